000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. MET000M.
001200 AUTHOR. R-PFEIFFER.
001300 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
001400 DATE-WRITTEN. 1991-09-30.
001500 DATE-COMPILED.
001600 SECURITY. NICHT KLASSIFIZIERT.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2000-03-09
002000* Letzte Version   :: C.02.00
002100* Kurzbeschreibung :: OCE-Meta-Bewertung - CFLEthics, BiasSentinel,
002200*                      EvidenceEngine, GPSPrioritizer, SafetyGate,
002300*                      MetacogCalib und MythGuard ueber dem
002400*                      zusammengebauten Reporttext
002500*
002600* Aenderungen
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1991-09-30| rpf | Neuerstellung (Auftrag A-2213)        *
003100*B.00.00|1993-06-14| wth | MetacogCalib mit Brier-Scores          *
003200*       |          |     | ergaenzt, wenn OUTCOME bekannt ist     *
003300*B.01.00|1995-02-08| hjm | MythGuard-Wortliste aus OCE-MYTHWORD-  *
003400*       |          |     | TAB statt fest codiert gelesen         *
003500*C.00.00|1998-09-21| kl  | Jahr-2000: keine Datumsfelder in       *
003600*       |          |     | diesem Baustein betroffen              *
003700*C.01.00|1998-12-01| kl  | Pruefung auf fehlende Selbsteinschaet- *
003800*       |          |     | zung ueber NOT NUMERIC statt Sonder-   *
003900*       |          |     | wert (Auftrag A-2411)                  *
003950*C.02.00|2000-03-09| mhr | Aufrufzaehler C4-CALLCOUNT zur          *
003960*       |          |     | Diagnose bei ABBRUCH ergaenzt           *
003970*       |          |     | (Auftrag A-2598)                        *
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400*
004500* Bewertet den in LINK-ASSEMBLED-TEXT zusammengebauten Reporttext
004600* mit den sieben festen Meta-Pruefungen des Regelwerks:
004700*   - CFLEthics     : fehlt im Text die Zeichenfolge COUNTER,
004800*                      wird eine Warnung gezaehlt
004900*   - BiasSentinel  : keine Pruefwerte, fester Nulldurchlauf
005000*   - EvidenceEngine: Warnung, wenn TIMELY-FLAG = J und
005100*                      CITATION-COUNT = 0
005200*   - GPSPrioritizer: fester Score 6,5, daher immer PROTOTYPE
005300*   - SafetyGate    : immer ALLOW
005400*   - MetacogCalib  : Abweichung Modell-/Selbsteinschaetzung,
005500*                      Brier-Scores bei bekanntem OUTCOME
005600*   - MythGuard     : Suche nach absoluten Formulierungen aus
005700*                      OCE-MYTHWORD-TAB im Reporttext
005800*
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     SWITCH-15 IS ANZEIGE-VERSION
006500         ON STATUS IS SHOW-VERSION
006600     CLASS ALPHNUM IS "0123456789"
006700                      "abcdefghijklmnopqrstuvwxyz"
006800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                      " .,;-_!$%&/=*+".
007000
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007250 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
007300*--------------------------------------------------------------------*
007400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007500*--------------------------------------------------------------------*
007600 01          COMP-FELDER.
007700     05      C4-KEY-IX            PIC S9(04) COMP.
007800     05      C4-POS               PIC S9(04) COMP.
007900     05      C4-KWLEN             PIC S9(04) COMP.
008000     05      C4-LASTPOS           PIC S9(04) COMP.
008100     05      C4-MATCHCOUNT         PIC S9(04) COMP.
008200     05      C4-MYTH-COUNT         PIC S9(04) COMP.
008300
008400     05      C4-X.
008500      10                          PIC X VALUE LOW-VALUE.
008600      10     C4-X2                PIC X.
008700     05      C4-NUM REDEFINES C4-X
008800                                  PIC S9(04) COMP.
008900     05      FILLER                PIC X(01).
009000
009100*--------------------------------------------------------------------*
009200* Display-Felder: Praefix D
009300*--------------------------------------------------------------------*
009400 01          DISPLAY-FELDER.
009500     05      D-DUMMY               PIC X(01).
009550     05      FILLER                PIC X(01).
009600
009700*--------------------------------------------------------------------*
009800* Felder mit konstantem Inhalt: Praefix K
009900*--------------------------------------------------------------------*
010000 01          KONSTANTE-FELDER.
010100     05      K-MODUL              PIC X(08)          VALUE "MET000M".
010200     05      FILLER                PIC X(01).
010300
010400*----------------------------------------------------------------*
010500* Conditional-Felder
010600*----------------------------------------------------------------*
010700 01          SCHALTER.
010800     05      PRG-STATUS           PIC 9.
010900          88 PRG-OK                          VALUE ZERO.
011000          88 PRG-ABBRUCH                     VALUE 2.
011100
011200     05      KEYWORD-FLAG         PIC X      VALUE "N".
011300          88 KEYWORD-FOUND                   VALUE "Y".
011400     05      FILLER                PIC X(01).
011500
011600*--------------------------------------------------------------------*
011700* weitere Arbeitsfelder
011800*--------------------------------------------------------------------*
011900 01          WORK-FELDER.
012000     05      W-DUMMY              PIC X(02).
012100     05      W-TEXT-UC            PIC X(2000).
012200     05      W-TEXT-UC-R REDEFINES W-TEXT-UC
012300                                  PIC X(01) OCCURS 2000.
012400     05      W-KEYWORD            PIC X(14).
012500     05      W-KEYWORD-SPLIT REDEFINES W-KEYWORD.
012600        10   W-KEYWORD-FIRST      PIC X(01).
012700        10   W-KEYWORD-REST       PIC X(13).
012800     05      W-LEFT-CH            PIC X(01).
012900     05      W-RIGHT-CH           PIC X(01).
013000     05      W-MODEL-PROB          PIC 9V9(4)  VALUE ZERO.
013100     05      FILLER                PIC X(01).
013200
013300 LINKAGE SECTION.
013400     COPY OCELNKC OF "=OCELIB".
013500     COPY OCETABC OF "=OCELIB".
013600
013700 PROCEDURE DIVISION USING OCE-LINK-REC
013800                           OCE-MYTHWORD-TAB.
013900******************************************************************
014000* Steuerungs-Section
014100******************************************************************
014200 A100-STEUERUNG SECTION.
014300 A100-00.
014350     ADD 1 TO C4-CALLCOUNT
014400     IF  SHOW-VERSION
014500         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
014600         STOP RUN
014700     END-IF
014800
014900     PERFORM B000-VORLAUF
015000     PERFORM B100-VERARBEITUNG
015100     PERFORM B090-ENDE
015200     EXIT PROGRAM
015300     .
015400 A100-99.
015500     EXIT.
015600
015700******************************************************************
015800* Vorlauf
015900******************************************************************
016000 B000-VORLAUF SECTION.
016100 B000-00.
016200     PERFORM C000-INIT
016300     .
016400 B000-99.
016500     EXIT.
016600
016700******************************************************************
016800* Ende
016900******************************************************************
017000 B090-ENDE SECTION.
017100 B090-00.
017200     IF PRG-ABBRUCH
017250        DISPLAY K-MODUL " ABBRUCH BEIM AUFRUF NR. " C4-CALLCOUNT
017300        MOVE 9999 TO LINK-RC
017400     ELSE
017500        MOVE ZERO TO LINK-RC
017600     END-IF
017700     .
017800 B090-99.
017900     EXIT.
018000
018100******************************************************************
018200* Verarbeitung - die sieben Meta-Pruefungen der Reihe nach
018300******************************************************************
018400 B100-VERARBEITUNG SECTION.
018500 B100-00.
018600     PERFORM C100-CFLETHICS
018700     PERFORM C200-BIAS-SENTINEL
018800     PERFORM C300-EVIDENCE-ENGINE
018900     PERFORM C400-GPS-PRIORITIZER
019000     PERFORM C500-SAFETY-GATE
019100     PERFORM C600-METACOG-CALIB
019200     PERFORM C700-MYTHGUARD
019300     .
019400 B100-99.
019500     EXIT.
019600
019700******************************************************************
019800* Initialisierung von Feldern und Strukturen
019900******************************************************************
020000 C000-INIT SECTION.
020100 C000-00.
020200     MOVE LINK-ASSEMBLED-TEXT TO W-TEXT-UC
020300     INSPECT W-TEXT-UC
020400        CONVERTING "abcdefghijklmnopqrstuvwxyz"
020500                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020600     .
020700 C000-99.
020800     EXIT.
020900
021000******************************************************************
021100* CFLEthics - fehlt COUNTER im Reporttext, Warnung zaehlen;
021200* cfl_score bleibt fest bei 5,0 (im Report fest ausgegeben)
021300******************************************************************
021400 C100-CFLETHICS SECTION.
021500 C100-00.
021600     MOVE ZERO TO C4-MATCHCOUNT
021700     INSPECT W-TEXT-UC TALLYING C4-MATCHCOUNT FOR ALL "COUNTER"
021800
021900     IF C4-MATCHCOUNT = ZERO
022000        MOVE 1 TO LINK-CFLETH-WARNCOUNT
022100     ELSE
022200        MOVE ZERO TO LINK-CFLETH-WARNCOUNT
022300     END-IF
022400     .
022500 C100-99.
022600     EXIT.
022700
022800******************************************************************
022900* BiasSentinel - keine Alarme in dieser Fassung, fuehrt zu keinen
023000* Ergebnisfeldern; der Durchlauf bleibt dokumentiert
023100******************************************************************
023200 C200-BIAS-SENTINEL SECTION.
023300 C200-00.
023400     CONTINUE
023500     .
023600 C200-99.
023700     EXIT.
023800
023900******************************************************************
024000* EvidenceEngine - fehlende Quellen, wenn TIMELY = J und
024100* CITATION-COUNT = 0
024200******************************************************************
024300 C300-EVIDENCE-ENGINE SECTION.
024400 C300-00.
024500     IF LINK-TIMELY-FLAG = "Y"
024600     AND LINK-CITATION-COUNT = ZERO
024700        MOVE "Y"  TO LINK-EVID-MISSING
024800        MOVE 3.0  TO LINK-EVID-SCORE
024900     ELSE
025000        MOVE "N"  TO LINK-EVID-MISSING
025100        MOVE 6.0  TO LINK-EVID-SCORE
025200     END-IF
025300     .
025400 C300-99.
025500     EXIT.
025600
025700******************************************************************
025800* GPSPrioritizer - fester Score 6,5, daher immer PROTOTYPE
025900******************************************************************
026000 C400-GPS-PRIORITIZER SECTION.
026100 C400-00.
026200     MOVE 6.5 TO LINK-GPS-SCORE
026300     IF LINK-GPS-SCORE < 7.5
026400        MOVE "PROTOTYPE" TO LINK-GPS-RECO
026500     ELSE
026600        MOVE "PUBLISH  " TO LINK-GPS-RECO
026700     END-IF
026800     .
026900 C400-99.
027000     EXIT.
027100
027200******************************************************************
027300* SafetyGate - immer ALLOW, ohne Begruendung
027400******************************************************************
027500 C500-SAFETY-GATE SECTION.
027600 C500-00.
027700     MOVE "ALLOW" TO LINK-POLICY
027800     .
027900 C500-99.
028000     EXIT.
028100
028200******************************************************************
028300* MetacogCalib - Abweichung Modell-/Selbsteinschaetzung und,
028400* bei bekanntem OUTCOME, die Brier-Scores
028500******************************************************************
028600 C600-METACOG-CALIB SECTION.
028700 C600-00.
028800     IF LINK-SELF-PROB NOT NUMERIC
028900     OR LINK-SELF-PROB > 1.0000
029000        MOVE "INSUFFICIENT" TO LINK-METACOG-STATE
029100        MOVE ZERO            TO LINK-METACOG-DELTA
029200        MOVE "N"              TO LINK-METACOG-HAVE-BRIER
029300     ELSE
029400        IF LINK-MODEL-PROB NOT NUMERIC
029500        OR LINK-MODEL-PROB > 1.0000
029600           MOVE 0.6000 TO W-MODEL-PROB
029700        ELSE
029800           MOVE LINK-MODEL-PROB TO W-MODEL-PROB
029900        END-IF
030000
030100        COMPUTE LINK-METACOG-DELTA = W-MODEL-PROB - LINK-SELF-PROB
030200
030300        IF LINK-METACOG-DELTA > 0.1000
030400           MOVE "UNDERCONFIDENT" TO LINK-METACOG-STATE
030500        ELSE
030600           IF LINK-METACOG-DELTA < -0.1000
030700              MOVE "OVERCONFIDENT" TO LINK-METACOG-STATE
030800           ELSE
030900              MOVE "ALIGNED" TO LINK-METACOG-STATE
031000           END-IF
031100        END-IF
031200
031300        IF LINK-OUTCOME NUMERIC
031400        AND (LINK-OUTCOME = ZERO OR LINK-OUTCOME = 1)
031500           COMPUTE LINK-METACOG-BRIER-USER ROUNDED =
031600                   (LINK-SELF-PROB - LINK-OUTCOME) ** 2
031700           COMPUTE LINK-METACOG-BRIER-MODEL ROUNDED =
031800                   (W-MODEL-PROB - LINK-OUTCOME) ** 2
031900           MOVE "Y" TO LINK-METACOG-HAVE-BRIER
032000        ELSE
032100           MOVE "N" TO LINK-METACOG-HAVE-BRIER
032200        END-IF
032300     END-IF
032400     .
032500 C600-99.
032600     EXIT.
032700
032800******************************************************************
032900* MythGuard - Reporttext auf absolute Formulierungen aus
033000* OCE-MYTHWORD-TAB durchsuchen (Wortgrenzenpruefung)
033100******************************************************************
033200 C700-MYTHGUARD SECTION.
033300 C700-00.
033400     MOVE ZERO   TO C4-MYTH-COUNT
033500     MOVE SPACES TO LINK-MYTH-PATTERNS
033600     SET MYTHWORD-IX TO 1
033700     PERFORM C710-SCAN-MYTHWORD THRU C710-99
033800             UNTIL MYTHWORD-IX > 5
033900
034000     IF C4-MYTH-COUNT = ZERO
034100        MOVE "CLEAN  " TO LINK-MYTH-STATUS
034200     ELSE
034300        MOVE "FLAGGED" TO LINK-MYTH-STATUS
034400     END-IF
034500     .
034600 C700-99.
034700     EXIT.
034800
034900******************************************************************
035000* ein Schluesselwort der MythGuard-Liste suchen und bei Treffer
035100* der Trefferliste LINK-MYTH-PATTERNS anhaengen
035200******************************************************************
035300 C710-SCAN-MYTHWORD.
035400     MOVE OCE-MYTHWORD(MYTHWORD-IX) TO W-KEYWORD
035500     PERFORM C720-KEYWORD-LENGTH
035600     MOVE "N" TO KEYWORD-FLAG
035700
035800     IF C4-KWLEN > ZERO
035900        COMPUTE C4-LASTPOS = 2000 - C4-KWLEN + 1
036000        SET C4-POS TO 1
036100        PERFORM C730-SCAN-POSITION THRU C730-99
036200                UNTIL C4-POS > C4-LASTPOS
036300                   OR KEYWORD-FOUND
036400     END-IF
036500
036600     IF KEYWORD-FOUND
036700        ADD 1 TO C4-MYTH-COUNT
036800        IF C4-MYTH-COUNT = 1
036900           MOVE OCE-MYTHWORD(MYTHWORD-IX)
037000                           TO LINK-MYTH-PATTERNS(1:12)
037100        ELSE
037200           STRING LINK-MYTH-PATTERNS DELIMITED BY SPACE,
037300                  "," DELIMITED BY SIZE,
037400                  OCE-MYTHWORD(MYTHWORD-IX) DELIMITED BY SPACE
037500                  INTO LINK-MYTH-PATTERNS
037600        END-IF
037700     END-IF
037800
037900     SET MYTHWORD-IX UP BY 1
038000     .
038100 C710-99.
038200     EXIT.
038300
038400******************************************************************
038500* Laenge des Schluesselworts (ohne Folgeleerzeichen) ermitteln
038600******************************************************************
038700 C720-KEYWORD-LENGTH.
038800     MOVE 14 TO C4-KWLEN
038900     PERFORM C721-TRIM-ONE THRU C721-99
039000             UNTIL C4-KWLEN = ZERO
039100                OR W-KEYWORD(C4-KWLEN:1) NOT = SPACE
039200     .
039300 C720-99.
039400     EXIT.
039500
039600 C721-TRIM-ONE.
039700     SUBTRACT 1 FROM C4-KWLEN
039800     .
039900 C721-99.
040000     EXIT.
040100
040200******************************************************************
040300* an einer Position im Reporttext auf Wortgrenzen-Treffer pruefen
040400******************************************************************
040500 C730-SCAN-POSITION.
040600     IF W-TEXT-UC(C4-POS:C4-KWLEN) = W-KEYWORD(1:C4-KWLEN)
040700        MOVE SPACE TO W-LEFT-CH
040800        MOVE SPACE TO W-RIGHT-CH
040900        IF C4-POS > 1
041000           MOVE W-TEXT-UC(C4-POS - 1:1) TO W-LEFT-CH
041100        END-IF
041200        IF (C4-POS + C4-KWLEN) <= 2000
041300           MOVE W-TEXT-UC(C4-POS + C4-KWLEN:1) TO W-RIGHT-CH
041400        END-IF
041500        IF  W-LEFT-CH  NOT ALPHABETIC-UPPER AND NOT NUMERIC
041600        AND W-RIGHT-CH NOT ALPHABETIC-UPPER AND NOT NUMERIC
041700           SET KEYWORD-FOUND TO TRUE
041800        END-IF
041900     END-IF
042000     SET C4-POS UP BY 1
042100     .
042200 C730-99.
042300     EXIT.
042400
042500******************************************************************
042600* ENDE Source-Programm
042700******************************************************************
