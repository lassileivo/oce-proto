000100*---------------------------------------------------------------*
000200* OCEREQC  -- Satzbild REQUEST-Datei (Analyseauftrag)
000300*---------------------------------------------------------------*
000400* Herkunft    :: =OCELIB
000500* Aenderungen :: 1984-02-14| hjm | Neuerstellung (241-Byte-Satz)
000600*                1991-09-03| rpf | SELF-PROB/MODEL-PROB auf 9V9(4)
000700*                           |     | umgestellt (A-2213)
000800*                1998-12-01| kl  | Jahr-2000: keine Datumsfelder
000900*                           |     | in diesem Satz betroffen
001000*---------------------------------------------------------------*
001100 01  OCE-REQUEST-RECORD.
001200     05  REQ-ID                  PIC X(08).
001300     05  REQ-PROJECT-ID          PIC X(12).
001400     05  REQ-MODE                PIC X(04).
001500         88  REQ-MODE-PRO             VALUE "PRO ".
001600         88  REQ-MODE-LITE             VALUE "LITE".
001700     05  REQ-TIMELY-FLAG         PIC X(01).
001800         88  REQ-TIMELY                VALUE "Y".
001900     05  REQ-CITATION-COUNT      PIC 9(02).
002000     05  REQ-SELF-PROB           PIC 9V9(4).
002100     05  REQ-MODEL-PROB          PIC 9V9(4).
002200     05  REQ-OUTCOME             PIC 9(01).
002300     05  REQ-CFL-STATUS          PIC X(01).
002400         88  REQ-CFL-UNTESTED          VALUE "U" " ".
002500         88  REQ-CFL-PARTIAL           VALUE "P".
002600         88  REQ-CFL-CONTRADICTED      VALUE "C".
002700     05  REQ-APPLY-MITIGATION    PIC X(01).
002800         88  REQ-MITIGATE-YES          VALUE "Y".
002900     05  REQ-USER-TEXT           PIC X(200).
003000     05  FILLER                  PIC X(01).
