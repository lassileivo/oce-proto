000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. CFL000M.
001200 AUTHOR. K-LEHNER.
001300 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
001400 DATE-WRITTEN. 1989-11-07.
001500 DATE-COMPILED.
001600 SECURITY. NICHT KLASSIFIZIERT.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2000-02-14
002000* Letzte Version   :: C.02.00
002100* Kurzbeschreibung :: OCE-CounterfactualLogik - Domaenenerkennung,
002200*                      Behauptungsextraktion, feste Prognosen und
002300*                      Gegenargumente
002400*
002500* Aenderungen
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1989-11-07| kl  | Neuerstellung (Auftrag BATCH-181)     *
003000*B.00.00|1991-09-16| rpf | Wortgrenzenpruefung aus RTE000M        *
003100*       |          |     | uebernommen, auf Domaenen-Schluessel-  *
003200*       |          |     | woerter angewendet                    *
003300*B.01.00|1993-06-02| wth | Behauptungsextraktion "WENN...DANN"   *
003400*       |          |     | und Kausalverben ergaenzt              *
003500*C.00.00|1998-09-21| kl  | Jahr-2000: keine Datumsfelder in       *
003600*       |          |     | diesem Baustein betroffen              *
003700*C.01.00|1998-12-01| kl  | Abschnittsaufbau an LINK-SECTION-TAB   *
003800*       |          |     | mit Basis-Offset umgestellt, damit     *
003900*       |          |     | vorhandene Abschnitte anderer Module    *
004000*       |          |     | nicht ueberschrieben werden (Auftrag    *
004100*       |          |     | A-2411)                                *
004200*----------------------------------------------------------------*
004300*
004400* Programmbeschreibung
004500* --------------------
004600*
004700* Ermittelt aus LINK-USER-TEXT die wahrscheinlichste Domaene
004800* (RISK, DECISION, SCIENCE; sonst GENERAL als Vorgabe) anhand der
004900* Schluesselwortliste der Domaenentabelle OCE-DOMAIN-TAB. Danach
005000* wird versucht, eine pruefbare Behauptung aus dem Auftragstext zu
005100* gewinnen: zuerst nach dem Muster "WENN ... DANN ...", sonst nach
005200* den Kausalverben CAUSES/INCREASES/REDUCES; findet sich keines
005300* davon, wird die feste Default-Behauptung der Domaene verwendet.
005400* Die drei festen Prognosen und drei Gegenargumente der getroffenen
005500* Domaene werden unveraendert uebernommen. Der CFL-Status aus
005600* LINK-CFL-STATUS (siehe 88-Stufen in OCEREQC) wird in Klartext
005700* uebersetzt. Alles zusammen wird als ein Abschnitt "CFL" an die
005800* Sektionstabelle LINK-SECTION-TAB angehaengt, ab dem bei Eintritt
005900* bereits vorgefundenen LINK-SECTION-COUNT.
006000*
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     SWITCH-15 IS ANZEIGE-VERSION
006700         ON STATUS IS SHOW-VERSION
006800     CLASS ALPHNUM IS "0123456789"
006900                      "abcdefghijklmnopqrstuvwxyz"
007000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007100                      " .,;-_!$%&/=*+".
007200
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007450 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
007500*--------------------------------------------------------------------*
007600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007700*--------------------------------------------------------------------*
007800 01          COMP-FELDER.
007900     05      C4-KEY-IX            PIC S9(04) COMP.
008000     05      C4-POS               PIC S9(04) COMP.
008100     05      C4-KWLEN             PIC S9(04) COMP.
008200     05      C4-LASTPOS           PIC S9(04) COMP.
008300     05      C4-IFPOS              PIC S9(04) COMP.
008400     05      C4-CLAIMPOS           PIC S9(04) COMP.
008500     05      C4-START              PIC S9(04) COMP.
008600     05      C4-END                PIC S9(04) COMP.
008700     05      C4-LEN                PIC S9(04) COMP.
008800     05      C4-P                  PIC S9(04) COMP.
008900     05      C4-BASE               PIC S9(04) COMP.
009000
009100     05      C4-X.
009200      10                          PIC X VALUE LOW-VALUE.
009300      10     C4-X2                PIC X.
009400     05      C4-NUM REDEFINES C4-X
009500                                  PIC S9(04) COMP.
009600     05      FILLER                PIC X(01).
009700
009800*--------------------------------------------------------------------*
009900* Felder mit konstantem Inhalt: Praefix K
010000*--------------------------------------------------------------------*
010100 01          KONSTANTE-FELDER.
010200     05      K-MODUL              PIC X(08)          VALUE "CFL000M".
010300     05      FILLER                PIC X(01).
010400
010500*----------------------------------------------------------------*
010600* Conditional-Felder
010700*----------------------------------------------------------------*
010800 01          SCHALTER.
010900     05      PRG-STATUS           PIC 9.
011000          88 PRG-OK                          VALUE ZERO.
011100          88 PRG-ABBRUCH                     VALUE 2.
011200
011300     05      KEYWORD-FLAG         PIC X      VALUE "N".
011400          88 KEYWORD-FOUND                   VALUE "Y".
011500
011600     05      DOMAIN-FLAG          PIC X      VALUE "N".
011700          88 DOMAIN-FOUND                    VALUE "Y".
011800
011900     05      CLAIM-FLAG           PIC X      VALUE "N".
012000          88 CLAIM-FOUND                     VALUE "Y".
012100
012200     05      PERIOD-FLAG          PIC X      VALUE "N".
012300          88 PERIOD-FOUND                    VALUE "Y".
012400     05      FILLER                PIC X(01).
012500
012600*--------------------------------------------------------------------*
012700* weitere Arbeitsfelder
012800*--------------------------------------------------------------------*
012900 01          WORK-FELDER.
013000     05      W-DUMMY              PIC X(02).
013100     05      W-TEXT-UC            PIC X(200).
013200     05      W-TEXT-UC-R REDEFINES W-TEXT-UC
013300                                  PIC X(01) OCCURS 200.
013400     05      W-KEYWORD            PIC X(14).
013500     05      W-KEYWORD-SPLIT REDEFINES W-KEYWORD.
013600        10   W-KEYWORD-FIRST      PIC X(01).
013700        10   W-KEYWORD-REST       PIC X(13).
013800     05      W-LEFT-CH            PIC X(01).
013900     05      W-RIGHT-CH           PIC X(01).
014000     05      W-CLAIM              PIC X(90)    VALUE SPACES.
014100     05      W-STATUS-TEXT        PIC X(20)    VALUE SPACES.
014200     05      W-LINE-BUF           PIC X(140)   VALUE SPACES.
014300     05      W-LINE-PTR           PIC S9(04) COMP.
014400     05      FILLER                PIC X(01).
014500
014600 LINKAGE SECTION.
014700     COPY OCELNKC OF "=OCELIB".
014800     COPY OCETABC OF "=OCELIB".
014900
015000 PROCEDURE DIVISION USING OCE-LINK-REC
015100                           OCE-DOMAIN-TAB.
015200******************************************************************
015300* Steuerungs-Section
015400******************************************************************
015500 A100-STEUERUNG SECTION.
015600 A100-00.
015650     ADD 1 TO C4-CALLCOUNT
015700     IF  SHOW-VERSION
015800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015900         STOP RUN
016000     END-IF
016100
016200     PERFORM B000-VORLAUF
016300     PERFORM B100-VERARBEITUNG
016400     PERFORM B090-ENDE
016500     EXIT PROGRAM
016600     .
016700 A100-99.
016800     EXIT.
016900
017000******************************************************************
017100* Vorlauf
017200******************************************************************
017300 B000-VORLAUF SECTION.
017400 B000-00.
017500     PERFORM C000-INIT
017600     .
017700 B000-99.
017800     EXIT.
017900
018000******************************************************************
018100* Ende
018200******************************************************************
018300 B090-ENDE SECTION.
018400 B090-00.
018500     IF PRG-ABBRUCH
018550        DISPLAY K-MODUL " ABBRUCH BEIM AUFRUF NR. " C4-CALLCOUNT
018600        MOVE 9999 TO LINK-RC
018700     ELSE
018800        MOVE ZERO TO LINK-RC
018900     END-IF
019000     .
019100 B090-99.
019200     EXIT.
019300
019400******************************************************************
019500* Verarbeitung - Domaene, Behauptung, Status, Abschnitt
019600******************************************************************
019700 B100-VERARBEITUNG SECTION.
019800 B100-00.
019900     PERFORM C100-GUESS-DOMAIN
020000     PERFORM C200-EXTRACT-CLAIM
020100     PERFORM C300-STATUS-TEXT
020200     PERFORM C400-BUILD-SECTION
020300     .
020400 B100-99.
020500     EXIT.
020600
020700******************************************************************
020800* Initialisierung von Feldern und Strukturen
020900******************************************************************
021000 C000-INIT SECTION.
021100 C000-00.
021200     MOVE LINK-USER-TEXT TO W-TEXT-UC
021300     INSPECT W-TEXT-UC
021400        CONVERTING "abcdefghijklmnopqrstuvwxyz"
021500                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021600
021700     MOVE "N" TO DOMAIN-FLAG
021800     MOVE "N" TO CLAIM-FLAG
021900     MOVE SPACES TO W-CLAIM
022000     MOVE SPACES TO W-STATUS-TEXT
022100     .
022200 C000-99.
022300     EXIT.
022400
022500******************************************************************
022600* Domaene anhand der Schluesselwortliste ermitteln; ohne Treffer
022700* bleibt DOMAIN-IX auf der vierten Domaene (GENERAL) stehen
022800******************************************************************
022900 C100-GUESS-DOMAIN SECTION.
023000 C100-00.
023100     SET DOMAIN-IX TO 1
023200     PERFORM C110-SCAN-DOMAIN THRU C110-99
023300             UNTIL DOMAIN-IX > 3
023400                OR DOMAIN-FOUND
023500
023600     IF NOT DOMAIN-FOUND
023700        SET DOMAIN-IX TO 4
023800     END-IF
023900     .
024000 C100-99.
024100     EXIT.
024200
024300 C110-SCAN-DOMAIN.
024400     MOVE "N" TO KEYWORD-FLAG
024500     SET C4-KEY-IX TO 1
024600     PERFORM C120-SCAN-KEYWORD THRU C120-99
024700             UNTIL C4-KEY-IX > DOMAIN-KEYCOUNT(DOMAIN-IX)
024800                OR KEYWORD-FOUND
024900
025000     IF KEYWORD-FOUND
025100        SET DOMAIN-FOUND TO TRUE
025200     ELSE
025300        SET DOMAIN-IX UP BY 1
025400     END-IF
025500     .
025600 C110-99.
025700     EXIT.
025800
025900******************************************************************
026000* ein Schluesselwort der aktuellen Domaene suchen
026100******************************************************************
026200 C120-SCAN-KEYWORD.
026300     MOVE DOMAIN-KEYWORD(DOMAIN-IX,C4-KEY-IX) TO W-KEYWORD
026400     PERFORM C130-KEYWORD-LENGTH
026500     IF C4-KWLEN > ZERO
026600        COMPUTE C4-LASTPOS = 200 - C4-KWLEN + 1
026700        SET C4-POS TO 1
026800        PERFORM C140-SCAN-POSITION THRU C140-99
026900                UNTIL C4-POS > C4-LASTPOS
027000                   OR KEYWORD-FOUND
027100     END-IF
027200     SET C4-KEY-IX UP BY 1
027300     .
027400 C120-99.
027500     EXIT.
027600
027700******************************************************************
027800* Laenge des Schluesselworts (ohne Folgeleerzeichen) ermitteln
027900******************************************************************
028000 C130-KEYWORD-LENGTH.
028100     MOVE 14 TO C4-KWLEN
028200     PERFORM C131-TRIM-ONE THRU C131-99
028300             UNTIL C4-KWLEN = ZERO
028400                OR W-KEYWORD(C4-KWLEN:1) NOT = SPACE
028500     .
028600 C130-99.
028700     EXIT.
028800
028900 C131-TRIM-ONE.
029000     SUBTRACT 1 FROM C4-KWLEN
029100     .
029200 C131-99.
029300     EXIT.
029400
029500******************************************************************
029600* an einer Position im Text auf Wortgrenzen-Treffer pruefen
029700******************************************************************
029800 C140-SCAN-POSITION.
029900     IF W-TEXT-UC(C4-POS:C4-KWLEN) = W-KEYWORD(1:C4-KWLEN)
030000        MOVE SPACE TO W-LEFT-CH
030100        MOVE SPACE TO W-RIGHT-CH
030200        IF C4-POS > 1
030300           MOVE W-TEXT-UC(C4-POS - 1:1) TO W-LEFT-CH
030400        END-IF
030500        IF (C4-POS + C4-KWLEN) <= 200
030600           MOVE W-TEXT-UC(C4-POS + C4-KWLEN:1) TO W-RIGHT-CH
030700        END-IF
030800        IF  W-LEFT-CH  NOT ALPHABETIC-UPPER AND NOT NUMERIC
030900        AND W-RIGHT-CH NOT ALPHABETIC-UPPER AND NOT NUMERIC
031000           SET KEYWORD-FOUND TO TRUE
031100        END-IF
031200     END-IF
031300     SET C4-POS UP BY 1
031400     .
031500 C140-99.
031600     EXIT.
031700
031800******************************************************************
031900* Behauptung gewinnen: zuerst "IF ... THEN", sonst Kausalverb,
032000* sonst feste Default-Behauptung der Domaene
032100******************************************************************
032200 C200-EXTRACT-CLAIM SECTION.
032300 C200-00.
032400     PERFORM C210-FIND-IFTHEN
032500
032600     IF NOT CLAIM-FOUND
032700        PERFORM C220-FIND-CAUSAL
032800     END-IF
032900
033000     IF CLAIM-FOUND
033100        PERFORM C230-BUILD-SENTENCE
033200     ELSE
033300        MOVE DOMAIN-DEFAULT-CLAIM(DOMAIN-IX) TO W-CLAIM
033400     END-IF
033500     .
033600 C200-99.
033700     EXIT.
033800
033900 C210-FIND-IFTHEN.
034000     MOVE "IF" TO W-KEYWORD
034100     PERFORM C130-KEYWORD-LENGTH
034200     MOVE "N" TO KEYWORD-FLAG
034300     COMPUTE C4-LASTPOS = 200 - C4-KWLEN + 1
034400     SET C4-POS TO 1
034500     PERFORM C140-SCAN-POSITION THRU C140-99
034600             UNTIL C4-POS > C4-LASTPOS
034700                OR KEYWORD-FOUND
034800
034900     IF KEYWORD-FOUND
035000        COMPUTE C4-IFPOS = C4-POS - 1
035100        MOVE "THEN" TO W-KEYWORD
035200        PERFORM C130-KEYWORD-LENGTH
035300        MOVE "N" TO KEYWORD-FLAG
035400        COMPUTE C4-LASTPOS = 200 - C4-KWLEN + 1
035500        SET C4-POS TO C4-IFPOS
035600        PERFORM C140-SCAN-POSITION THRU C140-99
035700                UNTIL C4-POS > C4-LASTPOS
035800                   OR KEYWORD-FOUND
035900        IF KEYWORD-FOUND
036000           SET CLAIM-FOUND TO TRUE
036100           MOVE C4-IFPOS TO C4-CLAIMPOS
036200        END-IF
036300     END-IF
036400     .
036500
036600******************************************************************
036700* Kausalverben CAUSES / INCREASES / REDUCES pruefen
036800******************************************************************
036900 C220-FIND-CAUSAL.
037000     MOVE "CAUSES" TO W-KEYWORD
037100     PERFORM C221-TRY-VERB
037200
037300     IF NOT CLAIM-FOUND
037400        MOVE "INCREASES" TO W-KEYWORD
037500        PERFORM C221-TRY-VERB
037600     END-IF
037700
037800     IF NOT CLAIM-FOUND
037900        MOVE "REDUCES" TO W-KEYWORD
038000        PERFORM C221-TRY-VERB
038100     END-IF
038200     .
038300
038400 C221-TRY-VERB.
038500     PERFORM C130-KEYWORD-LENGTH
038600     MOVE "N" TO KEYWORD-FLAG
038700     COMPUTE C4-LASTPOS = 200 - C4-KWLEN + 1
038800     SET C4-POS TO 1
038900     PERFORM C140-SCAN-POSITION THRU C140-99
039000             UNTIL C4-POS > C4-LASTPOS
039100                OR KEYWORD-FOUND
039200
039300     IF KEYWORD-FOUND
039400        SET CLAIM-FOUND TO TRUE
039500        COMPUTE C4-CLAIMPOS = C4-POS - 1
039600     END-IF
039700     .
039800
039900******************************************************************
040000* den Satz um die Trefferstelle herum isolieren (satzweise durch
040100* Punkt begrenzt), hoechstens 90 Stellen
040200******************************************************************
040300 C230-BUILD-SENTENCE SECTION.
040400 C230-00.
040500     MOVE C4-CLAIMPOS TO C4-START
040600     MOVE "N" TO PERIOD-FLAG
040700     PERFORM C231-SCAN-BACK THRU C231-99
040800             UNTIL C4-START <= 1
040900                OR PERIOD-FOUND
041000     IF PERIOD-FOUND
041100        ADD 2 TO C4-START
041200     ELSE
041300        MOVE 1 TO C4-START
041400     END-IF
041500
041600     MOVE C4-CLAIMPOS TO C4-END
041700     MOVE "N" TO PERIOD-FLAG
041800     PERFORM C232-SCAN-FORWARD THRU C232-99
041900             UNTIL C4-END >= 200
042000                OR PERIOD-FOUND
042100     IF PERIOD-FOUND
042200        SUBTRACT 1 FROM C4-END
042300     ELSE
042400        MOVE 200 TO C4-END
042500     END-IF
042600
042700     COMPUTE C4-LEN = C4-END - C4-START + 1
042800     IF C4-LEN > 90
042900        MOVE 90 TO C4-LEN
043000     END-IF
043100     IF C4-LEN < 1
043200        MOVE 1 TO C4-LEN
043300     END-IF
043400
043500     MOVE SPACES TO W-CLAIM
043600     MOVE W-TEXT-UC(C4-START:C4-LEN) TO W-CLAIM
043700     .
043800 C230-99.
043900     EXIT.
044000
044100 C231-SCAN-BACK.
044200     IF W-TEXT-UC(C4-START:1) = "."
044300        SET PERIOD-FOUND TO TRUE
044400     ELSE
044500        SUBTRACT 1 FROM C4-START
044600     END-IF
044700     .
044800 C231-99.
044900     EXIT.
045000
045100 C232-SCAN-FORWARD.
045200     IF W-TEXT-UC(C4-END:1) = "."
045300        SET PERIOD-FOUND TO TRUE
045400     ELSE
045500        ADD 1 TO C4-END
045600     END-IF
045700     .
045800 C232-99.
045900     EXIT.
046000
046100******************************************************************
046200* CFL-Status aus LINK-CFL-STATUS (siehe 88-Stufen in OCEREQC) in
046300* Klartext uebersetzen
046400******************************************************************
046500 C300-STATUS-TEXT SECTION.
046600 C300-00.
046700     EVALUATE LINK-CFL-STATUS
046800        WHEN "P"
046900           MOVE "PARTIALLY SUPPORTED" TO W-STATUS-TEXT
047000        WHEN "C"
047100           MOVE "CONTRADICTED"        TO W-STATUS-TEXT
047200        WHEN OTHER
047300           MOVE "UNTESTED"            TO W-STATUS-TEXT
047400     END-EVALUATE
047500     .
047600 C300-99.
047700     EXIT.
047800
047900******************************************************************
048000* Abschnitt "CFL" an die Sektionstabelle anhaengen, ab dem bei
048100* Eintritt vorgefundenen LINK-SECTION-COUNT (andere Module nicht
048200* ueberschreiben)
048300******************************************************************
048400 C400-BUILD-SECTION SECTION.
048500 C400-00.
048600     MOVE LINK-SECTION-COUNT TO C4-BASE
048700     COMPUTE LINK-SECTION-COUNT = C4-BASE + 1
048800     SET LSEC-IX TO C4-BASE
048900     SET LSEC-IX UP BY 1
049000     MOVE "CFL            " TO LSEC-NAME(LSEC-IX)
049100
049200     SET LLIN-IX TO 1
049300     MOVE SPACES TO W-LINE-BUF
049400     SET W-LINE-PTR TO 1
049500     STRING "DOMAIN: " DELIMITED BY SIZE,
049600            DOMAIN-NAME(DOMAIN-IX) DELIMITED BY SPACE
049700            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
049800     MOVE W-LINE-BUF TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
049900
050000     SET LLIN-IX UP BY 1
050100     MOVE SPACES TO W-LINE-BUF
050200     SET W-LINE-PTR TO 1
050300     STRING "CLAIM: " DELIMITED BY SIZE,
050400            W-CLAIM DELIMITED BY SIZE
050500            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
050600     MOVE W-LINE-BUF TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
050700
050800     SET C4-P TO 1
050900     PERFORM C410-PRED-LINE THRU C410-99
051000             UNTIL C4-P > 3
051100
051200     SET C4-P TO 1
051300     PERFORM C420-COUNTER-LINE THRU C420-99
051400             UNTIL C4-P > 3
051500
051600     SET LLIN-IX UP BY 1
051700     MOVE SPACES TO W-LINE-BUF
051800     SET W-LINE-PTR TO 1
051900     STRING "STATUS: " DELIMITED BY SIZE,
052000            W-STATUS-TEXT DELIMITED BY SPACE
052100            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
052200     MOVE W-LINE-BUF TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
052300
052400     MOVE LLIN-IX TO LSEC-LINE-COUNT(LSEC-IX)
052500     .
052600 C400-99.
052700     EXIT.
052800
052900 C410-PRED-LINE.
053000     SET LLIN-IX UP BY 1
053100     MOVE SPACES TO W-LINE-BUF
053200     SET W-LINE-PTR TO 1
053300     STRING "PREDICTION: " DELIMITED BY SIZE,
053400            DOMAIN-PREDICTION(DOMAIN-IX,C4-P) DELIMITED BY SIZE
053500            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
053600     MOVE W-LINE-BUF TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
053700     SET C4-P UP BY 1
053800     .
053900 C410-99.
054000     EXIT.
054100
054200 C420-COUNTER-LINE.
054300     SET LLIN-IX UP BY 1
054400     MOVE SPACES TO W-LINE-BUF
054500     SET W-LINE-PTR TO 1
054600     STRING "COUNTERARGUMENT: " DELIMITED BY SIZE,
054700            DOMAIN-COUNTERARG(DOMAIN-IX,C4-P) DELIMITED BY SIZE
054800            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
054900     MOVE W-LINE-BUF TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
055000     SET C4-P UP BY 1
055100     .
055200 C420-99.
055300     EXIT.
055400
055500******************************************************************
055600* ENDE Source-Programm
055700******************************************************************
