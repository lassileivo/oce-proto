000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. MCD000M.
001200 AUTHOR. R-PFEIFFER.
001300 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
001400 DATE-WRITTEN. 1993-05-19.
001500 DATE-COMPILED.
001600 SECURITY. NICHT KLASSIFIZIERT.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2000-03-09
002000* Letzte Version   :: C.02.00
002100* Kurzbeschreibung :: OCE-StrategyMCDA - Nutzwertanalyse ueber
002200*                      Kriterien/Optionen, optional AHP-Gewichte
002300*
002400* Aenderungen
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1993-05-19| rpf | Neuerstellung (Auftrag A-2213) -       *
002900*       |          |     | Normierung + Nutzwert                 *
003000*B.00.00|1993-11-08| rpf | AHP-Paarvergleich: geometr. Mittel,    *
003100*       |          |     | Lambda-Max, CI/CR nach Saaty           *
003200*C.00.00|1996-04-02| wth | Sensitivitaet (+0.10 je Kriterium)     *
003300*       |          |     | ergaenzt (Auftrag BATCH-881)           *
003400*C.01.00|1998-12-01| kl  | Jahr-2000: keine Datumsfelder in       *
003500*       |          |     | diesem Baustein betroffen              *
003550*C.02.00|2000-03-09| mhr | Gewichts-/Nutzwertfelder von COMP-2     *
003560*       |          |     | (Gleitkomma) auf COMP-3 mit 4 Dezimal-  *
003570*       |          |     | stellen umgestellt, Aufrufzaehler       *
003580*       |          |     | C4-CALLCOUNT ergaenzt (Auftrag A-2598)  *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000*
004100* Ermittelt je Handlungsoption den Nutzwert U(Option) = Summe aus
004200* Kriteriengewicht mal min-max-normiertem Kriterienwert.  Die
004300* Kriteriengewichte werden entweder aus LINK-CRITERION-TAB normiert
004400* (negative Rohgewichte = 0, Summe = 1; Summe = 0 ergibt Gleich-
004500* gewichtung) oder - wenn CRI-PAIRWISE-FLAG = "Y" - aus der Paar-
004600* vergleichsmatrix nach dem AHP-Verfahren (geometrisches Mittel je
004700* Zeile, Lambda-Max, Consistency Index/Ratio nach Saaty) bestimmt.
004800* Fehlen Kriterien bzw. Optionen im Auftrag, greift das eingebaute
004900* Default-Set (Impact/Cost/Risk, Optionen A/B/C) aus OCECRIC/OCEOPTC.
005000* Je Kriterium wird die Option mit dem hoechsten Nutzwert als
005100* Empfehlung gemeldet; zur Sensitivitaet wird jedes Kriterium um
005200* 0,10 angehoben, neu normiert und neu bewertet - aendert sich dabei
005300* der Gewinner, wird dies in LINK-MCDA-DECISION-TEXT vermerkt.
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS ALPHNUM IS "0123456789"
006300                      "abcdefghijklmnopqrstuvwxyz"
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006500                      " .,;-_!$%&/=*+".
006600
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006850 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
006900*--------------------------------------------------------------------*
007000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007100*--------------------------------------------------------------------*
007200 01          COMP-FELDER.
007300     05      C4-N                 PIC S9(04) COMP.
007400     05      C4-I                 PIC S9(04) COMP.
007500     05      C4-J                 PIC S9(04) COMP.
007600     05      C4-OPT               PIC S9(04) COMP.
007700     05      C4-BEST-IX           PIC S9(04) COMP.
007800     05      C4-SENS-IX           PIC S9(04) COMP.
007900     05      C4-SENS-BEST-IX      PIC S9(04) COMP.
008000     05      C4-PAIR-IX           PIC S9(04) COMP.
008100
008200     05      C4-X.
008300      10                          PIC X VALUE LOW-VALUE.
008400      10     C4-X2                PIC X.
008500     05      C4-NUM REDEFINES C4-X
008600                                  PIC S9(04) COMP.
008650     05      FILLER                PIC X(01).
008700
008800*--------------------------------------------------------------------*
008900* Display-Felder: Praefix D (Editierfelder fuer den Reportaufbau)
009000*--------------------------------------------------------------------*
009100 01          DISPLAY-FELDER.
009200     05      D-RAWVAL             PIC -9(6).9999.
009300     05      D-NORMVAL            PIC 9.999.
009400     05      D-UTILVAL            PIC 9.999.
009450     05      FILLER                PIC X(01).
009500
009600*--------------------------------------------------------------------*
009700* Felder mit konstantem Inhalt: Praefix K
009800*--------------------------------------------------------------------*
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL              PIC X(08)          VALUE "MCD000M".
010100     05      K-NEWTON-ITER        PIC 9(02)          VALUE 18.
010150     05      FILLER                PIC X(01).
010200
010300*----------------------------------------------------------------*
010400* Conditional-Felder
010500*----------------------------------------------------------------*
010600 01          SCHALTER.
010700     05      PRG-STATUS           PIC 9.
010800          88 PRG-OK                          VALUE ZERO.
010900          88 PRG-ABBRUCH                     VALUE 2.
011000
011100     05      PAIRWISE-USED-FLAG   PIC X      VALUE "N".
011200          88 PAIRWISE-USED                   VALUE "Y".
011300
011400     05      ZERO-RANGE-FLAG      PIC X      VALUE "N".
011500          88 ZERO-RANGE                      VALUE "Y".
011600
011700     05      WINNER-CHANGED-FLAG  PIC X      VALUE "N".
011800          88 WINNER-CHANGED                  VALUE "Y".
011850     05      FILLER                PIC X(01).
011900
012000*--------------------------------------------------------------------*
012100* weitere Arbeitsfelder (Gleitkomma fuer AHP/Nutzwert-Arithmetik)
012200*--------------------------------------------------------------------*
012300 01          WORK-FELDER.
012400     05      W-WEIGHT-NORM-TAB    PIC S9(3)V9(4) COMP-3 OCCURS 6 TIMES.
012500     05      W-WEIGHT-SUM         PIC S9(3)V9(4) COMP-3.
012600     05      W-GEO-MEAN-TAB       PIC S9(5)V9(4) COMP-3 OCCURS 6 TIMES.
012700     05      W-GEO-SUM            PIC S9(5)V9(4) COMP-3.
012800     05      W-ROWPROD            PIC S9(9)V9(4) COMP-3.
012900     05      W-AW-TAB             PIC S9(5)V9(4) COMP-3 OCCURS 6 TIMES.
013000     05      W-LAMBDA-SUM         PIC S9(5)V9(4) COMP-3.
013100     05      W-LAMBDA-MAX         PIC S9(5)V9(4) COMP-3.
013200     05      W-CI                 PIC S9(3)V9(4) COMP-3.
013300     05      W-CR                 PIC S9(3)V9(4) COMP-3.
013400     05      W-MIN-TAB            PIC S9(7)V9(4) COMP-3 OCCURS 6 TIMES.
013500     05      W-MAX-TAB            PIC S9(7)V9(4) COMP-3 OCCURS 6 TIMES.
013600     05      W-RANGE              PIC S9(7)V9(4) COMP-3.
013700     05      W-NORM               PIC S9(3)V9(4) COMP-3.
013800     05      W-UTIL-TAB           PIC S9(3)V9(4) COMP-3 OCCURS 10 TIMES.
013900     05      W-BEST-UTIL          PIC S9(3)V9(4) COMP-3.
014000     05      W-SENS-WEIGHT-TAB    PIC S9(3)V9(4) COMP-3 OCCURS 6 TIMES.
014100     05      W-SENS-UTIL-TAB      PIC S9(3)V9(4) COMP-3 OCCURS 10 TIMES.
014200     05      W-SENS-BEST-UTIL     PIC S9(3)V9(4) COMP-3.
014300     05      W-ROOT-X             PIC S9(9)V9(4) COMP-3.
014400     05      W-ROOT-XN             PIC S9(9)V9(4) COMP-3.
014500     05      W-ROOT-XN1           PIC S9(9)V9(4) COMP-3.
014600
014700     05      W-ROOT-AREA.
014800        10                        PIC X VALUE LOW-VALUE.
014900        10   W-ROOT-AREA2         PIC X.
015000     05      W-ROOT-ITER REDEFINES W-ROOT-AREA
015100                                  PIC S9(04) COMP.
015200
015300     05      W-SENS-TEXT          PIC X(80)  VALUE SPACES.
015400     05      W-SENS-TEXT-R REDEFINES W-SENS-TEXT.
015500        10   W-SENS-CHAR          PIC X OCCURS 80.
015600     05      W-SENS-POS           PIC S9(04) COMP.
015700     05      W-SENS-ANY-FLAG      PIC X      VALUE "N".
015800          88 W-SENS-ANY                      VALUE "Y".
015900
016000     05      W-LINE-BUF           PIC X(140) VALUE SPACES.
016100     05      W-LINE-PTR           PIC S9(04) COMP.
016150     05      FILLER                PIC X(01).
016200
016300*--------------------------------------------------------------------*
016400* eingebautes Default-Kriterien-/Optionsset (Impact/Cost/Risk,
016500* Optionen A/B/C), falls der Auftrag keine MCDA-Saetze mitbringt
016600*--------------------------------------------------------------------*
016700     COPY OCECRIC OF "=OCELIB".
016800     COPY OCEOPTC OF "=OCELIB".
016900
017000 LINKAGE SECTION.
017100     COPY OCELNKC OF "=OCELIB".
017200     COPY OCETABC OF "=OCELIB".
017300
017400 PROCEDURE DIVISION USING OCE-LINK-REC
017500                           OCE-SAATY-RI-TAB.
017600******************************************************************
017700* Steuerungs-Section
017800******************************************************************
017900 A100-STEUERUNG SECTION.
018000 A100-00.
018050     ADD 1 TO C4-CALLCOUNT
018100     IF  SHOW-VERSION
018200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
018300         STOP RUN
018400     END-IF
018500
018600     PERFORM B000-VORLAUF
018700     PERFORM B100-VERARBEITUNG
018800     PERFORM B090-ENDE
018900     EXIT PROGRAM
019000     .
019100 A100-99.
019200     EXIT.
019300
019400******************************************************************
019500* Vorlauf
019600******************************************************************
019700 B000-VORLAUF SECTION.
019800 B000-00.
019900     PERFORM C000-INIT
020000     PERFORM C001-INIT-DEFAULTS
020100     PERFORM C010-LOAD-CRITERIA
020200     PERFORM C020-LOAD-OPTIONS
020300     .
020400 B000-99.
020500     EXIT.
020600
020700******************************************************************
020800* Ende
020900******************************************************************
021000 B090-ENDE SECTION.
021100 B090-00.
021200     IF PRG-ABBRUCH
021250        DISPLAY K-MODUL " ABBRUCH BEIM AUFRUF NR. " C4-CALLCOUNT
021300        MOVE 9999 TO LINK-RC
021400     ELSE
021500        MOVE ZERO TO LINK-RC
021600     END-IF
021700     .
021800 B090-99.
021900     EXIT.
022000
022100******************************************************************
022200* Verarbeitung - Gewichte, Normierung, Nutzwert, Sensitivitaet
022300******************************************************************
022400 B100-VERARBEITUNG SECTION.
022500 B100-00.
022600     PERFORM C100-DERIVE-WEIGHTS
022700     PERFORM C200-NORMALIZE-VALUES
022800     PERFORM C300-SCORE-OPTIONS
022900     PERFORM C400-RECOMMEND
023000     PERFORM C500-SENSITIVITY
023100     PERFORM C600-BUILD-DECISION-TEXT
023200     PERFORM C700-BUILD-SECTION
023300     .
023400 B100-99.
023500     EXIT.
023600
023700******************************************************************
023800* Initialisierung
023900******************************************************************
024000 C000-INIT SECTION.
024100 C000-00.
024200     MOVE ZERO  TO W-WEIGHT-SUM W-GEO-SUM W-LAMBDA-SUM
024300     MOVE ZERO  TO W-CI W-CR
024400     MOVE "N"   TO PAIRWISE-USED-FLAG ZERO-RANGE-FLAG
024500                    WINNER-CHANGED-FLAG W-SENS-ANY-FLAG
024600     IF LINK-CRI-PAIRWISE-FLAG = "Y"
024700        SET PAIRWISE-USED TO TRUE
024800     END-IF
024900     .
025000 C000-99.
025100     EXIT.
025200
025300******************************************************************
025400* eingebautes Beispielset fuellen (Impact/Cost/Risk, A/B/C) -
025500* wird nur genutzt, wenn der Auftrag keine eigenen Saetze mitbringt
025600******************************************************************
025700 C001-INIT-DEFAULTS SECTION.
025800 C001-00.
025900     MOVE "IMPACT      "  TO CRID-NAME(1)
026000     MOVE "B"             TO CRID-TYPE(1)
026100     MOVE .5              TO CRID-WEIGHT(1)
026200     MOVE "COST        "  TO CRID-NAME(2)
026300     MOVE "C"             TO CRID-TYPE(2)
026400     MOVE .3              TO CRID-WEIGHT(2)
026500     MOVE "RISK        "  TO CRID-NAME(3)
026600     MOVE "C"             TO CRID-TYPE(3)
026700     MOVE .2              TO CRID-WEIGHT(3)
026800
026900     MOVE "A           "  TO OPTD-NAME(1)
027000     MOVE 8.0000           TO OPTD-VALUE(1,1)
027100     MOVE 7000.0000        TO OPTD-VALUE(1,2)
027200     MOVE .2500            TO OPTD-VALUE(1,3)
027300     MOVE "B           "  TO OPTD-NAME(2)
027400     MOVE 7.0000           TO OPTD-VALUE(2,1)
027500     MOVE 5500.0000        TO OPTD-VALUE(2,2)
027600     MOVE .3000            TO OPTD-VALUE(2,3)
027700     MOVE "C           "  TO OPTD-NAME(3)
027800     MOVE 6.0000           TO OPTD-VALUE(3,1)
027900     MOVE 4800.0000        TO OPTD-VALUE(3,2)
028000     MOVE .4000            TO OPTD-VALUE(3,3)
028100     .
028200 C001-99.
028300     EXIT.
028400
028500******************************************************************
028600* Kriterien laden - Auftrag oder eingebautes Default-Set
028700******************************************************************
028800 C010-LOAD-CRITERIA SECTION.
028900 C010-00.
029000     IF LINK-CRI-COUNT > ZERO
029100        MOVE LINK-CRI-COUNT TO C4-N
029200     ELSE
029300        MOVE 3 TO C4-N
029400        MOVE 3 TO LINK-CRI-COUNT
029500        SET CRI-DFLT-IX TO 1
029600        PERFORM C011-COPY-DEFAULT-CRI THRU C011-99
029700                UNTIL CRI-DFLT-IX > 3
029800     END-IF
029900     .
030000 C010-99.
030100     EXIT.
030200
030300 C011-COPY-DEFAULT-CRI.
030400     SET LCRI-IX TO CRI-DFLT-IX
030500     MOVE CRID-NAME(CRI-DFLT-IX)    TO LCRI-NAME(LCRI-IX)
030600     MOVE CRID-TYPE(CRI-DFLT-IX)    TO LCRI-TYPE(LCRI-IX)
030700     MOVE CRID-WEIGHT(CRI-DFLT-IX)  TO LCRI-WEIGHT(LCRI-IX)
030800     SET CRI-DFLT-IX UP BY 1
030900     .
031000 C011-99.
031100     EXIT.
031200
031300******************************************************************
031400* Optionen laden - Auftrag oder eingebautes Default-Set
031500******************************************************************
031600 C020-LOAD-OPTIONS SECTION.
031700 C020-00.
031800     IF LINK-OPTION-COUNT > ZERO
031900        NEXT SENTENCE
032000     ELSE
032100        MOVE 3 TO LINK-OPTION-COUNT
032200        SET OPT-DFLT-IX TO 1
032300        PERFORM C021-COPY-DEFAULT-OPT THRU C021-99
032400                UNTIL OPT-DFLT-IX > 3
032500     END-IF
032600     .
032700 C020-99.
032800     EXIT.
032900
033000 C021-COPY-DEFAULT-OPT.
033100     SET LOPT-IX TO OPT-DFLT-IX
033200     MOVE OPTD-NAME(OPT-DFLT-IX) TO LOPT-NAME(LOPT-IX)
033300     SET C4-J TO 1
033400     PERFORM C022-COPY-DEFAULT-VALUE THRU C022-99
033500             UNTIL C4-J > C4-N
033600     SET OPT-DFLT-IX UP BY 1
033700     .
033800 C021-99.
033900     EXIT.
034000
034100 C022-COPY-DEFAULT-VALUE.
034200     MOVE OPTD-VALUE(OPT-DFLT-IX,C4-J) TO LOPT-VALUE(LOPT-IX,C4-J)
034300     SET C4-J UP BY 1
034400     .
034500 C022-99.
034600     EXIT.
034700
034800******************************************************************
034900* Gewichte ableiten - Normierung oder AHP-Paarvergleich
035000******************************************************************
035100 C100-DERIVE-WEIGHTS SECTION.
035200 C100-00.
035300     IF PAIRWISE-USED
035400        PERFORM C110-AHP-WEIGHTS
035500     ELSE
035600        PERFORM C120-NORMALIZE-WEIGHTS
035700     END-IF
035800     .
035900 C100-99.
036000     EXIT.
036100
036200******************************************************************
036300* AHP: geometrisches Mittel je Zeile, dann normieren; anschliessend
036400* Lambda-Max / CI / CR nach Saaty ermitteln (intern, nicht gedruckt)
036500******************************************************************
036600 C110-AHP-WEIGHTS SECTION.
036700 C110-00.
036800     SET C4-I TO 1
036900     PERFORM C111-ROW-GEOMEAN THRU C111-99
037000             UNTIL C4-I > C4-N
037100
037200     IF W-GEO-SUM = ZERO
037300        PERFORM C120-NORMALIZE-WEIGHTS
037400     ELSE
037500        SET C4-I TO 1
037600        PERFORM C112-WEIGHT-FROM-GEOMEAN THRU C112-99
037700                UNTIL C4-I > C4-N
037800     END-IF
037900
038000     PERFORM C113-CONSISTENCY
038100     .
038200 C110-99.
038300     EXIT.
038400
038500 C111-ROW-GEOMEAN.
038600     MOVE 1.0 TO W-ROWPROD
038700     SET C4-J TO 1
038800     PERFORM C1111-MULT-CELL THRU C1111-99
038900             UNTIL C4-J > C4-N
039000
039100     PERFORM C114-NTH-ROOT
039200     MOVE W-ROOT-X TO W-GEO-MEAN-TAB(C4-I)
039300     COMPUTE W-GEO-SUM = W-GEO-SUM + W-ROOT-X
039400     SET C4-I UP BY 1
039500     .
039600 C111-99.
039700     EXIT.
039800
039900 C1111-MULT-CELL.
040000     COMPUTE C4-PAIR-IX = ((C4-I - 1) * 6) + C4-J
040100     IF LPAIR-VALUE(C4-PAIR-IX) > ZERO
040200        COMPUTE W-ROWPROD ROUNDED = W-ROWPROD * LPAIR-VALUE(C4-PAIR-IX)
040300     END-IF
040400     SET C4-J UP BY 1
040500     .
040600 C1111-99.
040700     EXIT.
040800
040900******************************************************************
041000* Newton-Verfahren fuer die n-te Wurzel von W-ROWPROD (n = C4-N)
041100******************************************************************
041200 C114-NTH-ROOT SECTION.
041300 C114-00.
041400     IF W-ROWPROD <= ZERO OR C4-N <= 1
041500        MOVE W-ROWPROD TO W-ROOT-X
041600     ELSE
041700        MOVE 1.0 TO W-ROOT-X
041800        SET W-ROOT-ITER TO 1
041900        PERFORM C115-NEWTON-STEP THRU C115-99
042000                UNTIL W-ROOT-ITER > K-NEWTON-ITER
042100     END-IF
042200     .
042300 C114-99.
042400     EXIT.
042500
042600 C115-NEWTON-STEP.
042700     MOVE 1.0 TO W-ROOT-XN1
042800     SET C4-J TO 1
042900     PERFORM C116-POWER-STEP THRU C116-99
043000             UNTIL C4-J > C4-N
043100     COMPUTE W-ROOT-XN ROUNDED = W-ROOT-XN1 * W-ROOT-X
043200     COMPUTE W-ROOT-X ROUNDED = W-ROOT-X
043300           - ((W-ROOT-XN - W-ROWPROD) / (C4-N * W-ROOT-XN1))
043400     SET W-ROOT-ITER UP BY 1
043500     .
043600 C115-99.
043700     EXIT.
043800
043900 C116-POWER-STEP.
044000     IF C4-J < C4-N
044100        COMPUTE W-ROOT-XN1 ROUNDED = W-ROOT-XN1 * W-ROOT-X
044200     END-IF
044300     SET C4-J UP BY 1
044400     .
044500 C116-99.
044600     EXIT.
044700
044800 C112-WEIGHT-FROM-GEOMEAN.
044900     COMPUTE W-WEIGHT-NORM-TAB(C4-I) ROUNDED =
045000             W-GEO-MEAN-TAB(C4-I) / W-GEO-SUM
045100     MOVE W-WEIGHT-NORM-TAB(C4-I) TO LCRI-NORMWEIGHT(C4-I)
045200     SET C4-I UP BY 1
045300     .
045400 C112-99.
045500     EXIT.
045600
045700******************************************************************
045800* Konsistenz - Lambda-Max / CI / CR (intern, Saaty-RI-Tabelle)
045900******************************************************************
046000 C113-CONSISTENCY SECTION.
046100 C113-00.
046200     MOVE ZERO TO W-LAMBDA-SUM
046300     SET C4-I TO 1
046400     PERFORM C117-ROW-AW THRU C117-99
046500             UNTIL C4-I > C4-N
046600
046700     IF C4-N > 2
046800        COMPUTE W-LAMBDA-MAX ROUNDED = W-LAMBDA-SUM / C4-N
046900        COMPUTE W-CI ROUNDED = (W-LAMBDA-MAX - C4-N) / (C4-N - 1)
047000        COMPUTE W-CR ROUNDED = W-CI / OCE-SAATY-RI(C4-N)
047100     ELSE
047200        MOVE ZERO TO W-CI W-CR
047300     END-IF
047400     .
047500 C113-99.
047600     EXIT.
047700
047800 C117-ROW-AW.
047900     MOVE ZERO TO W-AW-TAB(C4-I)
048000     SET C4-J TO 1
048100     PERFORM C118-AW-CELL THRU C118-99
048200             UNTIL C4-J > C4-N
048300
048400     IF W-WEIGHT-NORM-TAB(C4-I) NOT = ZERO
048500        COMPUTE W-LAMBDA-SUM ROUNDED = W-LAMBDA-SUM
048600              + (W-AW-TAB(C4-I) / W-WEIGHT-NORM-TAB(C4-I))
048700     END-IF
048800     SET C4-I UP BY 1
048900     .
049000 C117-99.
049100     EXIT.
049200
049300 C118-AW-CELL.
049400     COMPUTE C4-PAIR-IX = ((C4-I - 1) * 6) + C4-J
049500     IF LPAIR-VALUE(C4-PAIR-IX) > ZERO
049600        COMPUTE W-AW-TAB(C4-I) ROUNDED = W-AW-TAB(C4-I)
049700              + (LPAIR-VALUE(C4-PAIR-IX) * W-WEIGHT-NORM-TAB(C4-J))
049800     END-IF
049900     SET C4-J UP BY 1
050000     .
050100 C118-99.
050200     EXIT.
050300
050400******************************************************************
050500* einfache Normierung der Rohgewichte (negativ = 0, Summe = 1)
050600******************************************************************
050700 C120-NORMALIZE-WEIGHTS SECTION.
050800 C120-00.
050900     MOVE ZERO TO W-WEIGHT-SUM
051000     SET C4-I TO 1
051100     PERFORM C121-SUM-RAW THRU C121-99
051200             UNTIL C4-I > C4-N
051300
051400     SET C4-I TO 1
051500     IF W-WEIGHT-SUM = ZERO
051600        PERFORM C122-EQUAL-WEIGHT THRU C122-99
051700                UNTIL C4-I > C4-N
051800     ELSE
051900        PERFORM C123-DIVIDE-WEIGHT THRU C123-99
052000                UNTIL C4-I > C4-N
052100     END-IF
052200     .
052300 C120-99.
052400     EXIT.
052500
052600 C121-SUM-RAW.
052700     IF LCRI-WEIGHT(C4-I) > ZERO
052800        COMPUTE W-WEIGHT-SUM = W-WEIGHT-SUM + LCRI-WEIGHT(C4-I)
052900     END-IF
053000     SET C4-I UP BY 1
053100     .
053200 C121-99.
053300     EXIT.
053400
053500 C122-EQUAL-WEIGHT.
053600     COMPUTE W-WEIGHT-NORM-TAB(C4-I) ROUNDED = 1 / C4-N
053700     MOVE W-WEIGHT-NORM-TAB(C4-I) TO LCRI-NORMWEIGHT(C4-I)
053800     SET C4-I UP BY 1
053900     .
054000 C122-99.
054100     EXIT.
054200
054300 C123-DIVIDE-WEIGHT.
054400     IF LCRI-WEIGHT(C4-I) > ZERO
054500        COMPUTE W-WEIGHT-NORM-TAB(C4-I) ROUNDED =
054600                LCRI-WEIGHT(C4-I) / W-WEIGHT-SUM
054700     ELSE
054800        MOVE ZERO TO W-WEIGHT-NORM-TAB(C4-I)
054900     END-IF
055000     MOVE W-WEIGHT-NORM-TAB(C4-I) TO LCRI-NORMWEIGHT(C4-I)
055100     SET C4-I UP BY 1
055200     .
055300 C123-99.
055400     EXIT.
055500
055600******************************************************************
055700* Min-Max-Normierung je Kriterium ueber alle Optionen (Kosten
055800* invertiert)
055900******************************************************************
056000 C200-NORMALIZE-VALUES SECTION.
056100 C200-00.
056200     SET C4-J TO 1
056300     PERFORM C210-MINMAX-CRITERION THRU C210-99
056400             UNTIL C4-J > C4-N
056500     .
056600 C200-99.
056700     EXIT.
056800
056900 C210-MINMAX-CRITERION.
057000     MOVE LOPT-VALUE(1,C4-J) TO W-MIN-TAB(C4-J)
057100     MOVE LOPT-VALUE(1,C4-J) TO W-MAX-TAB(C4-J)
057200     SET C4-OPT TO 2
057300     PERFORM C211-MINMAX-SCAN THRU C211-99
057400             UNTIL C4-OPT > LINK-OPTION-COUNT
057500
057600     COMPUTE W-RANGE = W-MAX-TAB(C4-J) - W-MIN-TAB(C4-J)
057700     IF W-RANGE < 0.0001 AND W-RANGE > -0.0001
057800        SET ZERO-RANGE TO TRUE
057900     ELSE
058000        SET ZERO-RANGE TO FALSE
058100     END-IF
058200
058300     SET C4-OPT TO 1
058400     PERFORM C212-STORE-NORM THRU C212-99
058500             UNTIL C4-OPT > LINK-OPTION-COUNT
058600     SET C4-J UP BY 1
058700     .
058800 C210-99.
058900     EXIT.
059000
059100 C211-MINMAX-SCAN.
059200     IF LOPT-VALUE(C4-OPT,C4-J) < W-MIN-TAB(C4-J)
059300        MOVE LOPT-VALUE(C4-OPT,C4-J) TO W-MIN-TAB(C4-J)
059400     END-IF
059500     IF LOPT-VALUE(C4-OPT,C4-J) > W-MAX-TAB(C4-J)
059600        MOVE LOPT-VALUE(C4-OPT,C4-J) TO W-MAX-TAB(C4-J)
059700     END-IF
059800     SET C4-OPT UP BY 1
059900     .
060000 C211-99.
060100     EXIT.
060200
060300 C212-STORE-NORM.
060400     IF ZERO-RANGE
060500        MOVE 1.0 TO W-NORM
060600     ELSE
060700        COMPUTE W-NORM ROUNDED =
060800                (LOPT-VALUE(C4-OPT,C4-J) - W-MIN-TAB(C4-J)) / W-RANGE
060900        IF LCRI-TYPE(C4-J) = "C"
061000           COMPUTE W-NORM = 1 - W-NORM
061100        END-IF
061200     END-IF
061300     COMPUTE LOPT-NORM(C4-OPT,C4-J) ROUNDED = W-NORM
061400     SET C4-OPT UP BY 1
061500     .
061600 C212-99.
061700     EXIT.
061800
061900******************************************************************
062000* Nutzwert je Option = Summe Gewicht(Kriterium) mal Normwert
062100******************************************************************
062200 C300-SCORE-OPTIONS SECTION.
062300 C300-00.
062400     SET C4-OPT TO 1
062500     PERFORM C310-SCORE-ONE THRU C310-99
062600             UNTIL C4-OPT > LINK-OPTION-COUNT
062700     .
062800 C300-99.
062900     EXIT.
063000
063100 C310-SCORE-ONE.
063200     MOVE ZERO TO W-UTIL-TAB(C4-OPT)
063300     SET C4-J TO 1
063400     PERFORM C311-SCORE-CELL THRU C311-99
063500             UNTIL C4-J > C4-N
063600     COMPUTE LOPT-UTILITY(C4-OPT) ROUNDED = W-UTIL-TAB(C4-OPT)
063700     SET C4-OPT UP BY 1
063800     .
063900 C310-99.
064000     EXIT.
064100
064200 C311-SCORE-CELL.
064300     COMPUTE W-UTIL-TAB(C4-OPT) ROUNDED = W-UTIL-TAB(C4-OPT)
064400           + (W-WEIGHT-NORM-TAB(C4-J) * LOPT-NORM(C4-OPT,C4-J))
064500     SET C4-J UP BY 1
064600     .
064700 C311-99.
064800     EXIT.
064900
065000******************************************************************
065100* Empfehlung - hoechster Nutzwert gewinnt, bei Gleichstand die
065200* zuerst gefundene Option
065300******************************************************************
065400 C400-RECOMMEND SECTION.
065500 C400-00.
065600     MOVE 1 TO C4-BEST-IX
065700     MOVE W-UTIL-TAB(1) TO W-BEST-UTIL
065800     SET C4-OPT TO 2
065900     PERFORM C410-COMPARE-BEST THRU C410-99
066000             UNTIL C4-OPT > LINK-OPTION-COUNT
066100
066200     MOVE LOPT-NAME(C4-BEST-IX) TO LINK-MCDA-RECO-NAME
066300     .
066400 C400-99.
066500     EXIT.
066600
066700 C410-COMPARE-BEST.
066800     IF W-UTIL-TAB(C4-OPT) > W-BEST-UTIL
066900        MOVE W-UTIL-TAB(C4-OPT) TO W-BEST-UTIL
067000        MOVE C4-OPT             TO C4-BEST-IX
067100     END-IF
067200     SET C4-OPT UP BY 1
067300     .
067400 C410-99.
067500     EXIT.
067600
067700******************************************************************
067800* Sensitivitaet - je Kriterium +0.10 anheben, neu normieren, neu
067900* bewerten; Gewinnerwechsel vermerken
068000******************************************************************
068100 C500-SENSITIVITY SECTION.
068200 C500-00.
068300     MOVE "N" TO WINNER-CHANGED-FLAG W-SENS-ANY-FLAG
068400     MOVE SPACES TO W-SENS-TEXT
068500     MOVE 1 TO W-SENS-POS
068600     SET C4-SENS-IX TO 1
068700     PERFORM C510-PERTURB-CRITERION THRU C510-99
068800             UNTIL C4-SENS-IX > C4-N
068900     .
069000 C500-99.
069100     EXIT.
069200
069300 C510-PERTURB-CRITERION.
069400     PERFORM C520-BUILD-PERTURBED THRU C520-99
069500     PERFORM C530-RESCORE-PERTURBED THRU C530-99
069600     PERFORM C540-BEST-PERTURBED THRU C540-99
069700
069800     IF C4-SENS-BEST-IX NOT = C4-BEST-IX
069900        SET WINNER-CHANGED TO TRUE
070000        PERFORM C550-NOTE-CHANGE THRU C550-99
070100     END-IF
070200     SET C4-SENS-IX UP BY 1
070300     .
070400 C510-99.
070500     EXIT.
070600
070700 C520-BUILD-PERTURBED.
070800     MOVE ZERO TO W-WEIGHT-SUM
070900     SET C4-I TO 1
071000     PERFORM C521-SUM-PERTURBED THRU C521-99
071100             UNTIL C4-I > C4-N
071200     SET C4-I TO 1
071300     PERFORM C522-RENORM-PERTURBED THRU C522-99
071400             UNTIL C4-I > C4-N
071500     .
071600 C520-99.
071700     EXIT.
071800
071900 C521-SUM-PERTURBED.
072000     IF C4-I = C4-SENS-IX
072100        COMPUTE W-WEIGHT-SUM = W-WEIGHT-SUM
072200              + W-WEIGHT-NORM-TAB(C4-I) + 0.10
072300     ELSE
072400        COMPUTE W-WEIGHT-SUM = W-WEIGHT-SUM + W-WEIGHT-NORM-TAB(C4-I)
072500     END-IF
072600     SET C4-I UP BY 1
072700     .
072800 C521-99.
072900     EXIT.
073000
073100 C522-RENORM-PERTURBED.
073200     IF C4-I = C4-SENS-IX
073300        COMPUTE W-SENS-WEIGHT-TAB(C4-I) ROUNDED =
073400              (W-WEIGHT-NORM-TAB(C4-I) + 0.10) / W-WEIGHT-SUM
073500     ELSE
073600        COMPUTE W-SENS-WEIGHT-TAB(C4-I) ROUNDED =
073700              W-WEIGHT-NORM-TAB(C4-I) / W-WEIGHT-SUM
073800     END-IF
073900     SET C4-I UP BY 1
074000     .
074100 C522-99.
074200     EXIT.
074300
074400 C530-RESCORE-PERTURBED.
074500     SET C4-OPT TO 1
074600     PERFORM C531-RESCORE-ONE THRU C531-99
074700             UNTIL C4-OPT > LINK-OPTION-COUNT
074800     .
074900 C530-99.
075000     EXIT.
075100
075200 C531-RESCORE-ONE.
075300     MOVE ZERO TO W-SENS-UTIL-TAB(C4-OPT)
075400     SET C4-J TO 1
075500     PERFORM C532-RESCORE-CELL THRU C532-99
075600             UNTIL C4-J > C4-N
075700     SET C4-OPT UP BY 1
075800     .
075900 C531-99.
076000     EXIT.
076100
076200 C532-RESCORE-CELL.
076300     COMPUTE W-SENS-UTIL-TAB(C4-OPT) ROUNDED = W-SENS-UTIL-TAB(C4-OPT)
076400           + (W-SENS-WEIGHT-TAB(C4-J) * LOPT-NORM(C4-OPT,C4-J))
076500     SET C4-J UP BY 1
076600     .
076700 C532-99.
076800     EXIT.
076900
077000 C540-BEST-PERTURBED.
077100     MOVE 1 TO C4-SENS-BEST-IX
077200     MOVE W-SENS-UTIL-TAB(1) TO W-SENS-BEST-UTIL
077300     SET C4-OPT TO 2
077400     PERFORM C541-COMPARE-PERTURBED THRU C541-99
077500             UNTIL C4-OPT > LINK-OPTION-COUNT
077600     .
077700 C540-99.
077800     EXIT.
077900
078000 C541-COMPARE-PERTURBED.
078100     IF W-SENS-UTIL-TAB(C4-OPT) > W-SENS-BEST-UTIL
078200        MOVE W-SENS-UTIL-TAB(C4-OPT) TO W-SENS-BEST-UTIL
078300        MOVE C4-OPT                  TO C4-SENS-BEST-IX
078400     END-IF
078500     SET C4-OPT UP BY 1
078600     .
078700 C541-99.
078800     EXIT.
078900
079000******************************************************************
079100* Hinweistext fuer einen Gewinnerwechsel an die Notiz anhaengen
079200******************************************************************
079300 C550-NOTE-CHANGE SECTION.
079400 C550-00.
079500     IF W-SENS-ANY
079600        IF W-SENS-POS < 75
079700           MOVE ", " TO W-SENS-TEXT(W-SENS-POS:2)
079800           ADD 2 TO W-SENS-POS
079900        END-IF
080000     ELSE
080100        SET W-SENS-ANY TO TRUE
080200     END-IF
080300
080400     IF W-SENS-POS < 65
080500        STRING LCRI-NAME(C4-SENS-IX) DELIMITED BY "  "
080600               " CHANGES WINNER"     DELIMITED BY SIZE
080700               INTO W-SENS-TEXT(W-SENS-POS:)
080800     END-IF
080900     COMPUTE W-SENS-POS = W-SENS-POS + 28
081000     .
081100 C550-99.
081200     EXIT.
081300
081400******************************************************************
081500* Entscheidungstext und Stabilitaetsvermerk zusammenbauen
081600******************************************************************
081700 C600-BUILD-DECISION-TEXT SECTION.
081800 C600-00.
081900     IF WINNER-CHANGED
082000        MOVE "N" TO LINK-MCDA-STABLE-FLAG
082100        STRING "RECOMMEND " DELIMITED BY SIZE
082200               LOPT-NAME(C4-BEST-IX) DELIMITED BY "  "
082300               " - SENSITIVITY: " DELIMITED BY SIZE
082400               W-SENS-TEXT DELIMITED BY "  "
082500               INTO LINK-MCDA-DECISION-TEXT
082600     ELSE
082700        MOVE "Y" TO LINK-MCDA-STABLE-FLAG
082800        STRING "RECOMMEND " DELIMITED BY SIZE
082900               LOPT-NAME(C4-BEST-IX) DELIMITED BY "  "
083000               " - DECISION STABLE UNDER +0.10 PERTURBATION"
083100                                     DELIMITED BY SIZE
083200               INTO LINK-MCDA-DECISION-TEXT
083300     END-IF
083400     .
083500 C600-99.
083600     EXIT.
083700
083800******************************************************************
083900* Sektion "STRATEGYMCDA" fuer den Report aufbauen - Rohwerte,
084000* Normwerte (3 Dez.), Nutzwerte (3 Dez.), Empfehlung, Sensitivitaet
084100******************************************************************
084200 C700-BUILD-SECTION SECTION.
084300 C700-00.
084400     SET LSEC-IX TO LINK-SECTION-COUNT
084500     SET LSEC-IX UP BY 1
084600     MOVE "STRATEGYMCDA   "  TO LSEC-NAME(LSEC-IX)
084700
084800     SET LLIN-IX TO 1
084900     SET C4-OPT TO 1
085000     PERFORM C710-OPTION-LINE THRU C710-99
085100             UNTIL C4-OPT > LINK-OPTION-COUNT
085200
085300     MOVE LINK-MCDA-DECISION-TEXT TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
085400     SET LLIN-IX UP BY 1
085500
085600     COMPUTE LSEC-LINE-COUNT(LSEC-IX) = LLIN-IX - 1
085700     SET LINK-SECTION-COUNT UP BY 1
085800     .
085900 C700-99.
086000     EXIT.
086100
086200 C710-OPTION-LINE.
086300     MOVE SPACES TO W-LINE-BUF
086400     MOVE 1 TO W-LINE-PTR
086500     STRING LOPT-NAME(C4-OPT) DELIMITED BY "  ",
086600            ": " DELIMITED BY SIZE
086700            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
086800     SET C4-J TO 1
086900     PERFORM C711-APPEND-CRITERION THRU C711-99
087000             UNTIL C4-J > C4-N
087100     MOVE LOPT-UTILITY(C4-OPT) TO D-UTILVAL
087200     STRING "UTILITY=" DELIMITED BY SIZE,
087300            D-UTILVAL DELIMITED BY SIZE
087400            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
087500     MOVE W-LINE-BUF TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
087600     SET LLIN-IX UP BY 1
087700     SET C4-OPT UP BY 1
087800     .
087900 C710-99.
088000     EXIT.
088100
088200 C711-APPEND-CRITERION.
088300     MOVE LOPT-VALUE(C4-OPT,C4-J)  TO D-RAWVAL
088400     MOVE LOPT-NORM(C4-OPT,C4-J)   TO D-NORMVAL
088500     STRING LCRI-NAME(C4-J) DELIMITED BY "  ",
088600            "(RAW=" DELIMITED BY SIZE,
088700            D-RAWVAL DELIMITED BY SIZE,
088800            " NORM=" DELIMITED BY SIZE,
088900            D-NORMVAL DELIMITED BY SIZE,
089000            ") " DELIMITED BY SIZE
089100            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
089200     SET C4-J UP BY 1
089300     .
089400 C711-99.
089500     EXIT.
089600
089700******************************************************************
089800* ENDE Source-Programm
089900******************************************************************
