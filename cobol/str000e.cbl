000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. STR000M.
001200 AUTHOR. W-T-HOFFMANN.
001300 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
001400 DATE-WRITTEN. 1987-02-18.
001500 DATE-COMPILED.
001600 SECURITY. NICHT KLASSIFIZIERT.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2000-03-09
002000* Letzte Version   :: B.02.00
002100* Kurzbeschreibung :: OCE-Structure - feste Fuenf-Abschnitt-
002200*                      Gliederung eines Auftragstextes
002300*
002400* Aenderungen
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1987-02-18| wth | Neuerstellung (Auftrag BATCH-114)     *
002900*B.00.00|1991-09-03| rpf | Abschnitte an LINK-SECTION-TAB         *
003000*       |          |     | angepasst, NEXT-STEP an LINK-STRUCT-   *
003100*       |          |     | NEXTSTEP gespiegelt (Auftrag A-2213)   *
003200*B.01.00|1998-12-01| kl  | Jahr-2000: keine Datumsfelder in       *
003300*       |          |     | diesem Baustein betroffen              *
003350*B.02.00|2000-03-09| mhr | Aufrufzaehler C4-CALLCOUNT zur          *
003360*       |          |     | Diagnose bei ABBRUCH ergaenzt           *
003370*       |          |     | (Auftrag A-2598)                        *
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800*
003900* Bildet die THESIS aus der ersten Zeile von LINK-USER-TEXT
004000* (auf 140 Stellen gekuerzt; ist die erste Zeile leer, wird
004100* "THESIS TBD" gesetzt). Die vier weiteren Abschnitte KEY POINTS,
004200* COUNTERPOINTS, ACTIONS und NEXT STEP sind feste Textbausteine.
004300* Der Inhalt von NEXT STEP wird zusaetzlich in LINK-STRUCT-NEXTSTEP
004400* gespiegelt, damit ihn die Speicherkonsolidierung (MEM000M)
004500* uebernehmen kann.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION
005400     CLASS ALPHNUM IS "0123456789"
005500                      "abcdefghijklmnopqrstuvwxyz"
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005700                      " .,;-_!$%&/=*+".
005800
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006050 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
006100*--------------------------------------------------------------------*
006200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006300*--------------------------------------------------------------------*
006400 01          COMP-FELDER.
006500     05      C4-PTR               PIC S9(04) COMP.
006600     05      C4-LEN               PIC S9(04) COMP.
006700     05      C4-BASE              PIC S9(04) COMP.
006800
006900     05      C4-X.
007000      10                          PIC X VALUE LOW-VALUE.
007100      10     C4-X2                PIC X.
007200     05      C4-NUM REDEFINES C4-X
007300                                  PIC S9(04) COMP.
007350     05      FILLER               PIC X(01).
007400
007500*--------------------------------------------------------------------*
007600* Felder mit konstantem Inhalt: Praefix K
007700*--------------------------------------------------------------------*
007800 01          KONSTANTE-FELDER.
007900     05      K-MODUL              PIC X(08)          VALUE "STR000M".
007950     05      FILLER               PIC X(01).
008000
008100*----------------------------------------------------------------*
008200* Conditional-Felder
008300*----------------------------------------------------------------*
008400 01          SCHALTER.
008500     05      PRG-STATUS           PIC 9.
008600          88 PRG-OK                          VALUE ZERO.
008700          88 PRG-ABBRUCH                     VALUE 2.
008800
008900     05      NL-FOUND-FLAG        PIC X      VALUE "N".
009000          88 NL-FOUND                        VALUE "Y".
009050     05      FILLER               PIC X(01).
009100
009200*--------------------------------------------------------------------*
009300* weitere Arbeitsfelder
009400*--------------------------------------------------------------------*
009500 01          WORK-FELDER.
009600     05      W-DUMMY              PIC X(02).
009700     05      W-FIRST-LINE         PIC X(140)    VALUE SPACES.
009800     05      W-FIRST-LINE-R REDEFINES W-FIRST-LINE.
009900        10   W-FIRST-LINE-CHAR    PIC X(01) OCCURS 140.
010000     05      W-FIRST-LINE-HALVES REDEFINES W-FIRST-LINE.
010100        10   W-FIRST-LINE-LEFT    PIC X(70).
010200        10   W-FIRST-LINE-RIGHT   PIC X(70).
010250     05      FILLER               PIC X(01).
010300
010400 LINKAGE SECTION.
010500     COPY OCELNKC OF "=OCELIB".
010600
010700 PROCEDURE DIVISION USING OCE-LINK-REC.
010800******************************************************************
010900* Steuerungs-Section
011000******************************************************************
011100 A100-STEUERUNG SECTION.
011200 A100-00.
011250     ADD 1 TO C4-CALLCOUNT
011300     IF  SHOW-VERSION
011400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
011500         STOP RUN
011600     END-IF
011700
011800     PERFORM B000-VORLAUF
011900     PERFORM B100-VERARBEITUNG
012000     PERFORM B090-ENDE
012100     EXIT PROGRAM
012200     .
012300 A100-99.
012400     EXIT.
012500
012600******************************************************************
012700* Vorlauf
012800******************************************************************
012900 B000-VORLAUF SECTION.
013000 B000-00.
013100     PERFORM C000-INIT
013200     .
013300 B000-99.
013400     EXIT.
013500
013600******************************************************************
013700* Ende
013800******************************************************************
013900 B090-ENDE SECTION.
014000 B090-00.
014100     IF PRG-ABBRUCH
014150        DISPLAY K-MODUL " ABBRUCH BEIM AUFRUF NR. " C4-CALLCOUNT
014200        MOVE 9999 TO LINK-RC
014300     ELSE
014400        MOVE ZERO TO LINK-RC
014500     END-IF
014600     .
014700 B090-99.
014800     EXIT.
014900
015000******************************************************************
015100* Verarbeitung - THESIS ermitteln und Abschnitte aufbauen
015200******************************************************************
015300 B100-VERARBEITUNG SECTION.
015400 B100-00.
015500     PERFORM C100-BUILD-THESIS
015600     PERFORM C200-BUILD-SECTIONS
015700     .
015800 B100-99.
015900     EXIT.
016000
016100******************************************************************
016200* Initialisierung von Feldern und Strukturen
016300******************************************************************
016400 C000-INIT SECTION.
016500 C000-00.
016600     MOVE SPACES TO W-FIRST-LINE
016700     MOVE "N"     TO NL-FOUND-FLAG
016800     MOVE LINK-SECTION-COUNT TO C4-BASE
016900     .
017000 C000-99.
017100     EXIT.
017200
017300******************************************************************
017400* erste Zeile des Auftragstextes bis Zeilenvorschub isolieren
017500******************************************************************
017600 C100-BUILD-THESIS SECTION.
017700 C100-00.
017800     SET C4-PTR TO 1
017900     PERFORM C110-SCAN-NEWLINE THRU C110-99
018000             UNTIL C4-PTR > 200
018100                OR NL-FOUND
018200
018300     IF NL-FOUND
018400        COMPUTE C4-LEN = C4-PTR - 1
018500     ELSE
018600        MOVE 200 TO C4-LEN
018700     END-IF
018800     IF C4-LEN > 140
018900        MOVE 140 TO C4-LEN
019000     END-IF
019100
019200     IF C4-LEN > ZERO
019300        MOVE LINK-USER-TEXT(1:C4-LEN) TO W-FIRST-LINE
019400     END-IF
019500
019600     COMPUTE C4-PTR = C4-BASE + 1
019700     SET LSEC-IX TO C4-PTR
019800     SET LLIN-IX TO 1
019900     IF W-FIRST-LINE = SPACES
020000        MOVE "THESIS TBD" TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
020100     ELSE
020200        MOVE W-FIRST-LINE TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
020300     END-IF
020400     .
020500 C100-99.
020600     EXIT.
020700
020800 C110-SCAN-NEWLINE.
020900     IF LINK-USER-TEXT(C4-PTR:1) = X"0A"
021000     OR LINK-USER-TEXT(C4-PTR:1) = X"0D"
021100        SET NL-FOUND TO TRUE
021200     ELSE
021300        SET C4-PTR UP BY 1
021400     END-IF
021500     .
021600 C110-99.
021700     EXIT.
021800
021900******************************************************************
022000* die fuenf Abschnitte des Gliederungsmoduls aufbauen
022100******************************************************************
022200 C200-BUILD-SECTIONS SECTION.
022300 C200-00.
022400     COMPUTE LINK-SECTION-COUNT = C4-BASE + 5
022500     SET LSEC-IX TO C4-BASE
022600     SET LSEC-IX UP BY 1
022700     MOVE "THESIS         "       TO LSEC-NAME(LSEC-IX)
022800     MOVE 1                        TO LSEC-LINE-COUNT(LSEC-IX)
022900*    LSEC-LINE-TAB(C4-BASE+1,1) wurde bereits in C100-BUILD-THESIS
023000*    gefuellt
023100
023200     SET LSEC-IX UP BY 1
023300     MOVE "KEY POINTS     "       TO LSEC-NAME(LSEC-IX)
023400     MOVE 2                        TO LSEC-LINE-COUNT(LSEC-IX)
023500     MOVE "- POINT 1"              TO LSEC-LINE-TAB(LSEC-IX,1)
023600     MOVE "- POINT 2"              TO LSEC-LINE-TAB(LSEC-IX,2)
023700
023800     SET LSEC-IX UP BY 1
023900     MOVE "COUNTERPOINTS  "       TO LSEC-NAME(LSEC-IX)
024000     MOVE 2                        TO LSEC-LINE-COUNT(LSEC-IX)
024100     MOVE "- WHAT COULD BE WRONG?" TO LSEC-LINE-TAB(LSEC-IX,1)
024200     MOVE "- WHAT IF ASSUMPTIONS FAIL?" TO LSEC-LINE-TAB(LSEC-IX,2)
024300
024400     SET LSEC-IX UP BY 1
024500     MOVE "ACTIONS        "       TO LSEC-NAME(LSEC-IX)
024600     MOVE 2                        TO LSEC-LINE-COUNT(LSEC-IX)
024700     MOVE "- IDENTIFY CRITERIA"    TO LSEC-LINE-TAB(LSEC-IX,1)
024800     MOVE "- COLLECT ONE SOURCE"   TO LSEC-LINE-TAB(LSEC-IX,2)
024900
025000     SET LSEC-IX UP BY 1
025100     MOVE "NEXT STEP      "       TO LSEC-NAME(LSEC-IX)
025200     MOVE 1                        TO LSEC-LINE-COUNT(LSEC-IX)
025300     MOVE "DECIDE LITE/GUIDED/PRO MODE." TO LSEC-LINE-TAB(LSEC-IX,1)
025400     MOVE "DECIDE LITE/GUIDED/PRO MODE." TO LINK-STRUCT-NEXTSTEP
025500     .
025600 C200-99.
025700     EXIT.
025800
025900******************************************************************
026000* ENDE Source-Programm
026100******************************************************************
