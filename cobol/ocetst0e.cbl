000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. OCETST0O.
001200 AUTHOR. K-LEHNER.
001300 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
001400 DATE-WRITTEN. 1998-12-01.
001500 DATE-COMPILED.
001600 SECURITY. NICHT KLASSIFIZIERT.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2000-03-09
002000* Letzte Version   :: A.01.00
002100* Kurzbeschreibung :: Testdriver fuer die Fachmodule des OCE-
002200*                      Regelwerks (STR000M/MCD000M/RSK000M/
002300*                      RTE000M/CFL000M/VAL000M/MET000M/MEM000M)
002400* Auftrag          :: A-2411
002500*
002600* Aenderungen
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1998-12-01| kl  | Neuerstellung, ersetzt die bisherige    *
003100*       |          |     | Pruefung per Hand bei jeder Freigabe    *
003150*A.01.00|2000-03-09| mhr | Testlaufzaehler C4-CALLCOUNT vor der    *
003160*       |          |     | PASS/FAIL-Gesamtzahl ergaenzt           *
003170*       |          |     | (Auftrag A-2598)                        *
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600*
003700* Ruft die Fachmodule mit festen Testdaten auf und prueft je Auf-
003800* ruf ein Ergebnisfeld gegen den erwarteten Wert; je Pruefung wird
003900* PASS oder FAIL ausgegeben, am Ende eine Gesamtzahl. Dieser Test-
004000* treiber ersetzt die frueher separat gepflegte Pruefliste und
004100* laeuft ohne Dateien - alle Eingaben stehen fest im Programm.
004200*
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     SWITCH-15 IS ANZEIGE-VERSION
004900         ON STATUS IS SHOW-VERSION
005000     CLASS ALPHNUM IS "0123456789"
005100                      "abcdefghijklmnopqrstuvwxyz"
005200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                      " .,;-_!$%&/=*+".
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005650 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
005700*--------------------------------------------------------------------*
005800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005900*--------------------------------------------------------------------*
006000 01          COMP-FELDER.
006100     05      C4-TOTAL              PIC S9(04) COMP VALUE ZERO.
006200     05      C4-FAILED             PIC S9(04) COMP VALUE ZERO.
006300
006400     05      C4-X.
006500      10                          PIC X VALUE LOW-VALUE.
006600      10     C4-X2                PIC X.
006700     05      C4-NUM REDEFINES C4-X
006800                                  PIC S9(04) COMP.
006900     05      FILLER                PIC X(01).
007000
007100*--------------------------------------------------------------------*
007200* Felder mit konstantem Inhalt: Praefix K
007300*--------------------------------------------------------------------*
007400 01          KONSTANTE-FELDER.
007500     05      K-MODUL               PIC X(08)         VALUE "OCETST0O".
007600     05      K-MODUL-R REDEFINES K-MODUL.
007700        10   K-MODUL-FIRST         PIC X(01).
007800        10   K-MODUL-REST          PIC X(07).
007900     05      FILLER                PIC X(01).
008000
008100*----------------------------------------------------------------*
008200* Conditional-Felder
008300*----------------------------------------------------------------*
008400 01          SCHALTER.
008500     05      PRG-STATUS            PIC 9.
008600          88 PRG-OK                           VALUE ZERO.
008700          88 PRG-ABBRUCH                      VALUE 2.
008800     05      FILLER                PIC X(01).
008900
009000*--------------------------------------------------------------------*
009100* weitere Arbeitsfelder
009200*--------------------------------------------------------------------*
009300 01          WORK-FELDER.
009400     05      W-DUMMY               PIC X(02).
009500     05      W-TESTNAME            PIC X(40)   VALUE SPACES.
009600     05      W-TESTNAME-R REDEFINES W-TESTNAME.
009700        10   W-TESTNAME-FIRST      PIC X(01).
009800        10   W-TESTNAME-REST       PIC X(39).
009900     05      W-RESULT-LINE         PIC X(60)   VALUE SPACES.
009950     05      FILLER                PIC X(01).
010000
010100*--------------------------------------------------------------------*
010200* Testdaten fuer die Fachmodule (Kopien der Produktionsstrukturen)
010300*--------------------------------------------------------------------*
010400     COPY OCELNKC OF "=OCELIB".
010500     COPY OCETABC OF "=OCELIB".
010600
010700 PROCEDURE DIVISION.
010800******************************************************************
010900* Steuerungs-Section
011000******************************************************************
011100 A100-STEUERUNG SECTION.
011200 A100-00.
011250     ADD 1 TO C4-CALLCOUNT
011300     IF  SHOW-VERSION
011400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
011500         STOP RUN
011600     END-IF
011700
011800     PERFORM B000-VORLAUF
011900     PERFORM B100-VERARBEITUNG
012000     PERFORM B090-ENDE
012100     STOP RUN
012200     .
012300 A100-99.
012400     EXIT.
012500
012600******************************************************************
012700* Vorlauf
012800******************************************************************
012900 B000-VORLAUF SECTION.
013000 B000-00.
013100     MOVE ZERO TO C4-TOTAL
013200     MOVE ZERO TO C4-FAILED
013300     .
013400 B000-99.
013500     EXIT.
013600
013700******************************************************************
013800* Ende - Gesamtzahl der Pruefungen ausgeben
013900******************************************************************
014000 B090-ENDE SECTION.
014100 B090-00.
014200     DISPLAY " "
014250     DISPLAY "OCETST0O - TESTLAUF NR. " C4-CALLCOUNT
014300     DISPLAY "OCETST0O - GEPRUEFT: " C4-TOTAL " FEHLGESCHLAGEN: "
014400             C4-FAILED
014500     IF C4-FAILED > ZERO
014600        SET PRG-ABBRUCH TO TRUE
014700     END-IF
014800     .
014900 B090-99.
015000     EXIT.
015100
015200******************************************************************
015300* Verarbeitung - die Fachmodule nacheinander pruefen
015400******************************************************************
015500 B100-VERARBEITUNG SECTION.
015600 B100-00.
015700     PERFORM C100-TEST-STRUCTURE
015800     PERFORM C200-TEST-MCDA
015900     PERFORM C300-TEST-RISK
016000     PERFORM C400-TEST-ROUTER
016100     PERFORM C500-TEST-CFL
016200     PERFORM C600-TEST-VALIDATOR
016300     PERFORM C700-TEST-META
016400     PERFORM C800-TEST-MEMORY
016500     .
016600 B100-99.
016700     EXIT.
016800
016900******************************************************************
017000* STR000M - THESIS aus der ersten Zeile des Auftragstextes
017100******************************************************************
017200 C100-TEST-STRUCTURE SECTION.
017300 C100-00.
017400     MOVE ZERO TO LINK-SECTION-COUNT
017500     MOVE "ALWAYS INVEST IN OPTION A FOR THIS PROJECT."
017600                        TO LINK-USER-TEXT
017700
017800     CALL "STR000M" USING OCE-LINK-REC
017900
018000     MOVE "STR000M - THESIS AUS ERSTER ZEILE" TO W-TESTNAME
018100     IF LSEC-LINE-TAB(1,1) NOT = SPACES
018200        PERFORM C910-PASS
018300     ELSE
018400        PERFORM C920-FAIL
018500     END-IF
018600
018700     MOVE "STR000M - NEXT STEP GESPIEGELT" TO W-TESTNAME
018800     IF LINK-STRUCT-NEXTSTEP NOT = SPACES
018900        PERFORM C910-PASS
019000     ELSE
019100        PERFORM C920-FAIL
019200     END-IF
019300     .
019400 C100-99.
019500     EXIT.
019600
019700******************************************************************
019800* MCD000M - mit LINK-CRI-COUNT/LINK-OPTION-COUNT = 0 verwendet das
019900* Modul seine eingebauten Vorgabewerte
020000******************************************************************
020100 C200-TEST-MCDA SECTION.
020200 C200-00.
020300     MOVE ZERO TO LINK-CRI-COUNT
020400     MOVE "N" TO LINK-CRI-PAIRWISE-FLAG
020500     MOVE ZERO TO LINK-OPTION-COUNT
020600
020700     CALL "MCD000M" USING OCE-LINK-REC OCE-SAATY-RI-TAB
020800
020900     MOVE "MCD000M - EMPFEHLUNG GESETZT" TO W-TESTNAME
021000     IF LINK-MCDA-RECO-NAME NOT = SPACES
021100        PERFORM C910-PASS
021200     ELSE
021300        PERFORM C920-FAIL
021400     END-IF
021500     .
021600 C200-99.
021700     EXIT.
021800
021900******************************************************************
022000* RSK000M - mit LINK-RISK-COUNT = 0 verwendet das Modul seine
022100* eingebauten Vorgabewerte
022200******************************************************************
022300 C300-TEST-RISK SECTION.
022400 C300-00.
022500     MOVE ZERO TO LINK-RISK-COUNT
022600
022700     CALL "RSK000M" USING OCE-LINK-REC
022800
022900     MOVE "RSK000M - EL-TOTAL-BEFORE > 0" TO W-TESTNAME
023000     IF LINK-EL-TOTAL-BEFORE > ZERO
023100        PERFORM C910-PASS
023200     ELSE
023300        PERFORM C920-FAIL
023400     END-IF
023500     .
023600 C300-99.
023700     EXIT.
023800
023900******************************************************************
024000* RTE000M - ohne Schluesselwort-Treffer greift die Vorgabe
024100* STRUCTURE mit Konfidenz 0,50
024200******************************************************************
024300 C400-TEST-ROUTER SECTION.
024400 C400-00.
024500     MOVE "A QUIET DAY WITH NOTHING IN PARTICULAR TO REPORT."
024600                        TO LINK-USER-TEXT
024700     MOVE ZERO TO LINK-MODULE-COUNT
024800     MOVE ZERO TO LINK-INTENT-COUNT
024900     SET INTENT-IX TO 1
025000     MOVE ZERO TO INTENT-KEYCOUNT(INTENT-IX)
025100     SET INTENT-IX TO 2
025200     MOVE ZERO TO INTENT-KEYCOUNT(INTENT-IX)
025300     SET INTENT-IX TO 3
025400     MOVE ZERO TO INTENT-KEYCOUNT(INTENT-IX)
025500
025600     CALL "RTE000M" USING OCE-LINK-REC OCE-INTENT-TAB
025700
025800     MOVE "RTE000M - VORGABEMODUL STRUCTURE" TO W-TESTNAME
025900     IF LINK-MODULE-COUNT = 1
026000     AND LINK-MODULE-NAME(1) = "STRUCTURE     "
026100        PERFORM C910-PASS
026200     ELSE
026300        PERFORM C920-FAIL
026400     END-IF
026500     .
026600 C400-99.
026700     EXIT.
026800
026900******************************************************************
027000* CFL000M - ohne Domaenentreffer greift die Default-Behauptung
027100* der vierten Domaene (GENERAL)
027200******************************************************************
027300 C500-TEST-CFL SECTION.
027400 C500-00.
027500     SET DOMAIN-IX TO 1
027600     MOVE ZERO TO DOMAIN-KEYCOUNT(DOMAIN-IX)
027700     SET DOMAIN-IX TO 2
027800     MOVE ZERO TO DOMAIN-KEYCOUNT(DOMAIN-IX)
027900     SET DOMAIN-IX TO 3
028000     MOVE ZERO TO DOMAIN-KEYCOUNT(DOMAIN-IX)
028100     SET DOMAIN-IX TO 4
028200     MOVE ZERO            TO DOMAIN-KEYCOUNT(DOMAIN-IX)
028300     MOVE "GENERAL "       TO DOMAIN-NAME(DOMAIN-IX)
028400     MOVE "TEST DEFAULT CLAIM FOR THE GENERAL DOMAIN."
028500                            TO DOMAIN-DEFAULT-CLAIM(DOMAIN-IX)
028600     MOVE "TEST PREDICTION ONE."  TO DOMAIN-PREDICTION(DOMAIN-IX,1)
028700     MOVE "TEST PREDICTION TWO."  TO DOMAIN-PREDICTION(DOMAIN-IX,2)
028800     MOVE "TEST PREDICTION THREE." TO DOMAIN-PREDICTION(DOMAIN-IX,3)
028900     MOVE "TEST COUNTERARGUMENT ONE."
029000                            TO DOMAIN-COUNTERARG(DOMAIN-IX,1)
029100     MOVE "TEST COUNTERARGUMENT TWO."
029200                            TO DOMAIN-COUNTERARG(DOMAIN-IX,2)
029300     MOVE "TEST COUNTERARGUMENT THREE."
029400                            TO DOMAIN-COUNTERARG(DOMAIN-IX,3)
029500
029600     MOVE " " TO LINK-CFL-STATUS
029700     MOVE ZERO TO LINK-SECTION-COUNT
029800
029900     CALL "CFL000M" USING OCE-LINK-REC OCE-DOMAIN-TAB
030000
030100     MOVE "CFL000M - ABSCHNITT ANGEHAENGT" TO W-TESTNAME
030200     IF LINK-SECTION-COUNT = 1
030300     AND LSEC-NAME(1) = "CFL            "
030400        PERFORM C910-PASS
030500     ELSE
030600        PERFORM C920-FAIL
030700     END-IF
030800     .
030900 C500-99.
031000     EXIT.
031100
031200******************************************************************
031300* VAL000M - Sektionstabelle zu einem Fliesstext zusammenbauen
031400******************************************************************
031500 C600-TEST-VALIDATOR SECTION.
031600 C600-00.
031700     CALL "VAL000M" USING OCE-LINK-REC
031800
031900     MOVE "VAL000M - REPORTTEXT ZUSAMMENGEBAUT" TO W-TESTNAME
032000     IF LINK-ASSEMBLED-TEXT NOT = SPACES
032100        PERFORM C910-PASS
032200     ELSE
032300        PERFORM C920-FAIL
032400     END-IF
032500     .
032600 C600-99.
032700     EXIT.
032800
032900******************************************************************
033000* MET000M - MythGuard muss beim Testwort ALWAYS im Reporttext
033100* (aus der THESIS von C100-TEST-STRUCTURE) FLAGGED liefern
033200******************************************************************
033300 C700-TEST-META SECTION.
033400 C700-00.
033500     SET MYTHWORD-IX TO 1
033600     MOVE "ALWAYS      " TO OCE-MYTHWORD(MYTHWORD-IX)
033700     SET MYTHWORD-IX TO 2
033800     MOVE "NEVER       " TO OCE-MYTHWORD(MYTHWORD-IX)
033900     SET MYTHWORD-IX TO 3
034000     MOVE "MUST        " TO OCE-MYTHWORD(MYTHWORD-IX)
034100     SET MYTHWORD-IX TO 4
034200     MOVE "GUARANTEE   " TO OCE-MYTHWORD(MYTHWORD-IX)
034300     SET MYTHWORD-IX TO 5
034400     MOVE "GUARANTEED  " TO OCE-MYTHWORD(MYTHWORD-IX)
034500
034600     MOVE "Y"    TO LINK-TIMELY-FLAG
034700     MOVE ZERO   TO LINK-CITATION-COUNT
034800     MOVE 0.8000 TO LINK-SELF-PROB
034900     MOVE 0.6000 TO LINK-MODEL-PROB
035000     MOVE 1      TO LINK-OUTCOME
035100
035200     CALL "MET000M" USING OCE-LINK-REC OCE-MYTHWORD-TAB
035300
035400     MOVE "MET000M - MYTHGUARD FLAGGED (ALWAYS)" TO W-TESTNAME
035500     IF LINK-MYTH-STATUS = "FLAGGED"
035600        PERFORM C910-PASS
035700     ELSE
035800        PERFORM C920-FAIL
035900     END-IF
036000
036100     MOVE "MET000M - EVIDENCE MISSING-SOURCES=Y" TO W-TESTNAME
036200     IF LINK-EVID-MISSING = "Y"
036300        PERFORM C910-PASS
036400     ELSE
036500        PERFORM C920-FAIL
036600     END-IF
036700
036800     MOVE "MET000M - METACOG BRIER BEI BEKANNTEM OUTCOME"
036900                        TO W-TESTNAME
037000     IF LINK-METACOG-HAVE-BRIER = "Y"
037100        PERFORM C910-PASS
037200     ELSE
037300        PERFORM C920-FAIL
037400     END-IF
037500     .
037600 C700-99.
037700     EXIT.
037800
037900******************************************************************
038000* MEM000M - die drei MEMORY-Felder muessen besetzt sein
038100******************************************************************
038200 C800-TEST-MEMORY SECTION.
038300 C800-00.
038400     CALL "MEM000M" USING OCE-LINK-REC
038500
038600     MOVE "MEM000M - TOPICS/DECISION/NEXT-STEP BESETZT"
038700                        TO W-TESTNAME
038800     IF LINK-MEM-TOPICS    NOT = SPACES
038900     AND LINK-MEM-DECISION  NOT = SPACES
039000     AND LINK-MEM-NEXT-STEP NOT = SPACES
039100        PERFORM C910-PASS
039200     ELSE
039300        PERFORM C920-FAIL
039400     END-IF
039500     .
039600 C800-99.
039700     EXIT.
039800
039900******************************************************************
040000* eine erfolgreiche Pruefung zaehlen und ausgeben
040100******************************************************************
040200 C910-PASS.
040300     ADD 1 TO C4-TOTAL
040400     MOVE SPACES TO W-RESULT-LINE
040500     STRING "PASS - " DELIMITED BY SIZE,
040600            W-TESTNAME DELIMITED BY SIZE
040700            INTO W-RESULT-LINE
040800     DISPLAY W-RESULT-LINE
040900     .
041000 C910-99.
041100     EXIT.
041200
041300******************************************************************
041400* eine fehlgeschlagene Pruefung zaehlen und ausgeben
041500******************************************************************
041600 C920-FAIL.
041700     ADD 1 TO C4-TOTAL
041800     ADD 1 TO C4-FAILED
041900     MOVE SPACES TO W-RESULT-LINE
042000     STRING "FAIL - " DELIMITED BY SIZE,
042100            W-TESTNAME DELIMITED BY SIZE
042200            INTO W-RESULT-LINE
042300     DISPLAY W-RESULT-LINE
042400     .
042500 C920-99.
042600     EXIT.
042700
042800******************************************************************
042900* ENDE Source-Programm
043000******************************************************************
