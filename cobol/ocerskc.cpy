000100*---------------------------------------------------------------*
000200* OCERSKC  -- Satzbild RISK-Datei (Einzelrisiko je Auftrag)
000300*---------------------------------------------------------------*
000400* Herkunft    :: =OCELIB
000500* Aenderungen :: 1984-02-14| hjm | Neuerstellung (80-Byte-Satz)
000600*                1993-05-19| rpf | Mitigation-Deltas ergaenzt
000700*                1998-12-01| kl  | Jahr-2000: keine Datumsfelder
000800*                           |     | in diesem Satz betroffen
000900*---------------------------------------------------------------*
001000 01  OCE-RISK-RECORD.
001100     05  RSK-REQ-ID               PIC X(08).
001200     05  RSK-NAME                 PIC X(20).
001300     05  RSK-PROB                 PIC 9V9(4).
001400     05  RSK-LOSS                 PIC S9(7)V99.
001500     05  RSK-MIT-DELTA-P          PIC 9V9(4).
001600     05  RSK-MIT-DELTA-L          PIC S9(7)V99.
001700     05  RSK-MIT-COST             PIC S9(7)V99.
001800     05  FILLER                   PIC X(15).
001900*---------------------------------------------------------------*
002000* Eingebautes Default-Risikoset, wenn RiskExpectedLoss
002100* gewaehlt wurde und keine RISK-Saetze zum Auftrag vorliegen.
002200* (3 Zeilen - Lieferverzug / Schluesselkraft / Datenverlust)
002300*---------------------------------------------------------------*
002400 01  OCE-RISK-DEFAULT-TAB.
002500     05  OCE-RISK-DEFAULT    OCCURS 3 TIMES
002600                              INDEXED BY RSK-DFLT-IX.
002700         10  RSKD-NAME             PIC X(20).
002800         10  RSKD-PROB             PIC 9V9(4).
002900         10  RSKD-LOSS             PIC S9(7)V99.
003000         10  RSKD-MIT-DELTA-P      PIC 9V9(4).
003100         10  RSKD-MIT-DELTA-L      PIC S9(7)V99.
003200         10  RSKD-MIT-COST         PIC S9(7)V99.
003250     05  FILLER                    PIC X(15).
