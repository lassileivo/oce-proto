000100*---------------------------------------------------------------*
000200* OCEOPTC  -- Satzbild MCDA-OPTION-Datei (Handlungsoption)
000300*---------------------------------------------------------------*
000400* Herkunft    :: =OCELIB
000500* Aenderungen :: 1984-02-14| hjm | Neuerstellung (100-Byte-Satz)
000600*                1993-05-19| rpf | 6 Kriterienwerte je Option
000700*---------------------------------------------------------------*
000800 01  OCE-OPTION-RECORD.
000900     05  OPT-REQ-ID                PIC X(08).
001000     05  OPT-NAME                  PIC X(12).
001100     05  OPT-VALUE-TAB OCCURS 6 TIMES
001200                        INDEXED BY OPT-VAL-IX.
001300         10  OPT-VALUE              PIC S9(7)V9(4).
001400     05  FILLER                    PIC X(14).
001500*---------------------------------------------------------------*
001600* Eingebautes Default-Optionsset (A / B / C), wenn StrategyMCDA
001700* gewaehlt wurde und keine MCDA-OPTION-Saetze vorliegen.
001800*---------------------------------------------------------------*
001900 01  OCE-OPTION-DEFAULT-TAB.
002000     05  OCE-OPTION-DEFAULT  OCCURS 3 TIMES
002100                              INDEXED BY OPT-DFLT-IX.
002200         10  OPTD-NAME              PIC X(12).
002300         10  OPTD-VALUE-TAB OCCURS 6 TIMES.
002400             15  OPTD-VALUE          PIC S9(7)V9(4).
002450     05  FILLER                    PIC X(14).
