000100*---------------------------------------------------------------*
000200* OCECRIC  -- Satzbild MCDA-CRITERIA-Datei (Kriteriensatz)
000300*---------------------------------------------------------------*
000400* Herkunft    :: =OCELIB
000500* Aenderungen :: 1984-02-14| hjm | Neuerstellung (400-Byte-Satz)
000600*                1993-05-19| rpf | Pairwise-Matrix (AHP) ergaenzt
000700*---------------------------------------------------------------*
000800 01  OCE-CRITERIA-RECORD.
000900     05  CRI-REQ-ID                  PIC X(08).
001000     05  CRI-COUNT                   PIC 9(01).
001100     05  CRI-CRITERION-TAB  OCCURS 6 TIMES
001200                              INDEXED BY CRI-CRIT-IX.
001300         10  CRI-NAME                 PIC X(12).
001400         10  CRI-TYPE                 PIC X(01).
001500             88  CRI-BENEFIT               VALUE "B".
001600             88  CRI-COST                  VALUE "C".
001700         10  CRI-WEIGHT               PIC 9V9(4).
001800     05  CRI-PAIRWISE-FLAG           PIC X(01).
001900         88  CRI-PAIRWISE-YES            VALUE "Y".
002000     05  CRI-PAIRWISE-TAB   OCCURS 36 TIMES
002100                              INDEXED BY CRI-PAIR-IX.
002200         10  CRI-PAIRWISE             PIC 9(3)V9(4).
002300     05  FILLER                      PIC X(30).
002400*---------------------------------------------------------------*
002500* Eingebautes Default-Kriterienset (Impact/Cost/Risk), wenn
002600* StrategyMCDA gewaehlt wurde und kein MCDA-CRITERIA-Satz vorliegt.
002700*---------------------------------------------------------------*
002800 01  OCE-CRITERIA-DEFAULT-TAB.
002900     05  OCE-CRIT-DEFAULT    OCCURS 3 TIMES
003000                              INDEXED BY CRI-DFLT-IX.
003100         10  CRID-NAME                PIC X(12).
003200         10  CRID-TYPE                PIC X(01).
003300         10  CRID-WEIGHT              PIC 9V9(4).
003350     05  FILLER                      PIC X(10).
