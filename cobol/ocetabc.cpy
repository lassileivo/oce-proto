000100*---------------------------------------------------------------*
000200* OCETABC  -- feste Tabellen des Regelwerks (vormals HEURIST.CFG)
000300*---------------------------------------------------------------*
000400* Herkunft    :: =OCELIB
000500* Aenderungen :: 1984-02-19| hjm | Neuerstellung - Router-Tabelle
000600*                1991-09-10| rpf | CFL-Domaenen + MythGuard-Woerter
000700*                1998-12-01| kl  | Jahr-2000: keine Datumsfelder
000800*                           |     | in dieser Tabelle betroffen
000900*---------------------------------------------------------------*
001000* A1) Router: Intent -> Schluesselwoerter -> Modul
001100*---------------------------------------------------------------*
001200 01  OCE-INTENT-TAB.
001300     05  OCE-INTENT        OCCURS 3 TIMES
001400                             INDEXED BY INTENT-IX.
001500         10  INTENT-NAME            PIC X(10).
001600         10  INTENT-MODULE          PIC X(14).
001700         10  INTENT-KEYCOUNT        PIC 9(01).
001800         10  INTENT-KEYWORD-TAB OCCURS 5 TIMES
001900                                    INDEXED BY KEYWORD-IX.
002000             15  INTENT-KEYWORD      PIC X(14).
002050     05  FILLER                  PIC X(04).
002100*---------------------------------------------------------------*
002200* A2) Saaty-Zufallsindex RI(n), n = 1 .. 6 (AHP-Konsistenz)
002300*---------------------------------------------------------------*
002400 01  OCE-SAATY-RI-TAB.
002500     05  OCE-SAATY-RI      PIC 9V99
002600                             OCCURS 6 TIMES
002700                             INDEXED BY RI-IX.
002800*---------------------------------------------------------------*
002900* A3) CFL: Domaenenerkennung, Default-Claim, feste Prognosen
003000*     und Gegenargumente (je 3) je Domaene
003100*---------------------------------------------------------------*
003200 01  OCE-DOMAIN-TAB.
003300     05  OCE-DOMAIN        OCCURS 4 TIMES
003400                             INDEXED BY DOMAIN-IX.
003500         10  DOMAIN-NAME             PIC X(08).
003600         10  DOMAIN-KEYCOUNT         PIC 9(01).
003700         10  DOMAIN-KEYWORD-TAB OCCURS 6 TIMES.
003800             15  DOMAIN-KEYWORD       PIC X(14).
003900         10  DOMAIN-DEFAULT-CLAIM    PIC X(80).
004000         10  DOMAIN-PREDICT-TAB OCCURS 3 TIMES.
004100             15  DOMAIN-PREDICTION    PIC X(80).
004200         10  DOMAIN-COUNTER-TAB OCCURS 3 TIMES.
004300             15  DOMAIN-COUNTERARG    PIC X(80).
004350     05  FILLER                  PIC X(04).
004400*---------------------------------------------------------------*
004500* A4) MythGuard: absolute Formulierungen, auf die gescannt wird
004600*---------------------------------------------------------------*
004700 01  OCE-MYTHWORD-TAB.
004800     05  OCE-MYTHWORD      PIC X(12)
004900                             OCCURS 5 TIMES
005000                             INDEXED BY MYTHWORD-IX.
