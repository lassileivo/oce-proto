000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. RTE000M.
001200 AUTHOR. H-J-MEYER.
001300 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
001400 DATE-WRITTEN. 1985-06-04.
001500 DATE-COMPILED.
001600 SECURITY. NICHT KLASSIFIZIERT.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2000-03-09
002000* Letzte Version   :: D.02.00
002100* Kurzbeschreibung :: OCE-Router - Schluesselwort/Intent/Modul-
002200*                      Auswahl fuer einen Auftragstext
002300*
002400* Aenderungen
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1985-06-04| hjm | Neuerstellung                         *
002900*B.00.00|1987-03-04| wth | Modulliste auf max. 3 Eintraege        *
003000*       |          |     | begrenzt (Auftrag BATCH-114)          *
003100*C.00.00|1991-09-03| rpf | Wortgrenzenpruefung eingebaut - vorher *
003200*       |          |     | Teilstring-Treffer in Fliesstext       *
003300*D.00.00|1998-09-21| kl  | Jahr-2000: keine Datumsfelder in       *
003400*       |          |     | diesem Baustein betroffen              *
003500*D.01.00|1998-12-01| kl  | Konfidenzwert auf 9V99 umgestellt      *
003550*D.02.00|2000-03-09| mhr | Aufrufzaehler C4-CALLCOUNT zur          *
003560*       |          |     | Diagnose bei ABBRUCH ergaenzt           *
003570*       |          |     | (Auftrag A-2598)                        *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000*
004100* Durchsucht LINK-USER-TEXT (gross/klein unabhaengig) nach den
004200* Schluesselwoertern der Intent-Tabelle OCE-INTENT-TAB. Trifft ein
004300* Schluesselwort als vollstaendiges Wort zu, gilt der zugehoerige
004400* Intent als getroffen und sein Modul wird - ohne Dublette und auf
004500* maximal drei Eintraege begrenzt - in die Modulliste aufgenommen.
004600* Wird kein Intent getroffen, wird STRUCTURE als Vorgabemodul
004700* gesetzt. Die Konfidenz betraegt 0,70 bei mindestens einem Treffer,
004800* sonst 0,50.
004900*
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     SWITCH-15 IS ANZEIGE-VERSION
005600         ON STATUS IS SHOW-VERSION
005700     CLASS ALPHNUM IS "0123456789"
005800                      "abcdefghijklmnopqrstuvwxyz"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_!$%&/=*+".
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006350 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
006400*--------------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*--------------------------------------------------------------------*
006700 01          COMP-FELDER.
006800     05      C4-INTENT-IX        PIC S9(04) COMP.
006900     05      C4-KEY-IX           PIC S9(04) COMP.
007000     05      C4-POS              PIC S9(04) COMP.
007100     05      C4-KWLEN            PIC S9(04) COMP.
007200     05      C4-MODIX            PIC S9(04) COMP.
007300     05      C4-LASTPOS          PIC S9(04) COMP.
007400
007500     05      C4-X.
007600      10                         PIC X VALUE LOW-VALUE.
007700      10     C4-X2               PIC X.
007800     05      C4-NUM REDEFINES C4-X
007900                                 PIC S9(04) COMP.
008000
008100     05      C9-TXTLEN           PIC S9(09) COMP.
008150     05      FILLER              PIC X(01).
008200
008300*--------------------------------------------------------------------*
008400* Felder mit konstantem Inhalt: Praefix K
008500*--------------------------------------------------------------------*
008600 01          KONSTANTE-FELDER.
008700     05      K-MODUL             PIC X(08)          VALUE "RTE000M".
008750     05      FILLER              PIC X(01).
008800
008900*----------------------------------------------------------------*
009000* Conditional-Felder
009100*----------------------------------------------------------------*
009200 01          SCHALTER.
009300     05      PRG-STATUS          PIC 9.
009400          88 PRG-OK                          VALUE ZERO.
009500          88 PRG-ABBRUCH                     VALUE 2.
009600
009700     05      KEYWORD-FLAG        PIC X       VALUE "N".
009800          88 KEYWORD-FOUND                   VALUE "Y".
009900
010000     05      MODULE-DUP-FLAG     PIC X       VALUE "N".
010100          88 MODULE-IS-DUP                   VALUE "Y".
010150     05      FILLER              PIC X(01).
010200
010300*--------------------------------------------------------------------*
010400* weitere Arbeitsfelder
010500*--------------------------------------------------------------------*
010600 01          WORK-FELDER.
010700     05      W-DUMMY             PIC X(02).
010800     05      W-TEXT-UC           PIC X(200).
010900     05      W-TEXT-UC-R REDEFINES W-TEXT-UC
011000                                 PIC X(01) OCCURS 200.
011100     05      W-KEYWORD           PIC X(14).
011200     05      W-KEYWORD-SPLIT REDEFINES W-KEYWORD.
011300        10   W-KEYWORD-FIRST     PIC X(01).
011400        10   W-KEYWORD-REST      PIC X(13).
011500     05      W-LEFT-CH           PIC X(01).
011600     05      W-RIGHT-CH          PIC X(01).
011650     05      FILLER              PIC X(01).
011700
011800 LINKAGE SECTION.
011900     COPY OCELNKC OF "=OCELIB".
012000     COPY OCETABC OF "=OCELIB".
012100
012200 PROCEDURE DIVISION USING OCE-LINK-REC
012300                           OCE-INTENT-TAB.
012400******************************************************************
012500* Steuerungs-Section
012600******************************************************************
012700 A100-STEUERUNG SECTION.
012800 A100-00.
012850     ADD 1 TO C4-CALLCOUNT
012900     IF  SHOW-VERSION
013000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013100         STOP RUN
013200     END-IF
013300
013400     PERFORM B000-VORLAUF
013500     PERFORM B100-VERARBEITUNG
013600     PERFORM B090-ENDE
013700     EXIT PROGRAM
013800     .
013900 A100-99.
014000     EXIT.
014100
014200******************************************************************
014300* Vorlauf
014400******************************************************************
014500 B000-VORLAUF SECTION.
014600 B000-00.
014700     PERFORM C000-INIT
014800     .
014900 B000-99.
015000     EXIT.
015100
015200******************************************************************
015300* Ende
015400******************************************************************
015500 B090-ENDE SECTION.
015600 B090-00.
015700     IF PRG-ABBRUCH
015750        DISPLAY K-MODUL " ABBRUCH BEIM AUFRUF NR. " C4-CALLCOUNT
015800        MOVE 9999 TO LINK-RC
015900     ELSE
016000        MOVE ZERO TO LINK-RC
016100     END-IF
016200     .
016300 B090-99.
016400     EXIT.
016500
016600******************************************************************
016700* Verarbeitung - Text durchsuchen, Intents/Module bestimmen
016800******************************************************************
016900 B100-VERARBEITUNG SECTION.
017000 B100-00.
017100     SET INTENT-IX TO 1
017200     PERFORM C100-SCAN-INTENT THRU C100-99
017300             UNTIL INTENT-IX > 3
017400
017500     IF LINK-MODULE-COUNT = ZERO
017600        MOVE 1 TO LINK-MODULE-COUNT
017700        MOVE "STRUCTURE     " TO LINK-MODULE-NAME(1)
017800     END-IF
017900
018000     IF LINK-INTENT-COUNT = ZERO
018100        MOVE 0.50 TO LINK-CONFIDENCE
018200     ELSE
018300        MOVE 0.70 TO LINK-CONFIDENCE
018400     END-IF
018500     .
018600 B100-99.
018700     EXIT.
018800
018900******************************************************************
019000* Initialisierung von Feldern und Strukturen
019100******************************************************************
019200 C000-INIT SECTION.
019300 C000-00.
019400     MOVE LINK-USER-TEXT TO W-TEXT-UC
019500     INSPECT W-TEXT-UC
019600        CONVERTING "abcdefghijklmnopqrstuvwxyz"
019700                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019800
019900     MOVE ZERO   TO LINK-INTENT-COUNT
020000     MOVE ZERO   TO LINK-MODULE-COUNT
020100     MOVE SPACES TO LINK-INTENT-LIST
020200     .
020300 C000-99.
020400     EXIT.
020500
020600******************************************************************
020700* einen Intent aus der Intent-Tabelle pruefen
020800******************************************************************
020900 C100-SCAN-INTENT.
021000     MOVE "N" TO KEYWORD-FLAG
021100     SET KEYWORD-IX TO 1
021200     PERFORM C110-SCAN-KEYWORD THRU C110-99
021300             UNTIL KEYWORD-IX > INTENT-KEYCOUNT(INTENT-IX)
021400                OR KEYWORD-FOUND
021500
021600     IF KEYWORD-FOUND
021700        ADD 1 TO LINK-INTENT-COUNT
021800        IF LINK-INTENT-COUNT = 1
021900           MOVE INTENT-NAME(INTENT-IX) TO LINK-INTENT-LIST(1:10)
022000        ELSE
022100           STRING LINK-INTENT-LIST DELIMITED BY SPACE,
022200                  ",", INTENT-NAME(INTENT-IX) DELIMITED BY SPACE
022300                  INTO LINK-INTENT-LIST
022400        END-IF
022500        PERFORM C120-ADD-MODULE THRU C120-99
022600     END-IF
022700
022800     SET INTENT-IX UP BY 1
022900     .
023000 C100-99.
023100     EXIT.
023200
023300******************************************************************
023400* ein Schluesselwort des aktuellen Intents suchen
023500******************************************************************
023600 C110-SCAN-KEYWORD.
023700     MOVE INTENT-KEYWORD(INTENT-IX,KEYWORD-IX) TO W-KEYWORD
023800     PERFORM C130-KEYWORD-LENGTH
023900     IF C4-KWLEN > ZERO
024000        COMPUTE C4-LASTPOS = 200 - C4-KWLEN + 1
024100        SET C4-POS TO 1
024200        PERFORM C140-SCAN-POSITION THRU C140-99
024300                UNTIL C4-POS > C4-LASTPOS
024400                   OR KEYWORD-FOUND
024500     END-IF
024600     SET KEYWORD-IX UP BY 1
024700     .
024800 C110-99.
024900     EXIT.
025000
025100******************************************************************
025200* Laenge des Schluesselworts (ohne Folgeleerzeichen) ermitteln
025300******************************************************************
025400 C130-KEYWORD-LENGTH.
025500     MOVE 14 TO C4-KWLEN
025600     PERFORM C131-TRIM-ONE THRU C131-99
025700             UNTIL C4-KWLEN = ZERO
025800                OR W-KEYWORD(C4-KWLEN:1) NOT = SPACE
025900     .
026000 C130-99.
026100     EXIT.
026200
026300 C131-TRIM-ONE.
026400     SUBTRACT 1 FROM C4-KWLEN
026500     .
026600 C131-99.
026700     EXIT.
026800
026900******************************************************************
027000* an einer Position im Text auf Wortgrenzen-Treffer pruefen
027100******************************************************************
027200 C140-SCAN-POSITION.
027300     IF W-TEXT-UC(C4-POS:C4-KWLEN) = W-KEYWORD(1:C4-KWLEN)
027400        MOVE SPACE TO W-LEFT-CH
027500        MOVE SPACE TO W-RIGHT-CH
027600        IF C4-POS > 1
027700           MOVE W-TEXT-UC(C4-POS - 1:1) TO W-LEFT-CH
027800        END-IF
027900        IF (C4-POS + C4-KWLEN) <= 200
028000           MOVE W-TEXT-UC(C4-POS + C4-KWLEN:1) TO W-RIGHT-CH
028100        END-IF
028200        IF  W-LEFT-CH  NOT ALPHABETIC-UPPER AND NOT NUMERIC
028300        AND W-RIGHT-CH NOT ALPHABETIC-UPPER AND NOT NUMERIC
028400           SET KEYWORD-FOUND TO TRUE
028500        END-IF
028600     END-IF
028700     SET C4-POS UP BY 1
028800     .
028900 C140-99.
029000     EXIT.
029100
029200******************************************************************
029300* Modul des getroffenen Intents in die Modulliste aufnehmen
029400******************************************************************
029500 C120-ADD-MODULE.
029600     MOVE "N" TO MODULE-DUP-FLAG
029700     IF LINK-MODULE-COUNT > ZERO
029800        SET C4-MODIX TO 1
029900        PERFORM C121-CHECK-DUP THRU C121-99
030000                UNTIL C4-MODIX > LINK-MODULE-COUNT
030100                   OR MODULE-IS-DUP
030200     END-IF
030300
030400     IF NOT MODULE-IS-DUP
030500     AND LINK-MODULE-COUNT < 3
030600        ADD 1 TO LINK-MODULE-COUNT
030700        MOVE INTENT-MODULE(INTENT-IX)
030800                        TO LINK-MODULE-NAME(LINK-MODULE-COUNT)
030900     END-IF
031000     .
031100 C120-99.
031200     EXIT.
031300
031400 C121-CHECK-DUP.
031500     IF LINK-MODULE-NAME(C4-MODIX) = INTENT-MODULE(INTENT-IX)
031600        SET MODULE-IS-DUP TO TRUE
031700     END-IF
031800     SET C4-MODIX UP BY 1
031900     .
032000 C121-99.
032100     EXIT.
032200
032300******************************************************************
032400* ENDE Source-Programm
032500******************************************************************
