000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300
000400* OCE-Module
000500?SEARCH  =RTE000
000600?SEARCH  =STR000
000700?SEARCH  =MCD000
000800?SEARCH  =RSK000
000900?SEARCH  =CFL000
001000?SEARCH  =MET000
001100?SEARCH  =VAL000
001200?SEARCH  =MEM000
001300
001400?NOLMAP, SYMBOLS, INSPECT
001500?SAVE ALL
001600?SAVEABEND
001700?LINES 66
001800?CHECK 3
001900
002000 IDENTIFICATION DIVISION.
002100
002200 PROGRAM-ID. OCEDRV0O.
002300 AUTHOR. H-J-MEYER.
002400 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
002500 DATE-WRITTEN. 1984-02-21.
002600 DATE-COMPILED.
002700 SECURITY. NICHT KLASSIFIZIERT.
002800
002900*****************************************************************
003000* Letzte Aenderung :: 2000-03-09
003100* Letzte Version   :: H.00.00
003200* Kurzbeschreibung :: OCE-Kernlauf - Steuerprogramm
003300*                      (Orchestrated-Cognition-Engine Regelwerk)
003400*
003500* Aenderungen (Version und Datum in Variable K-MODUL aendern)
003600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003700*----------------------------------------------------------------*
003800* Vers. | Datum    | von | Kommentar                             *
003900*-------|----------|-----|---------------------------------------*
004000*A.00.00|1984-02-21| hjm | Neuerstellung                         *
004100*A.01.00|1985-06-11| hjm | Router-Modul RTE000M angebunden       *
004200*A.02.00|1987-03-04| wth | Structure- und StrategyMCDA-Modul     *
004300*       |          |     | angebunden (Auftrag BATCH-114)        *
004400*B.00.00|1989-10-17| wth | RiskExpectedLoss-Modul angebunden,     *
004500*       |          |     | Stapelsummen EL-VOR/EL-NACH ergaenzt   *
004600*B.01.00|1991-09-03| rpf | CFL-Modul und Meta-Bewertung (7 Pruef- *
004700*       |          |     | blaecke) angebunden (Auftrag A-2213)   *
004800*C.00.00|1993-05-19| rpf | Validierungs-/Sammelmodul VAL000M      *
004900*       |          |     | ausgelagert, Speicherkonsolidierung    *
005000*       |          |     | MEM000M angebunden                     *
005100*D.00.00|1996-02-08| kl  | PRO-Modus: EXPLAIN-Karte im Report     *
005200*E.00.00|1998-09-14| kl  | Jahr-2000-Umstellung: Datumsfelder im  *
005300*       |          |     | Batchprotokoll auf 4-stelliges Jahr    *
005400*       |          |     | umgestellt (Auftrag Y2K-007)           *
005500*F.00.00|1998-11-02| kl  | Pruefung Y2K auf Folgemodule erweitert *
005600*G.00.00|1998-12-01| kl  | Batch-Summenzeilen um MYTHGUARD-Zaehler*
005700*       |          |     | ergaenzt (Auftrag A-3390)              *
005750*H.00.00|2000-03-09| mhr | LINK-APPLY-MITIGATION wird bei Leer-    *
005760*       |          |     | feld (Vorgabe) jetzt auf "J" gesetzt,   *
005770*       |          |     | statt Mitigation stillschweigend zu     *
005780*       |          |     | uebergehen; Aufrufzaehler C4-CALLCOUNT  *
005790*       |          |     | ergaenzt (Auftrag A-2598)               *
005800*----------------------------------------------------------------*
005900*
006000* Programmbeschreibung
006100* --------------------
006200*
006300* Liest je Auftragssatz (REQUEST) die zugehoerigen Risiko- und
006400* MCDA-Kindsaetze, ruft den Router (RTE000M) zur Modulauswahl auf,
006500* fuehrt die ausgewaehlten Fachmodule (Structure/StrategyMCDA/
006600* RiskExpectedLoss) sowie das CFL-Modul und die Meta-Bewertung
006700* (MET000M) aus, schreibt je Auftrag einen Speicherauszug (MEMORY)
006800* und eine Kurzauswertung (SUMMARY) und druckt den formatierten
006900* Report. Am Stapelende werden Steuersummen gedruckt.
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     SWITCH-15 IS ANZEIGE-VERSION
007700         ON STATUS IS SHOW-VERSION
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT REQUEST-FILE    ASSIGN TO "=OCEREQ"
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FILE-STATUS.
008800     SELECT RISK-FILE       ASSIGN TO "=OCERSK"
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS RSK-FILE-STATUS.
009100     SELECT CRITERIA-FILE   ASSIGN TO "=OCECRI"
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS CRI-FILE-STATUS.
009400     SELECT OPTION-FILE     ASSIGN TO "=OCEOPT"
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS OPT-FILE-STATUS.
009700     SELECT MEMORY-FILE     ASSIGN TO "=OCEMEM"
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS MEM-FILE-STATUS.
010000     SELECT SUMMARY-FILE    ASSIGN TO "=OCESUM"
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS SUM-FILE-STATUS.
010300     SELECT REPORT-FILE     ASSIGN TO "=OCERPT"
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS RPT-FILE-STATUS.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  REQUEST-FILE.
011000     COPY OCEREQC OF "=OCELIB".
011100
011200 FD  RISK-FILE.
011300     COPY OCERSKC OF "=OCELIB".
011400
011500 FD  CRITERIA-FILE.
011600     COPY OCECRIC OF "=OCELIB".
011700
011800 FD  OPTION-FILE.
011900     COPY OCEOPTC OF "=OCELIB".
012000
012100 FD  MEMORY-FILE.
012200     COPY OCEMEMC OF "=OCELIB".
012300
012400 FD  SUMMARY-FILE.
012500     COPY OCESUMC OF "=OCELIB".
012600
012700 FD  REPORT-FILE.
012800 01  REPORT-LINE             PIC X(132).
012900
013000 WORKING-STORAGE SECTION.
013050 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
013100*--------------------------------------------------------------------*
013200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
013300*--------------------------------------------------------------------*
013400 01          COMP-FELDER.
013500     05      C4-ANZ              PIC S9(04) COMP.
013600     05      C4-COUNT            PIC S9(04) COMP.
013700     05      C4-I1               PIC S9(04) COMP.
013800     05      C4-I2               PIC S9(04) COMP.
013900     05      C4-LEN              PIC S9(04) COMP.
014000     05      C4-PTR              PIC S9(04) COMP.
014100
014200     05      C4-X.
014300      10                         PIC X VALUE LOW-VALUE.
014400      10     C4-X2               PIC X.
014500     05      C4-NUM REDEFINES C4-X
014600                                 PIC S9(04) COMP.
014700
014800     05      C9-REQCOUNT         PIC S9(09) COMP VALUE ZERO.
014900     05      C9-MYTHCOUNT        PIC S9(09) COMP VALUE ZERO.
014950     05      FILLER              PIC X(01).
015000
015100*--------------------------------------------------------------------*
015200* Display-Felder: Praefix D
015300*--------------------------------------------------------------------*
015400 01          DISPLAY-FELDER.
015500     05      D-NUM1              PIC  9.
015600     05      D-NUM2              PIC  9(02).
015700     05      D-NUM4              PIC -9(04).
015800     05      D-NUM9              PIC  9(09).
015900     05      D-AMT11             PIC -9(9).99.
015950     05      FILLER              PIC X(01).
016000
016100*--------------------------------------------------------------------*
016200* Felder mit konstantem Inhalt: Praefix K
016300*--------------------------------------------------------------------*
016400 01          KONSTANTE-FELDER.
016500     05      K-MODUL             PIC X(08)          VALUE "OCEDRV0".
016550     05      FILLER              PIC X(01).
016600
016700*----------------------------------------------------------------*
016800* Conditional-Felder
016900*----------------------------------------------------------------*
017000 01          SCHALTER.
017100     05      FILE-STATUS         PIC X(02).
017200          88 FILE-OK                         VALUE "00".
017300          88 FILE-EOF-STAT                   VALUE "10".
017400          88 FILE-NOK                        VALUE "01" THRU "99".
017500     05      REC-STAT REDEFINES  FILE-STATUS.
017600        10   FILE-STATUS1        PIC X.
017700          88 FILE-EOF                        VALUE "1".
017800          88 FILE-INVALID                    VALUE "2".
017900          88 FILE-PERMERR                    VALUE "3".
018000        10                       PIC X.
018100     05      RSK-FILE-STATUS     PIC X(02).
018200          88 RSK-FILE-OK                     VALUE "00".
018300          88 RSK-FILE-EOF                    VALUE "10".
018400     05      CRI-FILE-STATUS     PIC X(02).
018500          88 CRI-FILE-OK                     VALUE "00".
018600          88 CRI-FILE-EOF                    VALUE "10".
018700     05      OPT-FILE-STATUS     PIC X(02).
018800          88 OPT-FILE-OK                     VALUE "00".
018900          88 OPT-FILE-EOF                    VALUE "10".
019000     05      MEM-FILE-STATUS     PIC X(02).
019100          88 MEM-FILE-OK                     VALUE "00".
019200     05      SUM-FILE-STATUS     PIC X(02).
019300          88 SUM-FILE-OK                     VALUE "00".
019400     05      RPT-FILE-STATUS     PIC X(02).
019500          88 RPT-FILE-OK                     VALUE "00".
019600
019700     05      MSG-STATUS          PIC 9       VALUE ZERO.
019800          88 MSG-OK                          VALUE ZERO.
019900          88 MSG-EOF                         VALUE 1.
020000
020100     05      PRG-STATUS          PIC 9.
020200          88 PRG-OK                          VALUE ZERO.
020300          88 PRG-ENDE                        VALUE 1.
020400          88 PRG-ABBRUCH                     VALUE 2.
020500
020600     05      RSK-EOF-SW          PIC X       VALUE "N".
020700          88 RSK-AT-EOF                      VALUE "Y".
020800     05      CRI-EOF-SW          PIC X       VALUE "N".
020900          88 CRI-AT-EOF                      VALUE "Y".
021000     05      OPT-EOF-SW          PIC X       VALUE "N".
021100          88 OPT-AT-EOF                      VALUE "Y".
021150     05      FILLER              PIC X(01).
021200
021300*--------------------------------------------------------------------*
021400* weitere Arbeitsfelder
021500*--------------------------------------------------------------------*
021600 01          WORK-FELDER.
021700     05      W-DUMMY             PIC X(02).
021800     05      W-HOLD-RSK-REQID    PIC X(08).
021900     05      W-HOLD-CRI-REQID    PIC X(08).
022000     05      W-HOLD-OPT-REQID    PIC X(08).
022100     05      W-IX                PIC 9(02) COMP.
022150     05      FILLER              PIC X(01).
022200
022300 01          ZEILE               PIC X(132).
022400
022500*--------------------------------------------------------------------*
022600* Datum-/Uhrzeitfelder (Batchprotokoll, Y2K-umgestellt)
022700*--------------------------------------------------------------------*
022800 01          TAL-TIME-D.
022900     05      TAL-JHJJMMTT.
023000        10   TAL-JHJJ            PIC  9(04).
023100        10   TAL-MM              PIC  9(02).
023200        10   TAL-TT              PIC  9(02).
023300     05      TAL-HHMI.
023400        10   TAL-HH              PIC  9(02).
023500        10   TAL-MI              PIC  9(02).
023600     05      TAL-SS              PIC  9(02).
023700 01          TAL-TIME-N REDEFINES TAL-TIME-D.
023800     05      TAL-TIME-N12        PIC  9(12).
023900     05      TAL-TIME-REST       PIC  9(02).
024000
024100*--------------------------------------------------------------------*
024200* Batch-Steuersummen (B090-ENDE)
024300*--------------------------------------------------------------------*
024400 01          BATCH-SUMMEN.
024500     05      BS-REQ-GELESEN      PIC S9(09) COMP VALUE ZERO.
024600     05      BS-REQ-VERARBEITET  PIC S9(09) COMP VALUE ZERO.
024700     05      BS-MOD-AUFRUFE OCCURS 3 TIMES
024800                              INDEXED BY BS-MOD-IX.
024900        10   BS-MOD-NAME          PIC X(14).
025000        10   BS-MOD-COUNT         PIC S9(09) COMP.
025100     05      BS-EL-VOR           PIC S9(11)V99 VALUE ZERO.
025200     05      BS-EL-NACH          PIC S9(11)V99 VALUE ZERO.
025300     05      BS-RISK-REDUKTION   PIC S9(11)V99 VALUE ZERO.
025400     05      BS-MYTH-FLAGGED     PIC S9(09) COMP VALUE ZERO.
025450     05      FILLER              PIC X(01).
025500
025600*--------------------------------------------------------------------*
025700* Parameteruebergabe an die Fachmodule
025800*--------------------------------------------------------------------*
025900     COPY OCELNKC OF "=OCELIB".
026000
026100*--------------------------------------------------------------------*
026200* feste Tabellen (Router/AHP/CFL/MythGuard)
026300*--------------------------------------------------------------------*
026400     COPY OCETABC OF "=OCELIB".
026500
026600 PROCEDURE DIVISION.
026700
026800******************************************************************
026900* Steuerungs-Section
027000******************************************************************
027100 A100-STEUERUNG SECTION.
027200 A100-00.
027250     ADD 1 TO C4-CALLCOUNT
027300     IF  SHOW-VERSION
027400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
027500         STOP RUN
027600     END-IF
027700
027800**  ---> Vorlauf: oeffnen Dateien, Tabellen laden
027900     PERFORM B000-VORLAUF
028000     IF  PRG-ABBRUCH
028100         CONTINUE
028200     ELSE
028300         PERFORM B100-VERARBEITUNG
028400            UNTIL FILE-EOF
028500     END-IF
028600
028700**  ---> Nachlauf: Dateien schliessen, Summen drucken
028800     PERFORM B090-ENDE
028900     STOP RUN
029000     .
029100 A100-99.
029200     EXIT.
029300
029400******************************************************************
029500* Vorlauf
029600******************************************************************
029700 B000-VORLAUF SECTION.
029800 B000-00.
029900     PERFORM C000-INIT
030000
030100     OPEN INPUT  REQUEST-FILE
030200                 RISK-FILE
030300                 CRITERIA-FILE
030400                 OPTION-FILE
030500          EXTEND MEMORY-FILE
030600          OUTPUT SUMMARY-FILE
030700                 REPORT-FILE
030800
030900     IF NOT FILE-OK
031000        DISPLAY K-MODUL " - OEFFNEN REQUEST-FILE FEHLGESCHLAGEN: "
031100                FILE-STATUS
031200        SET PRG-ABBRUCH TO TRUE
031300        EXIT SECTION
031400     END-IF
031500
031600     PERFORM C010-PRIME-CHILDREN
031700
031800     MOVE    K-MODUL                    TO LINK-CALLER
031900     READ REQUEST-FILE
032000        AT END SET FILE-EOF TO TRUE
032100     END-READ
032200     .
032300 B000-99.
032400     EXIT.
032500
032600******************************************************************
032700* Ende
032800******************************************************************
032900 B090-ENDE SECTION.
033000 B090-00.
033100     IF PRG-ABBRUCH
033150        DISPLAY ">>> ABBRUCH NACH STAPELLAUF-DURCHGANG NR. " C4-CALLCOUNT
033200        DISPLAY ">>> ABBRUCH - OCE-LAUF NICHT VOLLSTAENDIG <<<"
033300     ELSE
033400        PERFORM C900-PRINT-TOTALS
033500        CLOSE REQUEST-FILE RISK-FILE CRITERIA-FILE OPTION-FILE
033600              MEMORY-FILE SUMMARY-FILE REPORT-FILE
033700        DISPLAY ">>> OCEDRV0O - STAPELLAUF BEENDET - OK <<<"
033800     END-IF
033900     .
034000 B090-99.
034100     EXIT.
034200
034300******************************************************************
034400* Verarbeitung - ein REQUEST-Satz komplett durch das Regelwerk
034500******************************************************************
034600 B100-VERARBEITUNG SECTION.
034700 B100-00.
034800     ADD 1 TO BS-REQ-GELESEN
034900
035000     PERFORM C200-READ-CHILDREN
035100
035200     PERFORM C100-RUN-ROUTER
035300     PERFORM C300-RUN-MODULES
035400     PERFORM C350-ASSEMBLE
035500     PERFORM C400-RUN-META
035600     PERFORM C450-WRITE-MEMORY
035700     PERFORM C500-WRITE-SUMMARY
035800     PERFORM C600-PRINT-REPORT
035900
036000     ADD 1 TO BS-REQ-VERARBEITET
036100
036200     READ REQUEST-FILE
036300        AT END SET FILE-EOF TO TRUE
036400     END-READ
036500     .
036600 B100-99.
036700     EXIT.
036800
036900******************************************************************
037000* Initialisierung von Feldern und Strukturen
037100******************************************************************
037200 C000-INIT SECTION.
037300 C000-00.
037400     INITIALIZE SCHALTER
037500                BATCH-SUMMEN
037600                OCE-LINK-REC
037700
037800     MOVE "STRATEGY  " TO INTENT-NAME(1)
037900     MOVE "STRATEGYMCDA  " TO INTENT-MODULE(1)
038000     MOVE 5 TO INTENT-KEYCOUNT(1)
038100     MOVE "STRATEGY      " TO INTENT-KEYWORD(1,1)
038200     MOVE "STRATEGIA     " TO INTENT-KEYWORD(1,2)
038300     MOVE "MCDA          " TO INTENT-KEYWORD(1,3)
038400     MOVE "PRIORITIZATION" TO INTENT-KEYWORD(1,4)
038500     MOVE "OPTION        " TO INTENT-KEYWORD(1,5)
038600
038700     MOVE "RISK      " TO INTENT-NAME(2)
038800     MOVE "RISKEXPECTEDL " TO INTENT-MODULE(2)
038900     MOVE 5 TO INTENT-KEYCOUNT(2)
039000     MOVE "RISK          " TO INTENT-KEYWORD(2,1)
039100     MOVE "RISKI         " TO INTENT-KEYWORD(2,2)
039200     MOVE "RISKIARVIO    " TO INTENT-KEYWORD(2,3)
039300     MOVE "LOSS          " TO INTENT-KEYWORD(2,4)
039400     MOVE "MITIGATION    " TO INTENT-KEYWORD(2,5)
039500
039600     MOVE "STRUCTURE " TO INTENT-NAME(3)
039700     MOVE "STRUCTURE     " TO INTENT-MODULE(3)
039800     MOVE 4 TO INTENT-KEYCOUNT(3)
039900     MOVE "STRUCTURE     " TO INTENT-KEYWORD(3,1)
040000     MOVE "OUTLINE       " TO INTENT-KEYWORD(3,2)
040100     MOVE "PLAN          " TO INTENT-KEYWORD(3,3)
040200     MOVE "THESIS        " TO INTENT-KEYWORD(3,4)
040300
040400     MOVE "STRATEGYMCDA  " TO BS-MOD-NAME(1)
040500     MOVE "RISKEXPECTEDL " TO BS-MOD-NAME(2)
040600     MOVE "STRUCTURE     " TO BS-MOD-NAME(3)
040700     MOVE ZERO TO BS-MOD-COUNT(1) BS-MOD-COUNT(2) BS-MOD-COUNT(3)
040800
040900     MOVE 0.00 TO OCE-SAATY-RI(1)
041000     MOVE 0.00 TO OCE-SAATY-RI(2)
041100     MOVE 0.58 TO OCE-SAATY-RI(3)
041200     MOVE 0.90 TO OCE-SAATY-RI(4)
041300     MOVE 1.12 TO OCE-SAATY-RI(5)
041400     MOVE 1.24 TO OCE-SAATY-RI(6)
041500
041600     MOVE "ALWAYS      " TO OCE-MYTHWORD(1)
041700     MOVE "NEVER       " TO OCE-MYTHWORD(2)
041800     MOVE "MUST        " TO OCE-MYTHWORD(3)
041900     MOVE "GUARANTEE   " TO OCE-MYTHWORD(4)
042000     MOVE "GUARANTEED  " TO OCE-MYTHWORD(5)
042100
042200     PERFORM C020-INIT-DOMAINS
042300     .
042400 C000-99.
042500     EXIT.
042600
042700******************************************************************
042800* CFL-Domaenentabelle laden (Domaene -> Keywords/Claim/Prognosen)
042900******************************************************************
043000 C020-INIT-DOMAINS SECTION.
043100 C020-00.
043200     MOVE "RISK    " TO DOMAIN-NAME(1)
043300     MOVE 5 TO DOMAIN-KEYCOUNT(1)
043400     MOVE "RISK          " TO DOMAIN-KEYWORD(1,1)
043500     MOVE "LOSS          " TO DOMAIN-KEYWORD(1,2)
043600     MOVE "PROBABILITY   " TO DOMAIN-KEYWORD(1,3)
043700     MOVE "VARIANCE      " TO DOMAIN-KEYWORD(1,4)
043800     MOVE "MITIGATION    " TO DOMAIN-KEYWORD(1,5)
043900     MOVE "EXPOSURE TO LOSS INCREASES WHEN CONTROLS ARE SKIPPED"
044000          TO DOMAIN-DEFAULT-CLAIM(1)
044100     MOVE "LOSSES WILL CLUSTER IN THE WEAKEST CONTROL AREA"
044200          TO DOMAIN-PREDICTION(1,1)
044300     MOVE "MITIGATION SPEND WILL REDUCE EXPECTED LOSS WITHIN A "
044400          "QUARTER" TO DOMAIN-PREDICTION(1,2)
044500     MOVE "UNMITIGATED RISKS WILL DOMINATE THE LOSS DISTRIBUTION"
044600          TO DOMAIN-PREDICTION(1,3)
044700     MOVE "HISTORICAL LOSS DATA MAY NOT REFLECT CURRENT EXPOSURE"
044800          TO DOMAIN-COUNTERARG(1,1)
044900     MOVE "MITIGATION COST ESTIMATES ARE OFTEN OPTIMISTIC"
045000          TO DOMAIN-COUNTERARG(1,2)
045100     MOVE "CORRELATED RISKS CAN DEFEAT INDEPENDENT MITIGATIONS"
045200          TO DOMAIN-COUNTERARG(1,3)
045300
045400     MOVE "DECISION" TO DOMAIN-NAME(2)
045500     MOVE 6 TO DOMAIN-KEYCOUNT(2)
045600     MOVE "IMPACT        " TO DOMAIN-KEYWORD(2,1)
045700     MOVE "COST          " TO DOMAIN-KEYWORD(2,2)
045800     MOVE "BENEFIT       " TO DOMAIN-KEYWORD(2,3)
045900     MOVE "UTILITY       " TO DOMAIN-KEYWORD(2,4)
046000     MOVE "MCDA          " TO DOMAIN-KEYWORD(2,5)
046100     MOVE "OPTION        " TO DOMAIN-KEYWORD(2,6)
046200     MOVE "THE HIGHEST-UTILITY OPTION BEST SERVES THE STATED "
046300          "CRITERIA" TO DOMAIN-DEFAULT-CLAIM(2)
046400     MOVE "THE RECOMMENDED OPTION WILL OUTPERFORM ON THE "
046500          "WEIGHTED CRITERIA" TO DOMAIN-PREDICTION(2,1)
046600     MOVE "SENSITIVITY TO WEIGHT CHANGES WILL BE LOW IF THE "
046700          "DECISION IS STABLE" TO DOMAIN-PREDICTION(2,2)
046800     MOVE "STAKEHOLDERS WILL CONTEST THE CRITERION WEIGHTS"
046900          TO DOMAIN-PREDICTION(2,3)
047000     MOVE "CRITERION WEIGHTS REFLECT SUBJECTIVE PRIORITIES"
047100          TO DOMAIN-COUNTERARG(2,1)
047200     MOVE "RAW OPTION VALUES MAY BE ESTIMATES, NOT MEASUREMENTS"
047300          TO DOMAIN-COUNTERARG(2,2)
047400     MOVE "A CLOSE RUNNER-UP OPTION MAY BE PREFERABLE ON "
047500          "UNMODELED GROUNDS" TO DOMAIN-COUNTERARG(2,3)
047600
047700     MOVE "SCIENCE " TO DOMAIN-NAME(3)
047800     MOVE 5 TO DOMAIN-KEYCOUNT(3)
047900     MOVE "SIMULATE      " TO DOMAIN-KEYWORD(3,1)
048000     MOVE "EXPERIMENT    " TO DOMAIN-KEYWORD(3,2)
048100     MOVE "HYPOTHESIS    " TO DOMAIN-KEYWORD(3,3)
048200     MOVE "MEASUREMENT   " TO DOMAIN-KEYWORD(3,4)
048300     MOVE "DATA          " TO DOMAIN-KEYWORD(3,5)
048400     MOVE "THE HYPOTHESIS HOLDS UNDER THE STATED MEASUREMENT "
048500          "CONDITIONS" TO DOMAIN-DEFAULT-CLAIM(3)
048600     MOVE "REPEATED MEASUREMENT WILL NARROW THE CONFIDENCE "
048700          "INTERVAL" TO DOMAIN-PREDICTION(3,1)
048800     MOVE "AN INDEPENDENT EXPERIMENT WILL REPRODUCE THE EFFECT"
048900          TO DOMAIN-PREDICTION(3,2)
049000     MOVE "CONTROL-GROUP DATA WILL DIFFER FROM THE TREATED GROUP"
049100          TO DOMAIN-PREDICTION(3,3)
049200     MOVE "SAMPLE SIZE MAY BE TOO SMALL TO DETECT THE EFFECT"
049300          TO DOMAIN-COUNTERARG(3,1)
049400     MOVE "MEASUREMENT ERROR MAY EXCEED THE CLAIMED EFFECT SIZE"
049500          TO DOMAIN-COUNTERARG(3,2)
049600     MOVE "AN UNCONTROLLED VARIABLE MAY EXPLAIN THE RESULT"
049700          TO DOMAIN-COUNTERARG(3,3)
049800
049900     MOVE "GENERAL " TO DOMAIN-NAME(4)
050000     MOVE 0 TO DOMAIN-KEYCOUNT(4)
050100     MOVE "THE CLAIM AS WRITTEN LACKS A TESTABLE PREDICTION"
050200          TO DOMAIN-DEFAULT-CLAIM(4)
050300     MOVE "FURTHER CONTEXT WILL SHARPEN THE CLAIM INTO A "
050400          "TESTABLE FORM" TO DOMAIN-PREDICTION(4,1)
050500     MOVE "THE CLAIM WILL NEED NARROWER SCOPE BEFORE TESTING"
050600          TO DOMAIN-PREDICTION(4,2)
050700     MOVE "A DOMAIN EXPERT REVIEW WILL RECLASSIFY THE CLAIM"
050800          TO DOMAIN-PREDICTION(4,3)
050900     MOVE "THE CLAIM MAY BE A VALUE JUDGEMENT, NOT A FACT CLAIM"
051000          TO DOMAIN-COUNTERARG(4,1)
051100     MOVE "THE CLAIM MAY BE TRUE ONLY UNDER UNSTATED ASSUMPTIONS"
051200          TO DOMAIN-COUNTERARG(4,2)
051300     MOVE "THE CLAIM MAY CONFLATE CORRELATION WITH CAUSATION"
051400          TO DOMAIN-COUNTERARG(4,3)
051500     .
051600 C020-99.
051700     EXIT.
051800
051900******************************************************************
052000* Erstlesen der Kindsaetze (Risiko/Kriterien/Optionen)
052100******************************************************************
052200 C010-PRIME-CHILDREN SECTION.
052300 C010-00.
052400     READ RISK-FILE
052500        AT END SET RSK-AT-EOF TO TRUE
052600     END-READ
052700     READ CRITERIA-FILE
052800        AT END SET CRI-AT-EOF TO TRUE
052900     END-READ
053000     READ OPTION-FILE
053100        AT END SET OPT-AT-EOF TO TRUE
053200     END-READ
053300     .
053400 C010-99.
053500     EXIT.
053600
053700******************************************************************
053800* Kindsaetze zum aktuellen REQUEST einlesen (Matched-Key-Folge)
053900******************************************************************
054000 C200-READ-CHILDREN SECTION.
054100 C200-00.
054200     MOVE ZERO TO LINK-RISK-COUNT
054300     PERFORM C210-COLLECT-RISK THRU C210-99
054400             UNTIL RSK-AT-EOF
054500                OR RSK-REQ-ID NOT = REQ-ID
054600
054700     MOVE ZERO TO LINK-CRI-COUNT
054800     IF NOT CRI-AT-EOF AND CRI-REQ-ID = REQ-ID
054900        MOVE CRI-COUNT            TO LINK-CRI-COUNT
055000        MOVE CRI-PAIRWISE-FLAG    TO LINK-CRI-PAIRWISE-FLAG
055100        MOVE ZERO TO W-IX
055200        PERFORM C220-COPY-CRITERION THRU C220-99
055300                6 TIMES
055400        MOVE ZERO TO W-IX
055500        PERFORM C230-COPY-PAIRWISE THRU C230-99
055600                36 TIMES
055700        READ CRITERIA-FILE
055800           AT END SET CRI-AT-EOF TO TRUE
055900        END-READ
056000     END-IF
056100
056200     MOVE ZERO TO LINK-OPTION-COUNT
056300     PERFORM C240-COLLECT-OPTION THRU C240-99
056400             UNTIL OPT-AT-EOF
056500                OR OPT-REQ-ID NOT = REQ-ID
056600     .
056700 C200-99.
056800     EXIT.
056900
057000******************************************************************
057100* ein Risiko-Kindsatz in die Linktabelle uebernehmen
057200******************************************************************
057300 C210-COLLECT-RISK.
057400     IF LINK-RISK-COUNT < 20
057500        ADD 1 TO LINK-RISK-COUNT
057600        SET LRSK-IX TO LINK-RISK-COUNT
057700        MOVE RSK-NAME          TO LRSK-NAME(LRSK-IX)
057800        MOVE RSK-PROB          TO LRSK-PROB(LRSK-IX)
057900        MOVE RSK-LOSS          TO LRSK-LOSS(LRSK-IX)
058000        MOVE RSK-MIT-DELTA-P   TO LRSK-MIT-DELTA-P(LRSK-IX)
058100        MOVE RSK-MIT-DELTA-L   TO LRSK-MIT-DELTA-L(LRSK-IX)
058200        MOVE RSK-MIT-COST      TO LRSK-MIT-COST(LRSK-IX)
058300     END-IF
058400     READ RISK-FILE
058500        AT END SET RSK-AT-EOF TO TRUE
058600     END-READ
058700     .
058800 C210-99.
058900     EXIT.
059000
059100******************************************************************
059200* ein Kriterium aus dem Kriteriensatz uebernehmen (6 Stellen)
059300******************************************************************
059400 C220-COPY-CRITERION.
059500     ADD 1 TO W-IX
059600     MOVE CRI-NAME(W-IX)    TO LCRI-NAME(W-IX)
059700     MOVE CRI-TYPE(W-IX)    TO LCRI-TYPE(W-IX)
059800     MOVE CRI-WEIGHT(W-IX)  TO LCRI-WEIGHT(W-IX)
059900     .
060000 C220-99.
060100     EXIT.
060200
060300******************************************************************
060400* ein Element der Paarvergleichsmatrix uebernehmen (36 Stellen)
060500******************************************************************
060600 C230-COPY-PAIRWISE.
060700     ADD 1 TO W-IX
060800     MOVE CRI-PAIRWISE(W-IX) TO LPAIR-VALUE(W-IX)
060900     .
061000 C230-99.
061100     EXIT.
061200
061300******************************************************************
061400* einen Options-Kindsatz in die Linktabelle uebernehmen
061500******************************************************************
061600 C240-COLLECT-OPTION.
061700     IF LINK-OPTION-COUNT < 10
061800        ADD 1 TO LINK-OPTION-COUNT
061900        SET LOPT-IX TO LINK-OPTION-COUNT
062000        MOVE OPT-NAME          TO LOPT-NAME(LOPT-IX)
062100        MOVE ZERO TO W-IX
062200        PERFORM C250-COPY-OPTVALUE THRU C250-99
062300                6 TIMES
062400     END-IF
062500     READ OPTION-FILE
062600        AT END SET OPT-AT-EOF TO TRUE
062700     END-READ
062800     .
062900 C240-99.
063000     EXIT.
063100
063200******************************************************************
063300* einen Optionswert (je Kriterium) uebernehmen
063400******************************************************************
063500 C250-COPY-OPTVALUE.
063600     ADD 1 TO W-IX
063700     MOVE OPT-VALUE(W-IX) TO LOPT-VALUE(LOPT-IX,W-IX)
063800     .
063900 C250-99.
064000     EXIT.
064100
064200******************************************************************
064300* Router aufrufen - liefert Modulliste, Intents, Konfidenz
064400******************************************************************
064500 C100-RUN-ROUTER SECTION.
064600 C100-00.
064700     MOVE REQ-ID          TO LINK-REQ-ID
064800     MOVE REQ-USER-TEXT   TO LINK-USER-TEXT
064900     CALL "RTE000M" USING OCE-LINK-REC
065000                           OCE-INTENT-TAB
065100     EVALUATE LINK-RC
065200        WHEN ZERO   CONTINUE
065300        WHEN OTHER  DISPLAY " RTE000M RC=" LINK-RC " - "
065400                            "DEFAULTMODUL STRUCTURE GESETZT"
065500     END-EVALUATE
065600     .
065700 C100-99.
065800     EXIT.
065900
066000******************************************************************
066100* ausgewaehlte Fachmodule in Routerreihenfolge aufrufen
066200******************************************************************
066300 C300-RUN-MODULES SECTION.
066400 C300-00.
066500     MOVE REQ-PROJECT-ID        TO LINK-PROJECT-ID
066600     MOVE REQ-MODE              TO LINK-MODE
066700     MOVE REQ-TIMELY-FLAG       TO LINK-TIMELY-FLAG
066800     MOVE REQ-CITATION-COUNT    TO LINK-CITATION-COUNT
066900     MOVE REQ-SELF-PROB         TO LINK-SELF-PROB
067000     MOVE REQ-MODEL-PROB        TO LINK-MODEL-PROB
067100     MOVE REQ-OUTCOME           TO LINK-OUTCOME
067200     MOVE REQ-CFL-STATUS        TO LINK-CFL-STATUS
067300     MOVE REQ-APPLY-MITIGATION  TO LINK-APPLY-MITIGATION
067310     IF LINK-APPLY-MITIGATION = SPACE
067320        MOVE "Y"                TO LINK-APPLY-MITIGATION
067330     END-IF
067400     MOVE ZERO                  TO LINK-SECTION-COUNT
067500
067600     MOVE ZERO TO W-IX
067700     PERFORM C310-CALL-MODULE THRU C310-99
067800             UNTIL W-IX >= LINK-MODULE-COUNT
067900
068000     CALL "CFL000M" USING OCE-LINK-REC OCE-DOMAIN-TAB
068100     .
068200 C300-99.
068300     EXIT.
068400
068500******************************************************************
068600* ein vom Router ausgewaehltes Fachmodul aufrufen
068700******************************************************************
068800 C310-CALL-MODULE.
068900     ADD 1 TO W-IX
069000     EVALUATE LINK-MODULE-NAME(W-IX)
069100        WHEN "STRUCTURE     "
069200           CALL "STR000M" USING OCE-LINK-REC
069300           SET BS-MOD-IX TO 3
069400           ADD 1 TO BS-MOD-COUNT(BS-MOD-IX)
069500        WHEN "STRATEGYMCDA  "
069600           CALL "MCD000M" USING OCE-LINK-REC OCE-SAATY-RI-TAB
069700           SET BS-MOD-IX TO 1
069800           ADD 1 TO BS-MOD-COUNT(BS-MOD-IX)
069900        WHEN "RISKEXPECTEDL "
070000           CALL "RSK000M" USING OCE-LINK-REC
070100           SET BS-MOD-IX TO 2
070200           ADD 1 TO BS-MOD-COUNT(BS-MOD-IX)
070300           ADD LINK-EL-TOTAL-BEFORE TO BS-EL-VOR
070400           ADD LINK-EL-TOTAL-AFTER  TO BS-EL-NACH
070500           ADD LINK-RISK-REDUCTION  TO BS-RISK-REDUKTION
070600     END-EVALUATE
070700     .
070800 C310-99.
070900     EXIT.
071000
071100******************************************************************
071200* Reporttext zusammenbauen (Validierungs-/Sammelmodul)
071300******************************************************************
071400 C350-ASSEMBLE SECTION.
071500 C350-00.
071600     CALL "VAL000M" USING OCE-LINK-REC
071700     .
071800 C350-99.
071900     EXIT.
072000
072100******************************************************************
072200* Meta-Bewertung ueber den zusammengebauten Report-Text
072300******************************************************************
072400 C400-RUN-META SECTION.
072500 C400-00.
072600     CALL "MET000M" USING OCE-LINK-REC OCE-MYTHWORD-TAB
072700     IF LINK-MYTH-STATUS = "FLAGGED"
072800        ADD 1 TO BS-MYTH-FLAGGED
072900     END-IF
073000     .
073100 C400-99.
073200     EXIT.
073300
073400******************************************************************
073500* Speicherkonsolidierung - MEMORY-Satz anhaengen
073600******************************************************************
073700 C450-WRITE-MEMORY SECTION.
073800 C450-00.
073900     CALL "MEM000M" USING OCE-LINK-REC
074000     MOVE REQ-PROJECT-ID        TO MEM-PROJECT-ID
074100     MOVE LINK-MEM-TOPICS       TO MEM-TOPICS
074200     MOVE LINK-MEM-DECISION     TO MEM-DECISION
074300     MOVE LINK-MEM-NEXT-STEP    TO MEM-NEXT-STEP
074400     WRITE OCE-MEMORY-RECORD
074500     .
074600 C450-99.
074700     EXIT.
074800
074900******************************************************************
075000* SUMMARY-Satz schreiben
075100******************************************************************
075200 C500-WRITE-SUMMARY SECTION.
075300 C500-00.
075400     MOVE REQ-ID                  TO SUM-REQ-ID
075500     MOVE SPACES                  TO SUM-MODULES
075600     MOVE ZERO TO W-IX
075700     PERFORM C510-APPEND-MODULE THRU C510-99
075800             UNTIL W-IX >= LINK-MODULE-COUNT
075900     MOVE LINK-CONFIDENCE          TO SUM-CONFIDENCE
076000     MOVE LINK-POLICY              TO SUM-POLICY
076100     MOVE LINK-GPS-SCORE           TO SUM-GPS-SCORE
076200     MOVE LINK-GPS-RECO            TO SUM-GPS-RECO
076300     MOVE LINK-EVID-SCORE          TO SUM-EVID-SCORE
076400     MOVE LINK-EVID-MISSING        TO SUM-EVID-MISSING
076500     MOVE LINK-METACOG-STATE       TO SUM-METACOG-STATE
076600     MOVE LINK-MYTH-STATUS         TO SUM-MYTH-STATUS
076700     WRITE OCE-SUMMARY-RECORD
076800     .
076900 C500-99.
077000     EXIT.
077100
077200******************************************************************
077300* einen Modulnamen an die Modulliste des SUMMARY-Satzes anhaengen
077400******************************************************************
077500 C510-APPEND-MODULE.
077600     ADD 1 TO W-IX
077700     IF W-IX = 1
077800        MOVE LINK-MODULE-NAME(W-IX) TO SUM-MODULES(1:14)
077900     ELSE
078000        STRING SUM-MODULES DELIMITED BY SPACE,
078100               ",", LINK-MODULE-NAME(W-IX) DELIMITED BY SPACE
078200               INTO SUM-MODULES
078300     END-IF
078400     .
078500 C510-99.
078600     EXIT.
078700
078800******************************************************************
078900* Report fuer den aktuellen Auftrag drucken
079000******************************************************************
079100 C600-PRINT-REPORT SECTION.
079200 C600-00.
079300     MOVE SPACES TO REPORT-LINE
079400     STRING "OCE-CORE SUMMARY OUTPUT" DELIMITED BY SIZE,
079500            "                 REQUEST: " DELIMITED BY SIZE,
079600            REQ-ID DELIMITED BY SIZE
079700            INTO REPORT-LINE
079800     WRITE REPORT-LINE
079900
080000     MOVE SPACES TO REPORT-LINE
080100     STRING "ACTIVE MODULES: " DELIMITED BY SIZE,
080200            SUM-MODULES DELIMITED BY SIZE
080300            INTO REPORT-LINE
080400     WRITE REPORT-LINE
080500
080600     MOVE SPACES TO REPORT-LINE
080700     IF LINK-INTENT-COUNT = ZERO
080800        STRING "CORE TASK: GENERAL" DELIMITED BY SIZE
080900               INTO REPORT-LINE
081000     ELSE
081100        STRING "CORE TASK: " DELIMITED BY SIZE,
081200               LINK-INTENT-LIST DELIMITED BY SIZE
081300               INTO REPORT-LINE
081400     END-IF
081500     WRITE REPORT-LINE
081600
081700     MOVE SPACES TO REPORT-LINE
081800     MOVE LINK-CONFIDENCE TO D-NUM2
081900     STRING "HEURISTIC PATH: CONFIDENCE=0." DELIMITED BY SIZE,
082000            D-NUM2 DELIMITED BY SIZE
082100            INTO REPORT-LINE
082200     WRITE REPORT-LINE
082300     MOVE SPACES TO REPORT-LINE
082400     WRITE REPORT-LINE
082500
082600     SET LSEC-IX TO 1
082700     PERFORM C630-PRINT-SECTION THRU C630-99
082800             UNTIL LSEC-IX > LINK-SECTION-COUNT
082900
083000     MOVE SPACES TO REPORT-LINE
083100     WRITE REPORT-LINE
083200     MOVE "== META ==" TO REPORT-LINE
083300     WRITE REPORT-LINE
083400     PERFORM C610-PRINT-META
083500
083600     IF REQ-MODE-PRO
083700        PERFORM C620-PRINT-EXPLAIN
083800     END-IF
083900
084000     MOVE SPACES TO REPORT-LINE
084100     WRITE REPORT-LINE
084200     .
084300 C600-99.
084400     EXIT.
084500
084600******************************************************************
084700* META-Block drucken
084800******************************************************************
084900 C610-PRINT-META SECTION.
085000 C610-00.
085100     MOVE SPACES TO REPORT-LINE
085200     MOVE LINK-CFLETH-WARNCOUNT TO D-NUM1
085300     STRING "CFL-ETHICS : SCORE=5.0  WARNINGS=" DELIMITED BY SIZE,
085400            D-NUM1 DELIMITED BY SIZE
085500            INTO REPORT-LINE
085600     WRITE REPORT-LINE
085700
085800     MOVE SPACES TO REPORT-LINE
085900     STRING "EVIDENCE   : SCORE=" DELIMITED BY SIZE,
086000            LINK-EVID-SCORE DELIMITED BY SIZE,
086100            " MISSING-SOURCES=" DELIMITED BY SIZE,
086200            LINK-EVID-MISSING DELIMITED BY SIZE
086300            INTO REPORT-LINE
086400     WRITE REPORT-LINE
086500
086600     MOVE SPACES TO REPORT-LINE
086700     MOVE "GPS        : SCORE=6.5  RECOMMENDATION=PROTOTYPE"
086800          TO REPORT-LINE
086900     WRITE REPORT-LINE
087000
087100     MOVE SPACES TO REPORT-LINE
087200     STRING "POLICY     : " DELIMITED BY SIZE,
087300            LINK-POLICY DELIMITED BY SIZE
087400            INTO REPORT-LINE
087500     WRITE REPORT-LINE
087600
087700     MOVE SPACES TO REPORT-LINE
087800     IF LINK-METACOG-HAVE-BRIER = "Y"
087900        STRING "METACOG    : " DELIMITED BY SIZE,
088000               LINK-METACOG-STATE DELIMITED BY SPACE,
088100               " DELTA=" DELIMITED BY SIZE,
088200               LINK-METACOG-DELTA DELIMITED BY SIZE,
088300               " BRIER-USER=" DELIMITED BY SIZE,
088400               LINK-METACOG-BRIER-USER DELIMITED BY SIZE,
088500               " BRIER-MODEL=" DELIMITED BY SIZE,
088600               LINK-METACOG-BRIER-MODEL DELIMITED BY SIZE
088700               INTO REPORT-LINE
088800     ELSE
088900        STRING "METACOG    : " DELIMITED BY SIZE,
089000               LINK-METACOG-STATE DELIMITED BY SPACE,
089100               " DELTA=" DELIMITED BY SIZE,
089200               LINK-METACOG-DELTA DELIMITED BY SIZE
089300               INTO REPORT-LINE
089400     END-IF
089500     WRITE REPORT-LINE
089600
089700     MOVE SPACES TO REPORT-LINE
089800     STRING "MYTHGUARD  : " DELIMITED BY SIZE,
089900            LINK-MYTH-STATUS DELIMITED BY SPACE,
090000            " " DELIMITED BY SIZE,
090100            LINK-MYTH-PATTERNS DELIMITED BY SIZE
090200            INTO REPORT-LINE
090300     WRITE REPORT-LINE
090400     .
090500 C610-99.
090600     EXIT.
090700
090800******************************************************************
090900* EXPLAIN-Karte (nur MODE = PRO)
091000******************************************************************
091100 C620-PRINT-EXPLAIN SECTION.
091200 C620-00.
091300     MOVE SPACES TO REPORT-LINE
091400     WRITE REPORT-LINE
091500     MOVE "EXPLAIN: MCDA UTILITY = SUM(WEIGHT(C) * NORM(C,OPT))"
091600          TO REPORT-LINE
091700     WRITE REPORT-LINE
091800     MOVE "EXPLAIN: EL = PROBABILITY * LOSS, EL-AFTER USES "
091900          "MITIGATED P/L" TO REPORT-LINE
092000     WRITE REPORT-LINE
092100     MOVE "EXPLAIN: ROI = REDUCTION / MITIGATION COST (COST>0 "
092200          "ONLY)" TO REPORT-LINE
092300     WRITE REPORT-LINE
092400     MOVE "EXPLAIN: MONTE-CARLO VAR95/ES95 SIMULATION IS NOT "
092500          "RUN IN BATCH" TO REPORT-LINE
092600     WRITE REPORT-LINE
092700     .
092800 C620-99.
092900     EXIT.
093000
093100******************************************************************
093200* eine Sektion (Structure/MCDA/Risk/CFL) mit ihren Zeilen drucken
093300******************************************************************
093400 C630-PRINT-SECTION.
093500     MOVE SPACES TO REPORT-LINE
093600     STRING "== " DELIMITED BY SIZE,
093700            LSEC-NAME(LSEC-IX) DELIMITED BY SPACE,
093800            " ==" DELIMITED BY SIZE
093900            INTO REPORT-LINE
094000     WRITE REPORT-LINE
094100     SET LLIN-IX TO 1
094200     PERFORM C640-PRINT-SECTION-LINE THRU C640-99
094300             UNTIL LLIN-IX > LSEC-LINE-COUNT(LSEC-IX)
094400     SET LSEC-IX UP BY 1
094500     .
094600 C630-99.
094700     EXIT.
094800
094900******************************************************************
095000* eine Zeile innerhalb einer Sektion drucken
095100******************************************************************
095200 C640-PRINT-SECTION-LINE.
095300     MOVE SPACES TO REPORT-LINE
095400     MOVE LSEC-LINE-TAB(LSEC-IX,LLIN-IX)(1:130) TO REPORT-LINE(1:130)
095500     WRITE REPORT-LINE
095600     SET LLIN-IX UP BY 1
095700     .
095800 C640-99.
095900     EXIT.
096000
096100******************************************************************
096200* Steuersummen am Stapelende drucken
096300******************************************************************
096400 C900-PRINT-TOTALS SECTION.
096500 C900-00.
096600     MOVE SPACES TO REPORT-LINE
096700     WRITE REPORT-LINE
096800     MOVE "== BATCH CONTROL TOTALS ==" TO REPORT-LINE
096900     WRITE REPORT-LINE
097000
097100     MOVE BS-REQ-GELESEN TO D-NUM9
097200     MOVE SPACES TO REPORT-LINE
097300     STRING "REQUESTS READ......: " DELIMITED BY SIZE,
097400            D-NUM9 DELIMITED BY SIZE INTO REPORT-LINE
097500     WRITE REPORT-LINE
097600
097700     MOVE BS-REQ-VERARBEITET TO D-NUM9
097800     MOVE SPACES TO REPORT-LINE
097900     STRING "REQUESTS PROCESSED.: " DELIMITED BY SIZE,
098000            D-NUM9 DELIMITED BY SIZE INTO REPORT-LINE
098100     WRITE REPORT-LINE
098200
098300     SET BS-MOD-IX TO 1
098400     PERFORM C910-PRINT-MOD-COUNT THRU C910-99
098500             UNTIL BS-MOD-IX > 3
098600
098700     MOVE BS-EL-VOR TO D-AMT11
098800     MOVE SPACES TO REPORT-LINE
098900     STRING "EL-TOTAL-BEFORE....: " DELIMITED BY SIZE,
099000            D-AMT11 DELIMITED BY SIZE INTO REPORT-LINE
099100     WRITE REPORT-LINE
099200
099300     MOVE BS-EL-NACH TO D-AMT11
099400     MOVE SPACES TO REPORT-LINE
099500     STRING "EL-TOTAL-AFTER.....: " DELIMITED BY SIZE,
099600            D-AMT11 DELIMITED BY SIZE INTO REPORT-LINE
099700     WRITE REPORT-LINE
099800
099900     MOVE BS-RISK-REDUKTION TO D-AMT11
100000     MOVE SPACES TO REPORT-LINE
100100     STRING "RISK-REDUCTION-TOT.: " DELIMITED BY SIZE,
100200            D-AMT11 DELIMITED BY SIZE INTO REPORT-LINE
100300     WRITE REPORT-LINE
100400
100500     MOVE BS-MYTH-FLAGGED TO D-NUM9
100600     MOVE SPACES TO REPORT-LINE
100700     STRING "MYTH-FLAGGED-REQS..: " DELIMITED BY SIZE,
100800            D-NUM9 DELIMITED BY SIZE INTO REPORT-LINE
100900     WRITE REPORT-LINE
101000     .
101100 C900-99.
101200     EXIT.
101300
101400******************************************************************
101500* eine Modul-Aufrufzeile der Steuersummen drucken
101600******************************************************************
101700 C910-PRINT-MOD-COUNT.
101800     MOVE SPACES TO REPORT-LINE
101900     MOVE BS-MOD-COUNT(BS-MOD-IX) TO D-NUM9
102000     STRING BS-MOD-NAME(BS-MOD-IX) DELIMITED BY SPACE,
102100            " INVOCATIONS: " DELIMITED BY SIZE,
102200            D-NUM9 DELIMITED BY SIZE
102300            INTO REPORT-LINE
102400     WRITE REPORT-LINE
102500     SET BS-MOD-IX UP BY 1
102600     .
102700 C910-99.
102800     EXIT.
102900
103000******************************************************************
103100* Fehlerbehandlung - ungueltiger Programmzustand
103200******************************************************************
103300 Z002-PROGERR SECTION.
103400 Z002-00.
103500     DISPLAY K-MODUL " - INTERNER FEHLER - LAUF ABGEBROCHEN"
103600     SET PRG-ABBRUCH TO TRUE
103700     PERFORM Z999-ERRLOG
103800     .
103900 Z002-99.
104000     EXIT.
104100
104200******************************************************************
104300* Fehlerzeile auf SYSOUT protokollieren
104400******************************************************************
104500 Z999-ERRLOG SECTION.
104600 Z999-00.
104700     DISPLAY K-MODUL " ** ERRLOG ** " ZEILE
104800     .
104900 Z999-99.
105000     EXIT.
105100
105200******************************************************************
105300* ENDE Source-Programm
105400******************************************************************
