000100*---------------------------------------------------------------*
000200* OCESUMC  -- Satzbild SUMMARY-Datei (Kurzauswertung je Auftrag)
000300*---------------------------------------------------------------*
000400* Herkunft    :: =OCELIB
000500* Aenderungen :: 1984-02-14| hjm | Neuerstellung (100-Byte-Satz)
000600*                1998-12-01| kl  | Metacog-Status auf X(14)
000700*---------------------------------------------------------------*
000800 01  OCE-SUMMARY-RECORD.
000900     05  SUM-REQ-ID                 PIC X(08).
001000     05  SUM-MODULES                PIC X(40).
001100     05  SUM-CONFIDENCE             PIC 9V99.
001200     05  SUM-POLICY                 PIC X(05).
001300     05  SUM-GPS-SCORE              PIC 9V9.
001400     05  SUM-GPS-RECO               PIC X(09).
001500     05  SUM-EVID-SCORE             PIC 9V9.
001600     05  SUM-EVID-MISSING           PIC X(01).
001700     05  SUM-METACOG-STATE          PIC X(14).
001800     05  SUM-MYTH-STATUS            PIC X(07).
001900     05  FILLER                     PIC X(09).
