000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. VAL000M.
001200 AUTHOR. W-T-HOFFMANN.
001300 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
001400 DATE-WRITTEN. 1991-09-17.
001500 DATE-COMPILED.
001600 SECURITY. NICHT KLASSIFIZIERT.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2000-03-09
002000* Letzte Version   :: B.02.00
002100* Kurzbeschreibung :: OCE-Validierung/Sammelmodul - baut aus der
002200*                      Sektionstabelle LINK-SECTION-TAB den
002300*                      zusammenhaengenden Reporttext fuer die
002400*                      Meta-Bewertung (MET000M) zusammen
002500*
002600* Aenderungen
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1991-09-17| wth | Neuerstellung (Auftrag A-2213)        *
003100*B.00.00|1998-09-21| kl  | Jahr-2000: keine Datumsfelder in       *
003200*       |          |     | diesem Baustein betroffen              *
003300*B.01.00|1998-12-01| kl  | Ueberlauf von LINK-ASSEMBLED-TEXT      *
003400*       |          |     | durch ON OVERFLOW abgefangen, statt    *
003500*       |          |     | den Auftrag abzubrechen (Auftrag        *
003600*       |          |     | A-2411)                                *
003650*B.02.00|2000-03-09| mhr | Aufrufzaehler C4-CALLCOUNT zur          *
003660*       |          |     | Diagnose bei ABBRUCH ergaenzt           *
003670*       |          |     | (Auftrag A-2598)                        *
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100*
004200* Durchlaeuft die von den Fachmodulen gefuellte Sektionstabelle
004300* LINK-SECTION-TAB (1 .. LINK-SECTION-COUNT) und haengt je
004400* Abschnitt dessen Namen und alle Zeilen, durch Leerzeichen
004500* getrennt, an LINK-ASSEMBLED-TEXT an. Dieser zusammengebaute
004600* Text ist die einzige Textquelle, die MET000M fuer CFLEthics
004700* und MythGuard durchsucht; ueberschreitet der Text die 2000
004800* Stellen von LINK-ASSEMBLED-TEXT, werden weitere Zeilen ohne
004900* Abbruch verworfen (ON OVERFLOW).
005000*
005100* Die Ermittlung der vorhandenen Abschnittsnamen (sections-
005200* present) dient in dieser Fassung nur der internen Pruefung im
005300* Testtreiber OCETST0O; fehlende Abschnitte (missing-sections)
005400* treten im Regelwerk konstruktionsbedingt nicht auf, da jedes
005500* gewaehlte Modul immer genau einen Abschnitt liefert.
005600*
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION
006400     CLASS ALPHNUM IS "0123456789"
006500                      "abcdefghijklmnopqrstuvwxyz"
006600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                      " .,;-_!$%&/=*+".
006800
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007050 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
007100*--------------------------------------------------------------------*
007200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007300*--------------------------------------------------------------------*
007400 01          COMP-FELDER.
007500     05      C4-PTR               PIC S9(04) COMP.
007600     05      C4-LINELEN           PIC S9(04) COMP.
007700
007800     05      C4-X.
007900      10                         PIC X VALUE LOW-VALUE.
008000      10     C4-X2               PIC X.
008100     05      C4-NUM REDEFINES C4-X
008200                                 PIC S9(04) COMP.
008300     05      FILLER               PIC X(01).
008400
008500*--------------------------------------------------------------------*
008600* Felder mit konstantem Inhalt: Praefix K
008700*--------------------------------------------------------------------*
008800 01          KONSTANTE-FELDER.
008900     05      K-MODUL             PIC X(08)          VALUE "VAL000M".
009000     05      K-MODUL-R REDEFINES K-MODUL.
009100        10   K-MODUL-FIRST       PIC X(01).
009200        10   K-MODUL-REST        PIC X(07).
009300     05      FILLER               PIC X(01).
009400
009500*----------------------------------------------------------------*
009600* Conditional-Felder
009700*----------------------------------------------------------------*
009800 01          SCHALTER.
009900     05      PRG-STATUS          PIC 9.
010000          88 PRG-OK                         VALUE ZERO.
010100          88 PRG-ABBRUCH                    VALUE 2.
010200     05      FILLER               PIC X(01).
010300
010400*--------------------------------------------------------------------*
010500* weitere Arbeitsfelder
010600*--------------------------------------------------------------------*
010700 01          WORK-FELDER.
010800     05      W-DUMMY              PIC X(02).
010900     05      W-SECTLIST           PIC X(200)  VALUE SPACES.
011000     05      W-SECTLIST-R REDEFINES W-SECTLIST
011100                                  PIC X(01) OCCURS 200.
011150     05      FILLER                PIC X(01).
011200
011300 LINKAGE SECTION.
011400     COPY OCELNKC OF "=OCELIB".
011500
011600 PROCEDURE DIVISION USING OCE-LINK-REC.
011700******************************************************************
011800* Steuerungs-Section
011900******************************************************************
012000 A100-STEUERUNG SECTION.
012100 A100-00.
012150     ADD 1 TO C4-CALLCOUNT
012200     IF  SHOW-VERSION
012300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
012400         STOP RUN
012500     END-IF
012600
012700     PERFORM B000-VORLAUF
012800     PERFORM B100-VERARBEITUNG
012900     PERFORM B090-ENDE
013000     EXIT PROGRAM
013100     .
013200 A100-99.
013300     EXIT.
013400
013500******************************************************************
013600* Vorlauf
013700******************************************************************
013800 B000-VORLAUF SECTION.
013900 B000-00.
014000     PERFORM C000-INIT
014100     .
014200 B000-99.
014300     EXIT.
014400
014500******************************************************************
014600* Ende
014700******************************************************************
014800 B090-ENDE SECTION.
014900 B090-00.
015000     IF PRG-ABBRUCH
015050        DISPLAY K-MODUL " ABBRUCH BEIM AUFRUF NR. " C4-CALLCOUNT
015100        MOVE 9999 TO LINK-RC
015200     ELSE
015300        MOVE ZERO TO LINK-RC
015400     END-IF
015500     .
015600 B090-99.
015700     EXIT.
015800
015900******************************************************************
016000* Verarbeitung - Sektionstabelle zu einem Fliesstext zusammenbauen
016100******************************************************************
016200 B100-VERARBEITUNG SECTION.
016300 B100-00.
016400     SET LSEC-IX TO 1
016500     PERFORM C100-APPEND-SECTION THRU C100-99
016600             UNTIL LSEC-IX > LINK-SECTION-COUNT
016700     .
016800 B100-99.
016900     EXIT.
017000
017100******************************************************************
017200* Initialisierung von Feldern und Strukturen
017300******************************************************************
017400 C000-INIT SECTION.
017500 C000-00.
017600     MOVE SPACES TO LINK-ASSEMBLED-TEXT
017700     MOVE SPACES TO W-SECTLIST
017800     SET C4-PTR TO 1
017900     .
018000 C000-99.
018100     EXIT.
018200
018300******************************************************************
018400* den Namen und alle Zeilen eines Abschnitts an
018500* LINK-ASSEMBLED-TEXT anhaengen
018600******************************************************************
018700 C100-APPEND-SECTION SECTION.
018800 C100-00.
018900     STRING "== " DELIMITED BY SIZE,
019000            LSEC-NAME(LSEC-IX) DELIMITED BY SPACE,
019100            " == " DELIMITED BY SIZE
019200            INTO LINK-ASSEMBLED-TEXT
019300            WITH POINTER C4-PTR
019400            ON OVERFLOW
019500               CONTINUE
019600     END-STRING
019700
019800     SET LLIN-IX TO 1
019900     PERFORM C110-APPEND-LINE THRU C110-99
020000             UNTIL LLIN-IX > LSEC-LINE-COUNT(LSEC-IX)
020100
020200     SET LSEC-IX UP BY 1
020300     .
020400 C100-99.
020500     EXIT.
020600
020700 C110-APPEND-LINE.
020800     PERFORM C115-TRIM-LINE
020900     IF C4-LINELEN > ZERO
021000        STRING LSEC-LINE-TAB(LSEC-IX,LLIN-IX)(1:C4-LINELEN)
021100                     DELIMITED BY SIZE,
021200               " " DELIMITED BY SIZE
021300               INTO LINK-ASSEMBLED-TEXT
021400               WITH POINTER C4-PTR
021500               ON OVERFLOW
021600                  CONTINUE
021700        END-STRING
021800     END-IF
021900     SET LLIN-IX UP BY 1
022000     .
022100 C110-99.
022200     EXIT.
022300
022400******************************************************************
022500* Laenge einer Abschnittszeile ohne Folgeleerzeichen ermitteln
022600******************************************************************
022700 C115-TRIM-LINE.
022800     MOVE 140 TO C4-LINELEN
022900     PERFORM C116-TRIM-ONE THRU C116-99
023000             UNTIL C4-LINELEN = ZERO
023100                OR LSEC-LINE-TAB(LSEC-IX,LLIN-IX)(C4-LINELEN:1)
023200                      NOT = SPACE
023300     .
023400
023500 C116-TRIM-ONE.
023600     SUBTRACT 1 FROM C4-LINELEN
023700     .
023800 C116-99.
023900     EXIT.
024000
024100******************************************************************
024200* ENDE Source-Programm
024300******************************************************************
