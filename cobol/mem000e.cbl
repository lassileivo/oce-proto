000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. MEM000M.
001200 AUTHOR. H-J-MEYER.
001300 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
001400 DATE-WRITTEN. 1992-04-02.
001500 DATE-COMPILED.
001600 SECURITY. NICHT KLASSIFIZIERT.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2000-03-09
002000* Letzte Version   :: B.02.00
002100* Kurzbeschreibung :: OCE-Speicherkonsolidierung - fasst Themen,
002200*                      Entscheidung und naechsten Schritt eines
002300*                      Auftrags fuer den MEMORY-Satz zusammen
002400*
002500* Aenderungen
002600*----------------------------------------------------------------*
002700* Vers. | Datum    | von | Kommentar                             *
002800*-------|----------|-----|---------------------------------------*
002900*A.00.00|1992-04-02| hjm | Neuerstellung (Auftrag A-2213)        *
003000*B.00.00|1998-09-21| kl  | Jahr-2000: keine Datumsfelder in       *
003100*       |          |     | diesem Baustein betroffen              *
003200*B.01.00|1998-12-01| kl  | Vorgabetexte ergaenzt fuer den Fall,   *
003300*       |          |     | dass STRUCTURE bzw. STRATEGYMCDA nicht *
003400*       |          |     | zu den vom Router gewaehlten Modulen    *
003500*       |          |     | gehoeren (Auftrag A-2411)              *
003550*B.02.00|2000-03-09| mhr | Aufrufzaehler C4-CALLCOUNT zur          *
003560*       |          |     | Diagnose bei ABBRUCH ergaenzt           *
003570*       |          |     | (Auftrag A-2598)                        *
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000*
004100* Liefert die drei Felder des MEMORY-Satzes:
004200*   LINK-MEM-TOPICS     - die vom Router getroffenen Intents,
004300*                          sonst GENERAL
004400*   LINK-MEM-DECISION   - die Entscheidungsbegruendung von
004500*                          StrategyMCDA, sofern dieses Modul
004600*                          gelaufen ist, sonst ein Vorgabetext
004700*   LINK-MEM-NEXT-STEP  - der "Next Step" des Structure-Moduls,
004800*                          sofern dieses Modul gelaufen ist, sonst
004900*                          ein Vorgabetext
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                      " .,;-_!$%&/=*+".
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006450 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
006500*--------------------------------------------------------------------*
006600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006700*--------------------------------------------------------------------*
006800 01          COMP-FELDER.
006900     05      C4-DUMMY              PIC S9(04) COMP.
007000
007100     05      C4-X.
007200      10                          PIC X VALUE LOW-VALUE.
007300      10     C4-X2                PIC X.
007400     05      C4-NUM REDEFINES C4-X
007500                                  PIC S9(04) COMP.
007600     05      FILLER                PIC X(01).
007700
007800*--------------------------------------------------------------------*
007900* Felder mit konstantem Inhalt: Praefix K
008000*--------------------------------------------------------------------*
008100 01          KONSTANTE-FELDER.
008200     05      K-MODUL               PIC X(08)         VALUE "MEM000M".
008300     05      K-NO-DECISION         PIC X(80)
008400             VALUE "NO MCDA OPTION WAS EVALUATED FOR THIS REQUEST.".
008500     05      K-NO-DECISION-R REDEFINES K-NO-DECISION.
008600        10   K-NO-DECISION-FIRST   PIC X(01).
008700        10   K-NO-DECISION-REST    PIC X(79).
008800     05      K-NO-NEXTSTEP         PIC X(80)
008900             VALUE "NO NEXT STEP WAS DEFINED FOR THIS REQUEST.".
009000     05      K-NO-NEXTSTEP-R REDEFINES K-NO-NEXTSTEP.
009100        10   K-NO-NEXTSTEP-FIRST   PIC X(01).
009200        10   K-NO-NEXTSTEP-REST    PIC X(79).
009300     05      FILLER                PIC X(01).
009400
009500*----------------------------------------------------------------*
009600* Conditional-Felder
009700*----------------------------------------------------------------*
009800 01          SCHALTER.
009900     05      PRG-STATUS            PIC 9.
010000          88 PRG-OK                           VALUE ZERO.
010100          88 PRG-ABBRUCH                      VALUE 2.
010200     05      FILLER                PIC X(01).
010300
010400*--------------------------------------------------------------------*
010500* weitere Arbeitsfelder
010600*--------------------------------------------------------------------*
010700 01          WORK-FELDER.
010800     05      W-DUMMY               PIC X(02).
010850     05      FILLER                PIC X(01).
010900
011000 LINKAGE SECTION.
011100     COPY OCELNKC OF "=OCELIB".
011200
011300 PROCEDURE DIVISION USING OCE-LINK-REC.
011400******************************************************************
011500* Steuerungs-Section
011600******************************************************************
011700 A100-STEUERUNG SECTION.
011800 A100-00.
011850     ADD 1 TO C4-CALLCOUNT
011900     IF  SHOW-VERSION
012000         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
012100         STOP RUN
012200     END-IF
012300
012400     PERFORM B000-VORLAUF
012500     PERFORM B100-VERARBEITUNG
012600     PERFORM B090-ENDE
012700     EXIT PROGRAM
012800     .
012900 A100-99.
013000     EXIT.
013100
013200******************************************************************
013300* Vorlauf
013400******************************************************************
013500 B000-VORLAUF SECTION.
013600 B000-00.
013700     PERFORM C000-INIT
013800     .
013900 B000-99.
014000     EXIT.
014100
014200******************************************************************
014300* Ende
014400******************************************************************
014500 B090-ENDE SECTION.
014600 B090-00.
014700     IF PRG-ABBRUCH
014750        DISPLAY K-MODUL " ABBRUCH BEIM AUFRUF NR. " C4-CALLCOUNT
014800        MOVE 9999 TO LINK-RC
014900     ELSE
015000        MOVE ZERO TO LINK-RC
015100     END-IF
015200     .
015300 B090-99.
015400     EXIT.
015500
015600******************************************************************
015700* Verarbeitung - die drei MEMORY-Felder ableiten
015800******************************************************************
015900 B100-VERARBEITUNG SECTION.
016000 B100-00.
016100     PERFORM C100-SET-TOPICS
016200     PERFORM C200-SET-DECISION
016300     PERFORM C300-SET-NEXTSTEP
016400     .
016500 B100-99.
016600     EXIT.
016700
016800******************************************************************
016900* Initialisierung von Feldern und Strukturen
017000******************************************************************
017100 C000-INIT SECTION.
017200 C000-00.
017300     CONTINUE
017400     .
017500 C000-99.
017600     EXIT.
017700
017800******************************************************************
017900* Themen des Auftrags - die vom Router getroffenen Intents,
018000* sonst GENERAL
018100******************************************************************
018200 C100-SET-TOPICS SECTION.
018300 C100-00.
018400     IF LINK-INTENT-COUNT = ZERO
018500        MOVE "GENERAL" TO LINK-MEM-TOPICS
018600     ELSE
018700        MOVE LINK-INTENT-LIST TO LINK-MEM-TOPICS
018800     END-IF
018900     .
019000 C100-99.
019100     EXIT.
019200
019300******************************************************************
019400* Entscheidung - die Begruendung von StrategyMCDA, sofern vorhanden
019500******************************************************************
019600 C200-SET-DECISION SECTION.
019700 C200-00.
019800     IF LINK-MCDA-RECO-NAME = SPACES
019900        MOVE K-NO-DECISION TO LINK-MEM-DECISION
020000     ELSE
020100        MOVE LINK-MCDA-DECISION-TEXT TO LINK-MEM-DECISION
020200     END-IF
020300     .
020400 C200-99.
020500     EXIT.
020600
020700******************************************************************
020800* naechster Schritt - aus dem Structure-Modul, sofern vorhanden
020900******************************************************************
021000 C300-SET-NEXTSTEP SECTION.
021100 C300-00.
021200     IF LINK-STRUCT-NEXTSTEP = SPACES
021300        MOVE K-NO-NEXTSTEP TO LINK-MEM-NEXT-STEP
021400     ELSE
021500        MOVE LINK-STRUCT-NEXTSTEP TO LINK-MEM-NEXT-STEP
021600     END-IF
021700     .
021800 C300-99.
021900     EXIT.
022000
022100******************************************************************
022200* ENDE Source-Programm
022300******************************************************************
