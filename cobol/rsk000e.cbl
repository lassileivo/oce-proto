000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =OCELIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. RSK000M.
001200 AUTHOR. H-J-MEYER.
001300 INSTALLATION. RECHENZENTRUM-ABT-BATCH.
001400 DATE-WRITTEN. 1984-02-22.
001500 DATE-COMPILED.
001600 SECURITY. NICHT KLASSIFIZIERT.
001700
001800*****************************************************************
001900* Letzte Aenderung :: 2000-03-09
002000* Letzte Version   :: D.02.00
002100* Kurzbeschreibung :: OCE-RiskExpectedLoss - Erwartungswert und
002200*                      Mitigationswirkung je Einzelrisiko
002300*
002400* Aenderungen
002500*----------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1984-02-22| hjm | Neuerstellung, analog SSF-Rahmenwerk    *
002900*B.00.00|1991-09-16| rpf | Mitigationsrechnung (p'/L'/ROI)         *
003000*       |          |     | ergaenzt (Auftrag A-1190)               *
003100*C.00.00|1993-05-20| rpf | Default-Risikoset aus OCERSKC, falls    *
003200*       |          |     | Auftrag keine RISK-Saetze mitbringt     *
003300*D.00.00|1996-04-04| wth | Sortierung absteigend nach EL-vorher    *
003400*       |          |     | fuer den Report (Auftrag BATCH-881)     *
003500*D.01.00|1998-12-01| kl  | Jahr-2000: keine Datumsfelder in        *
003600*       |          |     | diesem Baustein betroffen               *
003650*D.02.00|2000-03-09| mhr | LINK-APPLY-MITIGATION wird bei Leer-    *
003660*       |          |     | feld (Vorgabe) jetzt auf "J" gesetzt,   *
003670*       |          |     | statt Mitigation stillschweigend zu     *
003680*       |          |     | uebergehen; Aufrufzaehler C4-CALLCOUNT  *
003690*       |          |     | ergaenzt (Auftrag A-2598)               *
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100*
004200* Je Risiko wird die Eintrittswahrscheinlichkeit auf [0,1] begrenzt
004300* und der Schaden bei 0 abgeschnitten (EL-vorher = p * L).  Wird
004400* mitigiert (LINK-APPLY-MITIGATION = "J"), ergeben sich p' und L'
004500* aus den Mitigations-Deltas, EL-nachher = p' * L'; andernfalls gilt
004600* EL-nachher = EL-vorher.  Die Reduktion ist die (nichtnegative)
004700* Differenz, ROI die Reduktion im Verhaeltnis zu den Mitigations-
004800* kosten (nur wenn Kosten > 0, sonst Kennzeichen "nicht anwendbar"),
004900* der Deckungsbeitrag (net gain) die Reduktion abzueglich der
005000* Kosten.  Die Einzelrisiken werden fuer den Report absteigend nach
005100* EL-vorher sortiert; ueber alle Risiken werden EL-vorher, EL-
005200* nachher und die Reduktion aufsummiert.  Bringt der Auftrag keine
005300* RISK-Saetze mit, greift das eingebaute Beispielset aus OCERSKC
005400* (Lieferverzug / Schluesselkraft / Datenverlust).
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                      " .,;-_!$%&/=*+".
006700
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
006950 77          C4-CALLCOUNT         PIC S9(04) COMP VALUE ZERO.
007000*--------------------------------------------------------------------*
007100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007200*--------------------------------------------------------------------*
007300 01          COMP-FELDER.
007400     05      C4-N                 PIC S9(04) COMP.
007500     05      C4-I                 PIC S9(04) COMP.
007600     05      C4-J                 PIC S9(04) COMP.
007700     05      C4-BEST-IX           PIC S9(04) COMP.
007800
007900     05      C4-X.
008000      10                          PIC X VALUE LOW-VALUE.
008100      10     C4-X2                PIC X.
008200     05      C4-NUM REDEFINES C4-X
008300                                  PIC S9(04) COMP.
008350     05      FILLER               PIC X(01).
008400
008500*--------------------------------------------------------------------*
008600* Felder mit konstantem Inhalt: Praefix K
008700*--------------------------------------------------------------------*
008800 01          KONSTANTE-FELDER.
008900     05      K-MODUL              PIC X(08)          VALUE "RSK000M".
008950     05      FILLER               PIC X(01).
009000
009100*----------------------------------------------------------------*
009200* Conditional-Felder
009300*----------------------------------------------------------------*
009400 01          SCHALTER.
009500     05      PRG-STATUS           PIC 9.
009600          88 PRG-OK                          VALUE ZERO.
009700          88 PRG-ABBRUCH                     VALUE 2.
009800
009900     05      MITIGATE-FLAG        PIC X      VALUE "N".
010000          88 MITIGATE-APPLIED                VALUE "Y".
010050     05      FILLER               PIC X(01).
010100
010200*--------------------------------------------------------------------*
010300* weitere Arbeitsfelder
010400*--------------------------------------------------------------------*
010500 01          DISPLAY-FELDER.
010600     05      D-PROB               PIC 9.9999.
010700     05      D-AMOUNT             PIC -9(7).99.
010800     05      D-ROI                PIC -9(5).99.
010850     05      FILLER               PIC X(01).
010900
011000 01          WORK-FELDER.
011100     05      W-P                  PIC 9V9(4).
011200     05      W-L                  PIC S9(7)V99.
011300     05      W-P2                 PIC 9V9(4).
011400     05      W-L2                 PIC S9(7)V99.
011500     05      W-LINE-BUF           PIC X(140) VALUE SPACES.
011600     05      W-LINE-PTR           PIC S9(04) COMP.
011700
011800     05      W-CLAMP-AREA.
011900        10                        PIC X VALUE LOW-VALUE.
012000        10   W-CLAMP-AREA2        PIC X.
012100     05      W-CLAMP-NUM REDEFINES W-CLAMP-AREA
012200                                  PIC S9(04) COMP.
012300
012400     05      W-SWAP-REC.
012500        10   W-SWAP-NAME          PIC X(20).
012600        10   W-SWAP-PROB          PIC 9V9(4).
012700        10   W-SWAP-LOSS          PIC S9(7)V99.
012800        10   W-SWAP-DP            PIC 9V9(4).
012900        10   W-SWAP-DL            PIC S9(7)V99.
013000        10   W-SWAP-COST          PIC S9(7)V99.
013100        10   W-SWAP-ELB           PIC S9(7)V99.
013200        10   W-SWAP-ELA           PIC S9(7)V99.
013300        10   W-SWAP-RED           PIC S9(7)V99.
013400        10   W-SWAP-ROI           PIC S9(5)V99.
013500        10   W-SWAP-ROINA         PIC X(01).
013600        10   W-SWAP-NETG          PIC S9(7)V99.
013700     05      W-SWAP-REC-R REDEFINES W-SWAP-REC.
013800        10   W-SWAP-CHAR          PIC X(01) OCCURS 65.
013850     05      FILLER               PIC X(01).
013900
014000*--------------------------------------------------------------------*
014100* eingebautes Default-Risikoset (Lieferverzug/Schluesselkraft/
014200* Datenverlust), falls der Auftrag keine RISK-Saetze mitbringt
014300*--------------------------------------------------------------------*
014400     COPY OCERSKC OF "=OCELIB".
014500
014600 LINKAGE SECTION.
014700     COPY OCELNKC OF "=OCELIB".
014800
014900 PROCEDURE DIVISION USING OCE-LINK-REC.
015000******************************************************************
015100* Steuerungs-Section
015200******************************************************************
015300 A100-STEUERUNG SECTION.
015400 A100-00.
015450     ADD 1 TO C4-CALLCOUNT
015500     IF  SHOW-VERSION
015600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015700         STOP RUN
015800     END-IF
015900
016000     PERFORM B000-VORLAUF
016100     PERFORM B100-VERARBEITUNG
016200     PERFORM B090-ENDE
016300     EXIT PROGRAM
016400     .
016500 A100-99.
016600     EXIT.
016700
016800******************************************************************
016900* Vorlauf
017000******************************************************************
017100 B000-VORLAUF SECTION.
017200 B000-00.
017300     PERFORM C000-INIT
017400     PERFORM C001-INIT-DEFAULTS
017500     PERFORM C010-LOAD-RISKS
017600     .
017700 B000-99.
017800     EXIT.
017900
018000******************************************************************
018100* Ende
018200******************************************************************
018300 B090-ENDE SECTION.
018400 B090-00.
018500     IF PRG-ABBRUCH
018550        DISPLAY K-MODUL " ABBRUCH BEIM AUFRUF NR. " C4-CALLCOUNT
018600        MOVE 9999 TO LINK-RC
018700     ELSE
018800        MOVE ZERO TO LINK-RC
018900     END-IF
019000     .
019100 B090-99.
019200     EXIT.
019300
019400******************************************************************
019500* Verarbeitung - je Risiko bewerten, summieren, sortieren
019600******************************************************************
019700 B100-VERARBEITUNG SECTION.
019800 B100-00.
019900     SET LRSK-IX TO 1
020000     PERFORM C100-EVALUATE-RISK THRU C100-99
020100             UNTIL LRSK-IX > C4-N
020200
020300     PERFORM C200-SORT-DESCENDING
020400     PERFORM C300-BUILD-SECTION
020500     .
020600 B100-99.
020700     EXIT.
020800
020900******************************************************************
021000* Initialisierung
021100******************************************************************
021200 C000-INIT SECTION.
021300 C000-00.
021400     MOVE ZERO TO LINK-EL-TOTAL-BEFORE
021500                  LINK-EL-TOTAL-AFTER
021600                  LINK-RISK-REDUCTION
021700     MOVE "N" TO MITIGATE-FLAG
021750     IF LINK-APPLY-MITIGATION = SPACE
021760        MOVE "Y" TO LINK-APPLY-MITIGATION
021770     END-IF
021800     IF LINK-APPLY-MITIGATION = "Y"
021900        SET MITIGATE-APPLIED TO TRUE
022000     END-IF
022100     .
022200 C000-99.
022300     EXIT.
022400
022500******************************************************************
022600* eingebautes Beispielset fuellen - wird nur benutzt, wenn der
022700* Auftrag keine eigenen RISK-Saetze mitbringt
022800******************************************************************
022900 C001-INIT-DEFAULTS SECTION.
023000 C001-00.
023100     MOVE "SUPPLY DELAY        " TO RSKD-NAME(1)
023200     MOVE .3000                  TO RSKD-PROB(1)
023300     MOVE 15000.00               TO RSKD-LOSS(1)
023400     MOVE .1000                  TO RSKD-MIT-DELTA-P(1)
023500     MOVE 2000.00                TO RSKD-MIT-DELTA-L(1)
023600     MOVE 1200.00                TO RSKD-MIT-COST(1)
023700
023800     MOVE "KEY HIRE QUITS      " TO RSKD-NAME(2)
023900     MOVE .1500                  TO RSKD-PROB(2)
024000     MOVE 22000.00               TO RSKD-LOSS(2)
024100     MOVE .0500                  TO RSKD-MIT-DELTA-P(2)
024200     MOVE ZERO                   TO RSKD-MIT-DELTA-L(2)
024300     MOVE 3000.00                TO RSKD-MIT-COST(2)
024400
024500     MOVE "DATA LOSS           " TO RSKD-NAME(3)
024600     MOVE .0500                  TO RSKD-PROB(3)
024700     MOVE 80000.00               TO RSKD-LOSS(3)
024800     MOVE .0200                  TO RSKD-MIT-DELTA-P(3)
024900     MOVE 20000.00               TO RSKD-MIT-DELTA-L(3)
025000     MOVE 5000.00                TO RSKD-MIT-COST(3)
025100     .
025200 C001-99.
025300     EXIT.
025400
025500******************************************************************
025600* Risiken laden - Auftrag oder eingebautes Default-Set
025700******************************************************************
025800 C010-LOAD-RISKS SECTION.
025900 C010-00.
026000     IF LINK-RISK-COUNT > ZERO
026100        MOVE LINK-RISK-COUNT TO C4-N
026200     ELSE
026300        MOVE 3 TO C4-N
026400        MOVE 3 TO LINK-RISK-COUNT
026500        SET RSK-DFLT-IX TO 1
026600        PERFORM C011-COPY-DEFAULT-RSK THRU C011-99
026700                UNTIL RSK-DFLT-IX > 3
026800     END-IF
026900     .
027000 C010-99.
027100     EXIT.
027200
027300 C011-COPY-DEFAULT-RSK.
027400     SET LRSK-IX TO RSK-DFLT-IX
027500     MOVE RSKD-NAME(RSK-DFLT-IX)        TO LRSK-NAME(LRSK-IX)
027600     MOVE RSKD-PROB(RSK-DFLT-IX)        TO LRSK-PROB(LRSK-IX)
027700     MOVE RSKD-LOSS(RSK-DFLT-IX)        TO LRSK-LOSS(LRSK-IX)
027800     MOVE RSKD-MIT-DELTA-P(RSK-DFLT-IX) TO LRSK-MIT-DELTA-P(LRSK-IX)
027900     MOVE RSKD-MIT-DELTA-L(RSK-DFLT-IX) TO LRSK-MIT-DELTA-L(LRSK-IX)
028000     MOVE RSKD-MIT-COST(RSK-DFLT-IX)    TO LRSK-MIT-COST(LRSK-IX)
028100     SET RSK-DFLT-IX UP BY 1
028200     .
028300 C011-99.
028400     EXIT.
028500
028600******************************************************************
028700* ein Risiko bewerten - clamp/floor, EL vorher/nachher, ROI,
028800* Deckungsbeitrag; Batch-Summen fortschreiben
028900******************************************************************
029000 C100-EVALUATE-RISK SECTION.
029100 C100-00.
029200     PERFORM C110-CLAMP-PROB
029300     IF LRSK-LOSS(LRSK-IX) < ZERO
029400        MOVE ZERO TO LRSK-LOSS(LRSK-IX)
029500     END-IF
029600
029700     COMPUTE LRSK-EL-BEFORE(LRSK-IX) ROUNDED =
029800             LRSK-PROB(LRSK-IX) * LRSK-LOSS(LRSK-IX)
029900
030000     IF MITIGATE-APPLIED
030100        PERFORM C120-MITIGATE
030200     ELSE
030300        MOVE LRSK-EL-BEFORE(LRSK-IX) TO LRSK-EL-AFTER(LRSK-IX)
030400     END-IF
030500
030600     COMPUTE LRSK-REDUCTION(LRSK-IX) =
030700             LRSK-EL-BEFORE(LRSK-IX) - LRSK-EL-AFTER(LRSK-IX)
030800     IF LRSK-REDUCTION(LRSK-IX) < ZERO
030900        MOVE ZERO TO LRSK-REDUCTION(LRSK-IX)
031000     END-IF
031100
031200     IF LRSK-MIT-COST(LRSK-IX) > ZERO
031300        MOVE "N" TO LRSK-ROI-NA(LRSK-IX)
031400        COMPUTE LRSK-ROI(LRSK-IX) ROUNDED =
031500                LRSK-REDUCTION(LRSK-IX) / LRSK-MIT-COST(LRSK-IX)
031600     ELSE
031700        MOVE "Y" TO LRSK-ROI-NA(LRSK-IX)
031800        MOVE ZERO TO LRSK-ROI(LRSK-IX)
031900     END-IF
032000
032100     COMPUTE LRSK-NET-GAIN(LRSK-IX) =
032200             LRSK-REDUCTION(LRSK-IX) - LRSK-MIT-COST(LRSK-IX)
032300
032400     COMPUTE LINK-EL-TOTAL-BEFORE = LINK-EL-TOTAL-BEFORE
032500           + LRSK-EL-BEFORE(LRSK-IX)
032600     COMPUTE LINK-EL-TOTAL-AFTER = LINK-EL-TOTAL-AFTER
032700           + LRSK-EL-AFTER(LRSK-IX)
032800     COMPUTE LINK-RISK-REDUCTION = LINK-RISK-REDUCTION
032900           + LRSK-REDUCTION(LRSK-IX)
033000
033100     SET LRSK-IX UP BY 1
033200     .
033300 C100-99.
033400     EXIT.
033500
033600******************************************************************
033700* Eintrittswahrscheinlichkeit auf [0,1] begrenzen
033800******************************************************************
033900 C110-CLAMP-PROB SECTION.
034000 C110-00.
034100     IF LRSK-PROB(LRSK-IX) < ZERO
034200        MOVE ZERO TO LRSK-PROB(LRSK-IX)
034300     END-IF
034400     IF LRSK-PROB(LRSK-IX) > 1
034500        MOVE 1 TO LRSK-PROB(LRSK-IX)
034600     END-IF
034700     .
034800 C110-99.
034900     EXIT.
035000
035100******************************************************************
035200* Mitigationsrechnung - p' = clamp(p - Delta-p,0,1); L' = max(0,
035300* L - Delta-L); EL-nachher = p' * L'
035400******************************************************************
035500 C120-MITIGATE SECTION.
035600 C120-00.
035700     COMPUTE W-P2 = LRSK-PROB(LRSK-IX) - LRSK-MIT-DELTA-P(LRSK-IX)
035800     IF W-P2 < ZERO
035900        MOVE ZERO TO W-P2
036000     END-IF
036100     IF W-P2 > 1
036200        MOVE 1 TO W-P2
036300     END-IF
036400
036500     COMPUTE W-L2 = LRSK-LOSS(LRSK-IX) - LRSK-MIT-DELTA-L(LRSK-IX)
036600     IF W-L2 < ZERO
036700        MOVE ZERO TO W-L2
036800     END-IF
036900
037000     COMPUTE LRSK-EL-AFTER(LRSK-IX) ROUNDED = W-P2 * W-L2
037100     .
037200 C120-99.
037300     EXIT.
037400
037500******************************************************************
037600* Sortierung absteigend nach EL-vorher (Selection-Sort, n <= 20)
037700******************************************************************
037800 C200-SORT-DESCENDING SECTION.
037900 C200-00.
038000     IF C4-N > 1
038100        SET C4-I TO 1
038200        PERFORM C210-SORT-PASS THRU C210-99
038300                UNTIL C4-I >= C4-N
038400     END-IF
038500     .
038600 C200-99.
038700     EXIT.
038800
038900 C210-SORT-PASS.
039000     MOVE C4-I TO C4-BEST-IX
039100     COMPUTE C4-J = C4-I + 1
039200     PERFORM C220-FIND-LARGEST THRU C220-99
039300             UNTIL C4-J > C4-N
039400
039500     IF C4-BEST-IX NOT = C4-I
039600        PERFORM C230-SWAP-ENTRIES
039700     END-IF
039800     SET C4-I UP BY 1
039900     .
040000 C210-99.
040100     EXIT.
040200
040300 C220-FIND-LARGEST.
040400     SET LRSK-IX TO C4-J
040500     IF LRSK-EL-BEFORE(LRSK-IX) > LRSK-EL-BEFORE(C4-BEST-IX)
040600        MOVE C4-J TO C4-BEST-IX
040700     END-IF
040800     SET C4-J UP BY 1
040900     .
041000 C220-99.
041100     EXIT.
041200
041300 C230-SWAP-ENTRIES.
041400     SET LRSK-IX TO C4-I
041500     MOVE LRSK-NAME(LRSK-IX)          TO W-SWAP-NAME
041600     MOVE LRSK-PROB(LRSK-IX)          TO W-SWAP-PROB
041700     MOVE LRSK-LOSS(LRSK-IX)          TO W-SWAP-LOSS
041800     MOVE LRSK-MIT-DELTA-P(LRSK-IX)   TO W-SWAP-DP
041900     MOVE LRSK-MIT-DELTA-L(LRSK-IX)   TO W-SWAP-DL
042000     MOVE LRSK-MIT-COST(LRSK-IX)      TO W-SWAP-COST
042100     MOVE LRSK-EL-BEFORE(LRSK-IX)     TO W-SWAP-ELB
042200     MOVE LRSK-EL-AFTER(LRSK-IX)      TO W-SWAP-ELA
042300     MOVE LRSK-REDUCTION(LRSK-IX)     TO W-SWAP-RED
042400     MOVE LRSK-ROI(LRSK-IX)           TO W-SWAP-ROI
042500     MOVE LRSK-ROI-NA(LRSK-IX)        TO W-SWAP-ROINA
042600     MOVE LRSK-NET-GAIN(LRSK-IX)      TO W-SWAP-NETG
042700
042800     SET LRSK-IX TO C4-BEST-IX
042900     MOVE LRSK-NAME(LRSK-IX)        TO LRSK-NAME(C4-I)
043000     MOVE LRSK-PROB(LRSK-IX)        TO LRSK-PROB(C4-I)
043100     MOVE LRSK-LOSS(LRSK-IX)        TO LRSK-LOSS(C4-I)
043200     MOVE LRSK-MIT-DELTA-P(LRSK-IX) TO LRSK-MIT-DELTA-P(C4-I)
043300     MOVE LRSK-MIT-DELTA-L(LRSK-IX) TO LRSK-MIT-DELTA-L(C4-I)
043400     MOVE LRSK-MIT-COST(LRSK-IX)    TO LRSK-MIT-COST(C4-I)
043500     MOVE LRSK-EL-BEFORE(LRSK-IX)   TO LRSK-EL-BEFORE(C4-I)
043600     MOVE LRSK-EL-AFTER(LRSK-IX)    TO LRSK-EL-AFTER(C4-I)
043700     MOVE LRSK-REDUCTION(LRSK-IX)   TO LRSK-REDUCTION(C4-I)
043800     MOVE LRSK-ROI(LRSK-IX)         TO LRSK-ROI(C4-I)
043900     MOVE LRSK-ROI-NA(LRSK-IX)      TO LRSK-ROI-NA(C4-I)
044000     MOVE LRSK-NET-GAIN(LRSK-IX)    TO LRSK-NET-GAIN(C4-I)
044100
044200     SET LRSK-IX TO C4-BEST-IX
044300     MOVE W-SWAP-NAME  TO LRSK-NAME(LRSK-IX)
044400     MOVE W-SWAP-PROB  TO LRSK-PROB(LRSK-IX)
044500     MOVE W-SWAP-LOSS  TO LRSK-LOSS(LRSK-IX)
044600     MOVE W-SWAP-DP    TO LRSK-MIT-DELTA-P(LRSK-IX)
044700     MOVE W-SWAP-DL    TO LRSK-MIT-DELTA-L(LRSK-IX)
044800     MOVE W-SWAP-COST  TO LRSK-MIT-COST(LRSK-IX)
044900     MOVE W-SWAP-ELB   TO LRSK-EL-BEFORE(LRSK-IX)
045000     MOVE W-SWAP-ELA   TO LRSK-EL-AFTER(LRSK-IX)
045100     MOVE W-SWAP-RED   TO LRSK-REDUCTION(LRSK-IX)
045200     MOVE W-SWAP-ROI   TO LRSK-ROI(LRSK-IX)
045300     MOVE W-SWAP-ROINA TO LRSK-ROI-NA(LRSK-IX)
045400     MOVE W-SWAP-NETG  TO LRSK-NET-GAIN(LRSK-IX)
045500     .
045600
045700******************************************************************
045800* Sektion "RISKEXPECTEDLOSS" fuer den Report aufbauen - p, L,
045900* EL vorher/nachher, Reduktion, Kosten, ROI, Deckungsbeitrag
046000******************************************************************
046100 C300-BUILD-SECTION SECTION.
046200 C300-00.
046300     SET LSEC-IX TO LINK-SECTION-COUNT
046400     SET LSEC-IX UP BY 1
046500     MOVE "RISKEXPECTEDL  "  TO LSEC-NAME(LSEC-IX)
046600
046700     SET LLIN-IX TO 1
046800     SET LRSK-IX TO 1
046900     PERFORM C310-RISK-LINE THRU C310-99
047000             UNTIL LRSK-IX > C4-N
047100
047200     COMPUTE LSEC-LINE-COUNT(LSEC-IX) = LLIN-IX - 1
047300     SET LINK-SECTION-COUNT UP BY 1
047400     .
047500 C300-99.
047600     EXIT.
047700
047800 C310-RISK-LINE.
047900     MOVE SPACES TO W-LINE-BUF
048000     MOVE 1 TO W-LINE-PTR
048100     MOVE LRSK-PROB(LRSK-IX)     TO D-PROB
048200     MOVE LRSK-LOSS(LRSK-IX)     TO D-AMOUNT
048300     STRING LRSK-NAME(LRSK-IX) DELIMITED BY "  ",
048400            ": P=" DELIMITED BY SIZE,
048500            D-PROB DELIMITED BY SIZE,
048600            " L=" DELIMITED BY SIZE,
048700            D-AMOUNT DELIMITED BY SIZE
048800            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
048900     MOVE LRSK-EL-BEFORE(LRSK-IX) TO D-AMOUNT
049000     STRING " EL-BEFORE=" DELIMITED BY SIZE,
049100            D-AMOUNT DELIMITED BY SIZE
049200            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
049300     MOVE LRSK-EL-AFTER(LRSK-IX) TO D-AMOUNT
049400     STRING " EL-AFTER=" DELIMITED BY SIZE,
049500            D-AMOUNT DELIMITED BY SIZE
049600            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
049700     MOVE LRSK-REDUCTION(LRSK-IX) TO D-AMOUNT
049800     STRING " REDUCTION=" DELIMITED BY SIZE,
049900            D-AMOUNT DELIMITED BY SIZE
050000            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
050100     MOVE LRSK-MIT-COST(LRSK-IX) TO D-AMOUNT
050200     STRING " COST=" DELIMITED BY SIZE,
050300            D-AMOUNT DELIMITED BY SIZE
050400            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
050500     IF LRSK-ROI-NA(LRSK-IX) = "Y"
050600        STRING " ROI=--" DELIMITED BY SIZE
050700               INTO W-LINE-BUF WITH POINTER W-LINE-PTR
050800     ELSE
050900        MOVE LRSK-ROI(LRSK-IX) TO D-ROI
051000        STRING " ROI=" DELIMITED BY SIZE,
051100               D-ROI DELIMITED BY SIZE
051200               INTO W-LINE-BUF WITH POINTER W-LINE-PTR
051300     END-IF
051400     MOVE LRSK-NET-GAIN(LRSK-IX) TO D-AMOUNT
051500     STRING " NET-GAIN=" DELIMITED BY SIZE,
051600            D-AMOUNT DELIMITED BY SIZE
051700            INTO W-LINE-BUF WITH POINTER W-LINE-PTR
051800
051900     MOVE W-LINE-BUF TO LSEC-LINE-TAB(LSEC-IX,LLIN-IX)
052000     SET LLIN-IX UP BY 1
052100     SET LRSK-IX UP BY 1
052200     .
052300 C310-99.
052400     EXIT.
052500
052600******************************************************************
052700* ENDE Source-Programm
052800******************************************************************
