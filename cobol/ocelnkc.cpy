000100*---------------------------------------------------------------*
000200* OCELNKC  -- Parameteruebergabe OCEDRV0O <-> Fachmodule
000300*---------------------------------------------------------------*
000400* Herkunft    :: =OCELIB
000500* Aenderungen :: 1984-02-21| hjm | Neuerstellung, analog LINK-REC
000600*                           |     | aus dem SSF-Rahmenwerk
000700*                1991-09-14| rpf | Sektionstabelle fuer Reportaufbau
000800*                1993-05-22| rpf | Risiko-/Optionstabellen ergaenzt
000900*---------------------------------------------------------------*
001000 01  OCE-LINK-REC.
001100*    ----  Kopf: Ruecksprungcode wie im SSF-Rahmenwerk  ----
001200     05  LINK-RC                    PIC S9(4) COMP.
001300*        0    = OK
001400*        9999 = Modulabbruch - aufrufendes Programm muss reagieren
001500     05  LINK-CALLER                PIC X(08).
001600*    ----  Auftragsdaten (Kopie aus REQUEST-Satz)  ----
001700     05  LINK-REQ-ID                PIC X(08).
001800     05  LINK-PROJECT-ID            PIC X(12).
001900     05  LINK-MODE                  PIC X(04).
002000     05  LINK-TIMELY-FLAG           PIC X(01).
002100     05  LINK-CITATION-COUNT        PIC 9(02).
002200     05  LINK-SELF-PROB             PIC 9V9(4).
002300     05  LINK-MODEL-PROB            PIC 9V9(4).
002400     05  LINK-OUTCOME               PIC 9(01).
002500     05  LINK-CFL-STATUS            PIC X(01).
002600     05  LINK-APPLY-MITIGATION      PIC X(01).
002700     05  LINK-USER-TEXT             PIC X(200).
002800*    ----  Risikotabelle (Kinder der REQUEST, max. 20)  ----
002900     05  LINK-RISK-COUNT            PIC 9(02) COMP.
003000     05  LINK-RISK-TAB      OCCURS 20 TIMES
003100                              INDEXED BY LRSK-IX.
003200         10  LRSK-NAME               PIC X(20).
003300         10  LRSK-PROB               PIC 9V9(4).
003400         10  LRSK-LOSS               PIC S9(7)V99.
003500         10  LRSK-MIT-DELTA-P        PIC 9V9(4).
003600         10  LRSK-MIT-DELTA-L        PIC S9(7)V99.
003700         10  LRSK-MIT-COST           PIC S9(7)V99.
003800         10  LRSK-EL-BEFORE          PIC S9(7)V99.
003900         10  LRSK-EL-AFTER           PIC S9(7)V99.
004000         10  LRSK-REDUCTION          PIC S9(7)V99.
004100         10  LRSK-ROI                PIC S9(5)V99.
004200         10  LRSK-ROI-NA             PIC X(01).
004300         10  LRSK-NET-GAIN           PIC S9(7)V99.
004400*    ----  Ergebnisse RiskExpectedLoss (Summen fuer Batch)  ----
004500     05  LINK-EL-TOTAL-BEFORE       PIC S9(9)V99.
004600     05  LINK-EL-TOTAL-AFTER        PIC S9(9)V99.
004700     05  LINK-RISK-REDUCTION        PIC S9(9)V99.
004800*    ----  MCDA-Kriterien und -Optionen  ----
004900     05  LINK-CRI-COUNT             PIC 9(01).
005000     05  LINK-CRI-PAIRWISE-FLAG     PIC X(01).
005100     05  LINK-CRITERION-TAB OCCURS 6 TIMES
005200                              INDEXED BY LCRI-IX.
005300         10  LCRI-NAME                PIC X(12).
005400         10  LCRI-TYPE                PIC X(01).
005500         10  LCRI-WEIGHT              PIC 9V9(4).
005600         10  LCRI-NORMWEIGHT          PIC 9V9(4).
005700     05  LINK-PAIRWISE-TAB  OCCURS 36 TIMES
005800                              INDEXED BY LPAIR-IX.
005900         10  LPAIR-VALUE              PIC 9(3)V9(4).
006000     05  LINK-OPTION-COUNT          PIC 9(02) COMP.
006100     05  LINK-OPTION-TAB    OCCURS 10 TIMES
006200                              INDEXED BY LOPT-IX.
006300         10  LOPT-NAME                PIC X(12).
006400         10  LOPT-VALUE-TAB OCCURS 6 TIMES.
006500             15  LOPT-VALUE            PIC S9(7)V9(4).
006600         10  LOPT-NORM-TAB  OCCURS 6 TIMES.
006700             15  LOPT-NORM             PIC 9V9(4).
006800         10  LOPT-UTILITY             PIC 9V9(4).
006900*    ----  Ergebnisse StrategyMCDA  ----
007000     05  LINK-MCDA-RECO-NAME        PIC X(12).
007100     05  LINK-MCDA-DECISION-TEXT    PIC X(80).
007200     05  LINK-MCDA-STABLE-FLAG      PIC X(01).
007300*    ----  Ergebnis Structure-Modul  ----
007400     05  LINK-STRUCT-NEXTSTEP       PIC X(80).
007500*    ----  Ergebnis Router  ----
007600     05  LINK-INTENT-COUNT          PIC 9(01) COMP.
007700     05  LINK-INTENT-LIST           PIC X(60).
007800     05  LINK-MODULE-COUNT          PIC 9(01) COMP.
007900     05  LINK-MODULE-LIST-TAB OCCURS 3 TIMES.
008000         10  LINK-MODULE-NAME         PIC X(14).
008100     05  LINK-CONFIDENCE            PIC 9V99.
008200*    ----  Sektionstabelle fuer Reportaufbau (je Modul)  ----
008300     05  LINK-SECTION-COUNT         PIC 9(02) COMP.
008400     05  LINK-SECTION-TAB  OCCURS 12 TIMES
008500                              INDEXED BY LSEC-IX.
008600         10  LSEC-NAME                PIC X(20).
008700         10  LSEC-LINE-COUNT          PIC 9(02) COMP.
008800         10  LSEC-LINE-TAB  OCCURS 20 TIMES
008900                              INDEXED BY LLIN-IX.
009000             15  LSEC-LINE             PIC X(140).
009100*    ----  Ergebnisse Meta-Bewertung  ----
009200     05  LINK-CFLETH-WARNCOUNT      PIC 9(01) COMP.
009300     05  LINK-EVID-SCORE            PIC 9V9.
009400     05  LINK-EVID-MISSING          PIC X(01).
009500     05  LINK-GPS-SCORE             PIC 9V9.
009600     05  LINK-GPS-RECO              PIC X(09).
009700     05  LINK-POLICY                PIC X(05).
009800     05  LINK-METACOG-STATE         PIC X(14).
009900     05  LINK-METACOG-DELTA         PIC S9V9(4).
010000     05  LINK-METACOG-BRIER-USER    PIC 9V9(4).
010100     05  LINK-METACOG-BRIER-MODEL   PIC 9V9(4).
010200     05  LINK-METACOG-HAVE-BRIER    PIC X(01).
010300     05  LINK-MYTH-STATUS           PIC X(07).
010400     05  LINK-MYTH-PATTERNS         PIC X(60).
010500*    ----  zur Sektions-Vereinigung (VAL000M)  ----
010600     05  LINK-ASSEMBLED-TEXT        PIC X(2000).
010700*    ----  fuer Speicherkonsolidierung (MEM000M)  ----
010800     05  LINK-MEM-TOPICS            PIC X(60).
010900     05  LINK-MEM-DECISION          PIC X(80).
011000     05  LINK-MEM-NEXT-STEP         PIC X(80).
011050     05  FILLER                     PIC X(20).
