000100*---------------------------------------------------------------*
000200* OCEMEMC  -- Satzbild MEMORY-Ablage (Konsolidierungssatz)
000300*---------------------------------------------------------------*
000400* Herkunft    :: =OCELIB
000500* Aenderungen :: 1984-02-14| hjm | Neuerstellung (240-Byte-Satz)
000600*                1991-09-03| rpf | Decision/Next-Step getrennt
000700*---------------------------------------------------------------*
000800 01  OCE-MEMORY-RECORD.
000900     05  MEM-PROJECT-ID             PIC X(12).
001000     05  MEM-TOPICS                 PIC X(60).
001100     05  MEM-DECISION               PIC X(80).
001200     05  MEM-NEXT-STEP              PIC X(80).
001300     05  FILLER                     PIC X(08).
